000100******************************************************************
000200* FECHA       : 19/09/1997                                       *
000300* PROGRAMADOR : RAUL CASTILLO (RCAS)                             *
000400* APLICACION  : NUCLEO DE CUENTAS                                *
000500* PROGRAMA    : XFRPB010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE POSTEO DE TRANSFERENCIAS. LEE LAS     *
000800*             : SOLICITUDES DE TRANSFERENCIA, DETERMINA EL TIPO  *
000900*             : (EXTERNA/INTERNA/ENTRE CUENTAS PROPIAS), CALCULA *
001000*             : COMISION Y MONTO TOTAL, VALIDA FONDOS Y POSTEA   *
001100*             : EL SALDO EN LA CUENTA ORIGEN Y, CUANDO APLICA,   *
001200*             : EN LA CUENTA DESTINO. REGRABA EL MAESTRO DE      *
001300*             : CUENTAS, EL LIBRO DE TRANSFERENCIAS Y EL         *
001400*             : RESUMEN CON CORTE DE CONTROL POR TIPO.           *
001500*             :                                                  *
001600* ARCHIVOS    : ACCTMSI=E,XFERLDI=E,XFERREQ=E,XFERACT=E,ACCTMSO=S,*
001700*             : XFERLED=S,XFERSUM=S                               *
001800* ACCION (ES) : P=POSTEAR TRANSFERENCIA,REV=REVERSAR,             *
001810*             : UPD=ACTUALIZAR MONTO PENDIENTE                    *
001900* INSTALADO   : 03/10/1997                                       *
002000* BPM/RATIONAL: 114403                                           *
002100* NOMBRE      : POSTEO Y RESUMEN DE TRANSFERENCIAS               *
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400******************************************************************
002500* 19/09/1997 RCAS REQ-01128 VERSION INICIAL DEL PROGRAMA         *
002600* 05/12/1997 RCAS REQ-01128 SE AGREGA DETERMINACION DE TIPO DE   *
002700*                 TRANSFERENCIA POR IBAN CONTRA EL MAESTRO       *
002800* 22/02/1998 EMOR REQ-01187 SE AGREGA TABLA FIJA DE COMISIONES   *
002900*                 POR TIPO DE TRANSFERENCIA                      *
003000* 17/06/1998 EMOR REQ-01234 SE AGREGA VALIDACION DE FONDOS Y     *
003100*                 CUENTA CONGELADA ANTES DE POSTEAR              *
003200* 09/10/1998 PDIA REQ-01301 SE AGREGA RESUMEN XFERSUM CON CORTE  *
003300*                 DE CONTROL POR TIPO Y GRAN TOTAL               *
003400* 21/06/1999 PDIA Y2K-00088 REVISION DE CAMPOS DE FECHA. NO SE   *
003500*                 ENCONTRARON FECHAS DE 2 DIGITOS EN ESTE        *
003600*                 PROGRAMA. SE DEJA CONSTANCIA PARA AUDITORIA    *
003700* 02/09/1999 PDIA Y2K-00088 CERTIFICADO LIBRE DE RIESGO Y2K      *
003800* 14/02/2000 EMOR REQ-01423 SE SUBE TOPE DE LA TABLA DE          *
003900*                 TRANSFERENCIAS EN MEMORIA A 050000             *
004000* 11/08/2002 LGOM REQ-01588 SE CORRIGE EL CONTEO DE FALLIDAS EN  *
004100*                 EL GRAN TOTAL DEL RESUMEN                      *
004150* 15/06/2004 RCAS REQ-01745 SE ELIMINA LA SECTION               *
004160*                 ACUMULA-TOTALES-XFER, QUE QUEDO COMO CONTINUE  *
004170*                 DESDE LA VERSION INICIAL Y NO ACUMULABA NADA.  *
004180*                 LOS TOTALES DE CONTROL REALMENTE SE ARMAN EN   *
004190*                 IMPRIME-SUBTOTAL-XFER AL CORTAR POR XFER-TYPE  *
004195* 09/08/2004 RCAS REQ-01749 SE AGREGA EL LIBRO ACARREADO         *
004196*                 XFERLDI Y EL ARCHIVO DE ACCIONES XFERACT PARA  *
004197*                 PODER REVERSAR UNA TRANSFERENCIA COMPLETED Y   *
004198*                 ACTUALIZAR EL MONTO DE UNA TRANSFERENCIA       *
004199*                 PENDING (INSTRUCTIVO DE POLITICAS SECCION 7).  *
004201*                 LA TABLA WKS-TABLA-XFER PASA A CARGARSE CON EL *
004202*                 LIBRO ACARREADO ANTES DE POSTEAR, Y EL LIBRO   *
004203*                 XFERLED SE REGRABA COMPLETO AL FINAL EN VEZ DE *
004204*                 GRABARSE INMEDIATO, PARA PODER CORREGIR UN     *
004205*                 REGISTRO YA ESCRITO EN UNA CORRIDA ANTERIOR    *
004206* 09/08/2004 RCAS REQ-01749 SE PROMUEVEN WKS-IX-ORIGEN Y         *
004207*                 WKS-IX-DESTINO A NIVEL 77 (PEDIDO DE AUDITORIA *
004208*                 DE ESTANDARES DE PROGRAMACION)                 *
004210* 26/08/2004 RCAS REQ-01754 EL DETALLE DEL XFERSUM NO IMPRIMIA   *
004211*                 COMISION NI TOTAL, SOLO EL MONTO (OBSERVACION  *
004212*                 DE AUDITORIA). SE AMPLIA XFERSUM-LINEA A       *
004213*                 X(150) Y SE AGREGAN LOS SEGMENTOS COMISION/    *
004214*                 TOTAL A IMPRIME-DETALLE-XFER                   *
004215******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    XFRPB010.
004500 AUTHOR.                        RAUL CASTILLO.
004600 INSTALLATION.                  BANCO AEGIS - DEPTO. SISTEMAS.
004700 DATE-WRITTEN.                  19/09/1997.
004800 DATE-COMPILED.
004900 SECURITY.                      USO INTERNO - CONFIDENCIAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700******************************************************************
005800*              A R C H I V O S   D E   E N T R A D A
005900******************************************************************
006000     SELECT ACCT-MASTER-IN  ASSIGN   TO ACCTMSI
006100            ORGANIZATION    IS LINE SEQUENTIAL
006200            FILE STATUS     IS FS-ACCTMSI
006300                               FSE-ACCTMSI.
006310     SELECT XFER-LEDGER-IN  ASSIGN  TO XFERLDI
006320            ORGANIZATION    IS LINE SEQUENTIAL
006330            FILE STATUS     IS FS-XFERLDI
006340                               FSE-XFERLDI.
006400     SELECT XFER-REQUEST    ASSIGN   TO XFERREQ
006500            ORGANIZATION    IS LINE SEQUENTIAL
006600            FILE STATUS     IS FS-XFERREQ
006700                               FSE-XFERREQ.
006710     SELECT XFER-ACTION     ASSIGN   TO XFERACT
006720            ORGANIZATION    IS LINE SEQUENTIAL
006730            FILE STATUS     IS FS-XFERACT
006740                               FSE-XFERACT.
006800******************************************************************
006900*              A R C H I V O S   D E   S A L I D A
007000******************************************************************
007100     SELECT ACCT-MASTER-OUT ASSIGN   TO ACCTMSO
007200            ORGANIZATION    IS LINE SEQUENTIAL
007300            FILE STATUS     IS FS-ACCTMSO
007400                               FSE-ACCTMSO.
007500     SELECT XFER-LEDGER     ASSIGN   TO XFERLED
007600            ORGANIZATION    IS LINE SEQUENTIAL
007700            FILE STATUS     IS FS-XFERLED
007800                               FSE-XFERLED.
007900     SELECT XFER-SUMMARY    ASSIGN   TO XFERSUM
008000            FILE STATUS     IS FS-XFERSUM.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*1 -->MAESTRO DE CUENTAS DE ENTRADA
008400 FD  ACCT-MASTER-IN.
008500     COPY ACCTREC.
008510*1B-->LIBRO DE TRANSFERENCIAS ACARREADO DE LA CORRIDA ANTERIOR
008520 FD  XFER-LEDGER-IN.
008530     COPY XFERREC REPLACING
008540         XFER-RECORD          BY XFER-RECORD-MST
008550         XFER-ID              BY XFER-ID-MST
008560         XFER-FROM-ACCT-ID    BY XFER-FROM-ACCT-ID-MST
008570         XFER-TO-IBAN         BY XFER-TO-IBAN-MST
008580         XFER-AMOUNT          BY XFER-AMOUNT-MST
008590         XFER-CURRENCY        BY XFER-CURRENCY-MST
008600         XFER-DESCRIPTION-R   BY XFER-DESCRIPTION-R-MST
008610         XFER-DESC-BREVE      BY XFER-DESC-BREVE-MST
008620         XFER-DESCRIPTION     BY XFER-DESCRIPTION-MST
008630         XFER-CATEGORY        BY XFER-CATEGORY-MST
008640         XFER-ST-PENDING      BY XFER-ST-PENDING-MST
008650         XFER-ST-COMPLETED    BY XFER-ST-COMPLETED-MST
008660         XFER-ST-FAILED       BY XFER-ST-FAILED-MST
008670         XFER-ST-CANCELLED    BY XFER-ST-CANCELLED-MST
008680         XFER-STATUS          BY XFER-STATUS-MST
008690         XFER-FEE             BY XFER-FEE-MST
008700         XFER-TOTAL-AMOUNT    BY XFER-TOTAL-AMOUNT-MST
008710         XFER-TY-EXTERNAL     BY XFER-TY-EXTERNAL-MST
008720         XFER-TY-INTERNAL     BY XFER-TY-INTERNAL-MST
008730         XFER-TY-INTERACCT    BY XFER-TY-INTERACCT-MST
008740         XFER-TYPE            BY XFER-TYPE-MST.
008750*2 -->SOLICITUDES DE TRANSFERENCIA DEL DIA
008760 FD  XFER-REQUEST.
008800     COPY XFERREC REPLACING
008810         XFER-RECORD          BY XFER-RECORD-IN
008820         XFER-ID              BY XFER-ID-IN
008830         XFER-FROM-ACCT-ID    BY XFER-FROM-ACCT-ID-IN
008840         XFER-TO-IBAN         BY XFER-TO-IBAN-IN
008850         XFER-AMOUNT          BY XFER-AMOUNT-IN
008860         XFER-CURRENCY        BY XFER-CURRENCY-IN
008870         XFER-DESCRIPTION-R   BY XFER-DESCRIPTION-R-IN
008880         XFER-DESC-BREVE      BY XFER-DESC-BREVE-IN
008890         XFER-DESCRIPTION     BY XFER-DESCRIPTION-IN
008900         XFER-CATEGORY        BY XFER-CATEGORY-IN
008910         XFER-ST-PENDING      BY XFER-ST-PENDING-IN
008920         XFER-ST-COMPLETED    BY XFER-ST-COMPLETED-IN
008930         XFER-ST-FAILED       BY XFER-ST-FAILED-IN
008940         XFER-ST-CANCELLED    BY XFER-ST-CANCELLED-IN
008950         XFER-STATUS          BY XFER-STATUS-IN
008960         XFER-FEE             BY XFER-FEE-IN
008970         XFER-TOTAL-AMOUNT    BY XFER-TOTAL-AMOUNT-IN
008980         XFER-TY-EXTERNAL     BY XFER-TY-EXTERNAL-IN
008990         XFER-TY-INTERNAL     BY XFER-TY-INTERNAL-IN
009000         XFER-TY-INTERACCT    BY XFER-TY-INTERACCT-IN
009010         XFER-TYPE            BY XFER-TYPE-IN.
009011*2B-->SOLICITUDES DE REVERSO/ACTUALIZACION SOBRE TRANSFERENCIAS
009012*     YA EXISTENTES (VER COPY XFERACT)
009013 FD  XFER-ACTION.
009014     COPY XFERACT.
009020*3 -->MAESTRO DE CUENTAS ACTUALIZADO
009030 FD  ACCT-MASTER-OUT.
009040     COPY ACCTREC REPLACING
009050         ACCT-RECORD        BY ACCT-RECORD-OUT
009060         ACCT-ID            BY ACCT-ID-OUT
009070         ACCT-USER-ID       BY ACCT-USER-ID-OUT
009080         ACCT-TYPE-CHECKING BY ACCT-TYPE-CHECKING-OUT
009090         ACCT-TYPE-SAVINGS  BY ACCT-TYPE-SAVINGS-OUT
009100         ACCT-TYPE-LOAN     BY ACCT-TYPE-LOAN-OUT
009110         ACCT-TYPE          BY ACCT-TYPE-OUT
009120         ACCT-IBAN-R        BY ACCT-IBAN-R-OUT
009130         ACCT-IBAN-PAIS     BY ACCT-IBAN-PAIS-OUT
009140         ACCT-IBAN-DIGCTRL  BY ACCT-IBAN-DIGCTRL-OUT
009150         ACCT-IBAN-BANCO    BY ACCT-IBAN-BANCO-OUT
009160         ACCT-IBAN-NUMERO   BY ACCT-IBAN-NUMERO-OUT
009170         ACCT-IBAN          BY ACCT-IBAN-OUT
009180         ACCT-BALANCE       BY ACCT-BALANCE-OUT
009190         ACCT-CURRENCY      BY ACCT-CURRENCY-OUT
009200         ACCT-ST-PENDING    BY ACCT-ST-PENDING-OUT
009210         ACCT-ST-ACTIVE     BY ACCT-ST-ACTIVE-OUT
009220         ACCT-ST-FROZEN     BY ACCT-ST-FROZEN-OUT
009230         ACCT-ST-CANCELLED  BY ACCT-ST-CANCELLED-OUT
009240         ACCT-STATUS        BY ACCT-STATUS-OUT
009250         ACCT-NICKNAME      BY ACCT-NICKNAME-OUT.
009260*4 -->LIBRO DE TRANSFERENCIAS POSTEADAS (MISMO ORDEN DE ENTRADA)
009270 FD  XFER-LEDGER.
009280     COPY XFERREC REPLACING
009290         XFER-RECORD          BY XFER-RECORD-OUT
009300         XFER-ID              BY XFER-ID-OUT
009310         XFER-FROM-ACCT-ID    BY XFER-FROM-ACCT-ID-OUT
009320         XFER-TO-IBAN         BY XFER-TO-IBAN-OUT
009330         XFER-AMOUNT          BY XFER-AMOUNT-OUT
009340         XFER-CURRENCY        BY XFER-CURRENCY-OUT
009350         XFER-DESCRIPTION-R   BY XFER-DESCRIPTION-R-OUT
009360         XFER-DESC-BREVE      BY XFER-DESC-BREVE-OUT
009370         XFER-DESCRIPTION     BY XFER-DESCRIPTION-OUT
009380         XFER-CATEGORY        BY XFER-CATEGORY-OUT
009390         XFER-ST-PENDING      BY XFER-ST-PENDING-OUT
009400         XFER-ST-COMPLETED    BY XFER-ST-COMPLETED-OUT
009410         XFER-ST-FAILED       BY XFER-ST-FAILED-OUT
009420         XFER-ST-CANCELLED    BY XFER-ST-CANCELLED-OUT
009430         XFER-STATUS          BY XFER-STATUS-OUT
009440         XFER-FEE             BY XFER-FEE-OUT
009450         XFER-TOTAL-AMOUNT    BY XFER-TOTAL-AMOUNT-OUT
009460         XFER-TY-EXTERNAL     BY XFER-TY-EXTERNAL-OUT
009470         XFER-TY-INTERNAL     BY XFER-TY-INTERNAL-OUT
009480         XFER-TY-INTERACCT    BY XFER-TY-INTERACCT-OUT
009490         XFER-TYPE            BY XFER-TYPE-OUT.
009500*5 -->RESUMEN DE TRANSFERENCIAS CON CORTE DE CONTROL POR TIPO
009600 FD  XFER-SUMMARY.
009700 01  XFERSUM-LINEA               PIC X(150).
009800 WORKING-STORAGE SECTION.
009810******************************************************************
009820*   C A M P O S   E S T A N D A L O N E   N I V E L   7 7          *
009830******************************************************************
009840 77  WKS-IX-ORIGEN              PIC 9(07) COMP VALUE ZEROS.
009850 77  WKS-IX-DESTINO             PIC 9(07) COMP VALUE ZEROS.
009860 77  WKS-DESC-LEN               PIC 9(03) COMP VALUE ZEROS.
009900******************************************************************
010000*               C A M P O S    D E    T R A B A J O              *
010100******************************************************************
010200     COPY ACCTTAB.
010300 01  WKS-CAMPOS-DE-TRABAJO.
010400     05  WKS-PROGRAMA               PIC X(08) VALUE 'XFRPB010'.
010500     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
010600         88  WKS-END-ACCTMSI                  VALUE 1.
010610         88  WKS-END-XFERLDI                  VALUE 2.
010700         88  WKS-END-XFERREQ                  VALUE 3.
010710         88  WKS-END-XFERACT                  VALUE 4.
010800     05  WKS-ORIGEN-OK              PIC X(01) VALUE 'N'.
010900         88  WKS-ORIGEN-ENCONTRADO      VALUE 'S'.
011000     05  WKS-DESTINO-OK             PIC X(01) VALUE 'N'.
011100         88  WKS-DESTINO-ENCONTRADO     VALUE 'S'.
011200     05  WKS-FONDOS-OK              PIC X(01) VALUE 'N'.
011300         88  WKS-HAY-FONDOS             VALUE 'S'.
011310     05  WKS-ACCION-XFER-OK         PIC X(01) VALUE 'N'.
011320         88  WKS-ACCION-XFER-ENCONTRADA  VALUE 'S'.
011600     05  WKS-RAZON-RECHAZO          PIC X(40) VALUE SPACES.
011700******************************************************************
011800*        TABLA FIJA DE COMISIONES POR TIPO DE TRANSFERENCIA      *
011900******************************************************************
012000     05  WKS-TABLA-COMISION.
012100         10  FILLER PIC X(13) VALUE 'EXTERNAL     '.
012200         10  FILLER PIC S9(5)V99 COMP-3 VALUE 0.50.
012300         10  FILLER PIC X(13) VALUE 'INTERNAL     '.
012400         10  FILLER PIC S9(5)V99 COMP-3 VALUE 0.00.
012500         10  FILLER PIC X(13) VALUE 'INTER_ACCOUNT'.
012600         10  FILLER PIC S9(5)V99 COMP-3 VALUE 0.00.
012700     05  WKS-COMISION-R REDEFINES WKS-TABLA-COMISION.
012800         10  WKS-COM-ENTRY OCCURS 3 TIMES INDEXED BY WKS-COM-IX.
012900             15  WKS-COM-TIPO      PIC X(13).
013000             15  WKS-COM-VALOR     PIC S9(5)V99 COMP-3.
013100******************************************************************
013200*     TABLA EN MEMORIA DE TRANSFERENCIAS YA POSTEADAS (PARA      *
013300*     PODER IMPRIMIR EL RESUMEN CON CORTE DE CONTROL POR TIPO    *
013400*     SIN ALTERAR EL ORDEN DE ESCRITURA DEL LIBRO XFERLED)       *
013500******************************************************************
013600     05  WKS-TABLA-XFER.
013700         10  WKS-XFER-TOTAL         PIC 9(07) COMP VALUE ZEROS.
013800         10  WKS-XFER-ENTRY OCCURS 1 TO 050000 TIMES
013900                          DEPENDING ON WKS-XFER-TOTAL
013910                          ASCENDING KEY IS WKS-X-ID
014000                          INDEXED BY WKS-XFER-IX.
014100             15  WKS-X-ID           PIC 9(09).
014200             15  WKS-X-FROM         PIC 9(09).
014300             15  WKS-X-IBAN         PIC X(22).
014400             15  WKS-X-AMOUNT       PIC S9(13)V99 COMP-3.
014500             15  WKS-X-FEE          PIC S9(13)V99 COMP-3.
014600             15  WKS-X-TOTAL        PIC S9(13)V99 COMP-3.
014700             15  WKS-X-STATUS       PIC X(09).
014800             15  WKS-X-TYPE         PIC X(13).
014810             15  WKS-X-DESC         PIC X(200).
014820             15  WKS-X-CATEGORIA    PIC X(30).
014825             15  WKS-X-CURRENCY     PIC X(03).
014830             15  WKS-X-NUEVO        PIC X(01).
014840                 88  WKS-X-ES-NUEVO     VALUE 'S'.
014850             15  FILLER             PIC X(01).
014900******************************************************************
015000*        C O N T A D O R E S   E S T A D I S T I C A S           *
015100******************************************************************
015200     05  WKS-XFER-PROCESADAS        PIC 9(07) COMP VALUE ZEROS.
015300     05  WKS-XFER-COMPLETADAS       PIC 9(07) COMP VALUE ZEROS.
015400     05  WKS-XFER-FALLIDAS          PIC 9(07) COMP VALUE ZEROS.
015410     05  WKS-XFER-REVERSADAS        PIC 9(07) COMP VALUE ZEROS.
015420     05  WKS-XFER-ACTUALIZADAS      PIC 9(07) COMP VALUE ZEROS.
015430     05  WKS-XFER-ACC-RECHAZADAS    PIC 9(07) COMP VALUE ZEROS.
015440     05  WKS-NUEVA-COMISION         PIC S9(13)V99 COMP-3
015450                                            VALUE ZEROS.
015460     05  WKS-NUEVO-TOTAL            PIC S9(13)V99 COMP-3
015470                                            VALUE ZEROS.
015500     05  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
015600     05  WKS-MASK-MONTO             PIC Z,ZZZ,ZZZ,ZZ9.99-.
015601     05  WKS-MASK-COMISION          PIC Z,ZZZ,ZZZ,ZZ9.99-.
015602     05  WKS-MASK-TOTAL             PIC Z,ZZZ,ZZZ,ZZ9.99-.
015610******************************************************************
015620*      CAMPOS DEL CORTE DE CONTROL DEL RESUMEN POR TIPO           *
015630******************************************************************
015640     05  XFER-TYPE-CORTE            PIC X(13) VALUE SPACES.
015650     05  WKS-SUB-CANT               PIC 9(07) COMP VALUE ZEROS.
015660     05  WKS-SUB-MONTO              PIC S9(13)V99 COMP-3
015670                                             VALUE ZEROS.
015680     05  WKS-SUB-COMISION           PIC S9(13)V99 COMP-3
015690                                             VALUE ZEROS.
015700     05  WKS-SUB-TOTAL              PIC S9(13)V99 COMP-3
015710                                             VALUE ZEROS.
015720     05  WKS-GRAN-CANT              PIC 9(07) COMP VALUE ZEROS.
015730     05  WKS-GRAN-MONTO             PIC S9(13)V99 COMP-3
015740                                             VALUE ZEROS.
015750     05  WKS-GRAN-COMISION          PIC S9(13)V99 COMP-3
015760                                             VALUE ZEROS.
015770     05  WKS-GRAN-TOTAL             PIC S9(13)V99 COMP-3
015780                                             VALUE ZEROS.
016000******************************************************************
016100*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
016200******************************************************************
016300 01  FS-ACCTMSI                     PIC 9(02) VALUE ZEROS.
016310 01  FS-XFERLDI                     PIC 9(02) VALUE ZEROS.
016400 01  FS-XFERREQ                     PIC 9(02) VALUE ZEROS.
016410 01  FS-XFERACT                     PIC 9(02) VALUE ZEROS.
016500 01  FS-ACCTMSO                     PIC 9(02) VALUE ZEROS.
016600 01  FS-XFERLED                     PIC 9(02) VALUE ZEROS.
016700 01  FS-XFERSUM                     PIC 9(02) VALUE ZEROS.
016800 01  FS-CICLO                       PIC 9(02) VALUE ZEROS.
016900 01  FSE-ACCTMSI.
017000     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017100     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017200     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017210 01  FSE-XFERLDI.
017220     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017230     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017240     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017300 01  FSE-XFERREQ.
017400     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017500     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017600     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017610 01  FSE-XFERACT.
017620     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017630     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017640     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017700 01  FSE-ACCTMSO.
017800     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017900     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
018000     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
018100 01  FSE-XFERLED.
018200     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
018300     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
018400     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
018500* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
018600 01  PROGRAMA                       PIC X(08) VALUE SPACES.
018700 01  ARCHIVO                        PIC X(08) VALUE SPACES.
018800 01  ACCION                         PIC X(10) VALUE SPACES.
018900 01  LLAVE                          PIC X(32) VALUE SPACES.
019000******************************************************************
019100 PROCEDURE DIVISION.
019200 000-MAIN SECTION.
019300     PERFORM ABRIR-ARCHIVOS
019400     PERFORM CARGAR-TABLA-CUENTAS UNTIL WKS-END-ACCTMSI
019410     PERFORM CARGAR-TABLA-XFER-PREVIA UNTIL WKS-END-XFERLDI
019500     PERFORM PROCESAR-TRANSFERENCIAS UNTIL WKS-END-XFERREQ
019510     PERFORM PROCESAR-ACCIONES-XFER UNTIL WKS-END-XFERACT
019600     PERFORM GRABAR-MAESTRO-CUENTAS
019610     PERFORM GRABAR-LIBRO-TRANSFERENCIAS
019700     PERFORM IMPRIME-RESUMEN-TRANSFERENCIAS
019800     PERFORM ESTADISTICAS
019900     PERFORM CERRAR-ARCHIVOS
020000     STOP RUN.
020100 000-MAIN-E. EXIT.
020200
020300 ABRIR-ARCHIVOS SECTION.
020400     OPEN INPUT  ACCT-MASTER-IN, XFER-LEDGER-IN, XFER-REQUEST,
020410                 XFER-ACTION
020500     OPEN OUTPUT ACCT-MASTER-OUT, XFER-LEDGER, XFER-SUMMARY
020600
020700     IF FS-XFERSUM NOT = 0
020800        DISPLAY '***********************************************'
020900        DISPLAY '*      ERROR AL ABRIR ARCHIVOS PLANOS         *'
021000        DISPLAY '***********************************************'
021100        DISPLAY '* FILE STATUS DEL ARCHIVO XFERSUM : ' FS-XFERSUM
021200        DISPLAY '***********************************************'
021300        MOVE  91        TO RETURN-CODE
021400        PERFORM CERRAR-ARCHIVOS
021500        STOP RUN
021600     END-IF
021700
021800     MOVE ZEROS    TO FS-CICLO
021900     MOVE 'OPEN'   TO ACCION
022000     MOVE SPACES   TO LLAVE
022100     PERFORM VALIDAR-FS-APERTURA UNTIL FS-CICLO > 6
022200     MOVE ZEROS TO FS-CICLO WKS-FIN-ARCHIVOS.
022300 ABRIR-ARCHIVOS-E. EXIT.
022400
022500 VALIDAR-FS-APERTURA SECTION.
022600     ADD 1 TO FS-CICLO
022700     PERFORM FILE-STATUS-EXTENDED.
022800 VALIDAR-FS-APERTURA-E. EXIT.
022900
023000 CARGAR-TABLA-CUENTAS SECTION.
023100     READ ACCT-MASTER-IN
023200     END-READ
023300
023400     EVALUATE FS-ACCTMSI
023500        WHEN 0
023600             ADD 1                    TO WKS-CTA-TOTAL
023700             MOVE ACCT-ID              TO WKS-CTA-ID(WKS-CTA-TOTAL)
023800             MOVE ACCT-USER-ID         TO
023900                  WKS-CTA-USER-ID(WKS-CTA-TOTAL)
024000             MOVE ACCT-TYPE            TO
024100                  WKS-CTA-TYPE(WKS-CTA-TOTAL)
024200             MOVE ACCT-IBAN            TO
024300                  WKS-CTA-IBAN(WKS-CTA-TOTAL)
024400             MOVE ACCT-BALANCE         TO
024500                  WKS-CTA-BALANCE(WKS-CTA-TOTAL)
024600             MOVE ACCT-CURRENCY        TO
024700                  WKS-CTA-CURRENCY(WKS-CTA-TOTAL)
024800             MOVE ACCT-STATUS          TO
024900                  WKS-CTA-STATUS(WKS-CTA-TOTAL)
025000             MOVE ACCT-NICKNAME        TO
025100                  WKS-CTA-NICKNAME(WKS-CTA-TOTAL)
025200             MOVE 'N'                  TO
025300                  WKS-CTA-NUEVA(WKS-CTA-TOTAL)
025400        WHEN 10
025500             MOVE 1        TO WKS-FIN-ARCHIVOS
025600        WHEN OTHER
025700             MOVE 1        TO FS-CICLO
025800             MOVE 'READ'   TO ACCION
025900             MOVE 'ACCTMSI'TO ARCHIVO
026000             MOVE  91      TO RETURN-CODE
026100             PERFORM FILE-STATUS-EXTENDED
026200             PERFORM CERRAR-ARCHIVOS
026300             STOP RUN
026400     END-EVALUATE.
026500 CARGAR-TABLA-CUENTAS-E. EXIT.
026510
026520*CARGA EN WKS-TABLA-XFER EL LIBRO DE TRANSFERENCIAS ACARREADO DE
026530*LA CORRIDA ANTERIOR (XFERLDI), PARA QUE LAS ACCIONES REV/UPD
026540*LEIDAS DE XFERACT PUEDAN LOCALIZAR TRANSFERENCIAS QUE NO SE
026550*POSTEARON HOY. LAS ENTRADAS ACARREADAS QUEDAN MARCADAS 'N' EN
026560*WKS-X-NUEVO PARA QUE GRABAR-LIBRO-TRANSFERENCIAS SEPA QUE YA
026570*TENIAN LLAVE ASIGNADA
026580 CARGAR-TABLA-XFER-PREVIA SECTION.
026590     READ XFER-LEDGER-IN
026600     END-READ
026610
026620     EVALUATE FS-XFERLDI
026630        WHEN 0
026640             ADD 1                      TO WKS-XFER-TOTAL
026650             MOVE XFER-ID-MST           TO WKS-X-ID(WKS-XFER-TOTAL)
026660             MOVE XFER-FROM-ACCT-ID-MST TO
026670                  WKS-X-FROM(WKS-XFER-TOTAL)
026680             MOVE XFER-TO-IBAN-MST      TO
026690                  WKS-X-IBAN(WKS-XFER-TOTAL)
026700             MOVE XFER-AMOUNT-MST       TO
026710                  WKS-X-AMOUNT(WKS-XFER-TOTAL)
026720             MOVE XFER-FEE-MST          TO
026730                  WKS-X-FEE(WKS-XFER-TOTAL)
026740             MOVE XFER-TOTAL-AMOUNT-MST TO
026750                  WKS-X-TOTAL(WKS-XFER-TOTAL)
026760             MOVE XFER-STATUS-MST       TO
026770                  WKS-X-STATUS(WKS-XFER-TOTAL)
026780             MOVE XFER-TYPE-MST         TO
026790                  WKS-X-TYPE(WKS-XFER-TOTAL)
026800             MOVE XFER-DESCRIPTION-MST  TO
026810                  WKS-X-DESC(WKS-XFER-TOTAL)
026820             MOVE XFER-CATEGORY-MST     TO
026830                  WKS-X-CATEGORIA(WKS-XFER-TOTAL)
026835             MOVE XFER-CURRENCY-MST     TO
026836                  WKS-X-CURRENCY(WKS-XFER-TOTAL)
026840             MOVE 'N'                   TO
026850                  WKS-X-NUEVO(WKS-XFER-TOTAL)
026860        WHEN 10
026870             MOVE 2        TO WKS-FIN-ARCHIVOS
026880        WHEN OTHER
026890             MOVE 2        TO FS-CICLO
026900             MOVE 'READ'   TO ACCION
026910             MOVE 'XFERLDI'TO ARCHIVO
026920             MOVE  91      TO RETURN-CODE
026930             PERFORM FILE-STATUS-EXTENDED
026940             PERFORM CERRAR-ARCHIVOS
026950             STOP RUN
026960     END-EVALUATE.
026970 CARGAR-TABLA-XFER-PREVIA-E. EXIT.
026980
026990*PROCESA UNA SOLICITUD DE TRANSFERENCIA: BUSCA ORIGEN, DETERMINA
027000*TIPO, CALCULA COMISION Y TOTAL, VALIDA FONDOS Y POSTEA
027010 PROCESAR-TRANSFERENCIAS SECTION.
027020     READ XFER-REQUEST
027100     END-READ
027200
027300     EVALUATE FS-XFERREQ
027400        WHEN 0
027500             ADD 1 TO WKS-XFER-PROCESADAS
027600             MOVE SPACES TO WKS-RAZON-RECHAZO
027700             PERFORM BUSCAR-CUENTA-ORIGEN
027800             IF WKS-ORIGEN-ENCONTRADO
027900                PERFORM DETERMINAR-TIPO-XFER
028000                PERFORM CALCULAR-COMISION-Y-TOTAL
028100                PERFORM VALIDAR-FONDOS
028200                IF WKS-HAY-FONDOS
028300                   PERFORM APLICAR-POSTEO
028400                   MOVE 'COMPLETED' TO XFER-STATUS-IN
028500                   ADD 1 TO WKS-XFER-COMPLETADAS
028600                ELSE
028700                   MOVE 'FAILED   ' TO XFER-STATUS-IN
028800                   ADD 1 TO WKS-XFER-FALLIDAS
028900                   MOVE 'Insufficient funds or account frozen'
029000                        TO WKS-RAZON-RECHAZO
029100                END-IF
029200             ELSE
029300                MOVE 'FAILED   '     TO XFER-STATUS-IN
029400                MOVE 'EXTERNAL     ' TO XFER-TYPE-IN
029500                MOVE ZEROS           TO XFER-FEE-IN
029600                                        XFER-TOTAL-AMOUNT-IN
029700                ADD 1 TO WKS-XFER-FALLIDAS
029800                MOVE 'Source account not found' TO
029900                     WKS-RAZON-RECHAZO
030000             END-IF
030100             PERFORM GRABAR-TRANSFERENCIA
030300        WHEN 10
030400             MOVE 3        TO WKS-FIN-ARCHIVOS
030500        WHEN OTHER
030600             MOVE 3        TO FS-CICLO
030700             MOVE 'READ'   TO ACCION
030800             MOVE 'XFERREQ'TO ARCHIVO
030900             MOVE  91      TO RETURN-CODE
031000             PERFORM FILE-STATUS-EXTENDED
031100             PERFORM CERRAR-ARCHIVOS
031200             STOP RUN
031300     END-EVALUATE.
031400 PROCESAR-TRANSFERENCIAS-E. EXIT.
031410
031420*PROCESA UNA ACCION SOBRE UNA TRANSFERENCIA YA POSTEADA (REQ-01749):
031430*REV=REVERSO DE UNA COMPLETED, UPD=ACTUALIZACION DE MONTO DE UNA
031440*PENDING. LA TRANSFERENCIA REFERENCIADA PUEDE ESTAR EN LA TABLA
031450*POR HABERSE ACARREADO (CARGAR-TABLA-XFER-PREVIA) O POR HABERSE
031460*POSTEADO HOY MISMO (GRABAR-TRANSFERENCIA)
031470 PROCESAR-ACCIONES-XFER SECTION.
031480     READ XFER-ACTION
031490     END-READ
031500
031510     EVALUATE FS-XFERACT
031520        WHEN 0
031530             PERFORM BUSCAR-XFER-POR-ID
031540             IF WKS-ACCION-XFER-ENCONTRADA
031550                MOVE SPACES TO WKS-RAZON-RECHAZO
031560                EVALUATE TRUE
031570                   WHEN ACTN-IS-REVERSE
031580                        PERFORM VALIDAR-REVERSO
031590                   WHEN ACTN-IS-UPDATE
031600                        PERFORM VALIDAR-ACTUALIZACION
031610                END-EVALUATE
031620             ELSE
031630                MOVE 'Transfer not found' TO WKS-RAZON-RECHAZO
031640                ADD 1 TO WKS-XFER-ACC-RECHAZADAS
031650             END-IF
031660        WHEN 10
031670             MOVE 4        TO WKS-FIN-ARCHIVOS
031680        WHEN OTHER
031690             MOVE 4        TO FS-CICLO
031700             MOVE 'READ'   TO ACCION
031710             MOVE 'XFERACT'TO ARCHIVO
031720             MOVE  91      TO RETURN-CODE
031730             PERFORM FILE-STATUS-EXTENDED
031740             PERFORM CERRAR-ARCHIVOS
031750             STOP RUN
031760     END-EVALUATE.
031770 PROCESAR-ACCIONES-XFER-E. EXIT.
031780
031790*BUSQUEDA BINARIA EN WKS-TABLA-XFER POR ACTN-XFER-ID
031800 BUSCAR-XFER-POR-ID SECTION.
031810     MOVE 'N' TO WKS-ACCION-XFER-OK
031820     SET WKS-XFER-IX TO 1
031830     SEARCH ALL WKS-XFER-ENTRY
031840         AT END
031850             MOVE 'N' TO WKS-ACCION-XFER-OK
031860         WHEN WKS-X-ID(WKS-XFER-IX) = ACTN-XFER-ID
031870             MOVE 'S' TO WKS-ACCION-XFER-OK
031880     END-SEARCH.
031890 BUSCAR-XFER-POR-ID-E. EXIT.
031900
031910*REVERSO (SOLO LEGAL SOBRE UNA COMPLETED): DEVUELVE EL TOTAL AL
031920*ORIGEN, RETIRA EL MONTO DEL DESTINO SI ES INTERNAL/INTER_ACCOUNT,
031930*PASA EL ESTADO A FAILED Y SUFIJA LA DESCRIPCION CON [REVERSED]
031940 VALIDAR-REVERSO SECTION.
031950     IF WKS-X-STATUS(WKS-XFER-IX) NOT = 'COMPLETED'
031960        MOVE 'Transfer is not completed' TO WKS-RAZON-RECHAZO
031970        ADD 1 TO WKS-XFER-ACC-RECHAZADAS
031980     ELSE
031990        PERFORM BUSCAR-CUENTA-POR-ID-ACCION
032000        IF WKS-ORIGEN-ENCONTRADO
032010           ADD WKS-X-TOTAL(WKS-XFER-IX) TO
032020               WKS-CTA-BALANCE(WKS-IX-ORIGEN)
032030           IF WKS-X-TYPE(WKS-XFER-IX) = 'INTERNAL     ' OR
032040              WKS-X-TYPE(WKS-XFER-IX) = 'INTER_ACCOUNT'
032050              PERFORM BUSCAR-CUENTA-POR-IBAN-ACCION
032060              IF WKS-DESTINO-ENCONTRADO
032070                 SUBTRACT WKS-X-AMOUNT(WKS-XFER-IX) FROM
032080                          WKS-CTA-BALANCE(WKS-IX-DESTINO)
032090              END-IF
032100           END-IF
032110           MOVE 'FAILED   ' TO WKS-X-STATUS(WKS-XFER-IX)
032120           PERFORM CALCULAR-LARGO-DESCRIPCION
032130           ADD 1 TO WKS-DESC-LEN
032140           IF WKS-DESC-LEN < 190
032150              STRING ' [REVERSED]' DELIMITED BY SIZE
032155                 INTO WKS-X-DESC(WKS-XFER-IX)
032156                 WITH POINTER WKS-DESC-LEN
032157              END-STRING
032158           END-IF
032160           ADD 1 TO WKS-XFER-REVERSADAS
032170        ELSE
032180           MOVE 'Source account not found' TO WKS-RAZON-RECHAZO
032190           ADD 1 TO WKS-XFER-ACC-RECHAZADAS
032200        END-IF
032210     END-IF.
032220 VALIDAR-REVERSO-E. EXIT.
032230
032240*ACTUALIZACION DE MONTO (SOLO LEGAL SOBRE UNA PENDING): RECALCULA
032250*COMISION Y TOTAL SEGUN EL TIPO YA DETERMINADO, Y VUELVE A CORRER
032260*LA VALIDACION DE FONDOS ANTES DE ACEPTAR EL NUEVO MONTO
032270 VALIDAR-ACTUALIZACION SECTION.
032280     IF WKS-X-STATUS(WKS-XFER-IX) NOT = 'PENDING  '
032290        MOVE 'Transfer is not pending' TO WKS-RAZON-RECHAZO
032300        ADD 1 TO WKS-XFER-ACC-RECHAZADAS
032310     ELSE
032320        PERFORM BUSCAR-CUENTA-POR-ID-ACCION
032330        IF WKS-ORIGEN-ENCONTRADO
032340           SET WKS-COM-IX TO 1
032350           SEARCH WKS-COM-ENTRY
032360              AT END
032370                  MOVE ZEROS TO WKS-NUEVA-COMISION
032380              WHEN WKS-COM-TIPO(WKS-COM-IX) = WKS-X-TYPE(WKS-XFER-IX)
032390                  MOVE WKS-COM-VALOR(WKS-COM-IX) TO
032400                       WKS-NUEVA-COMISION
032410           END-SEARCH
032420           ADD ACTN-NEW-AMOUNT WKS-NUEVA-COMISION
032430               GIVING WKS-NUEVO-TOTAL
032440           IF WKS-CTA-BALANCE(WKS-IX-ORIGEN) >= WKS-NUEVO-TOTAL
032450              AND WKS-CTA-STATUS(WKS-IX-ORIGEN) = 'ACTIVE   '
032460              MOVE ACTN-NEW-AMOUNT   TO WKS-X-AMOUNT(WKS-XFER-IX)
032470              MOVE WKS-NUEVA-COMISION TO WKS-X-FEE(WKS-XFER-IX)
032480              MOVE WKS-NUEVO-TOTAL   TO WKS-X-TOTAL(WKS-XFER-IX)
032490              ADD 1 TO WKS-XFER-ACTUALIZADAS
032500           ELSE
032510              MOVE 'Insufficient funds or account frozen' TO
032520                   WKS-RAZON-RECHAZO
032530              ADD 1 TO WKS-XFER-ACC-RECHAZADAS
032540           END-IF
032550        ELSE
032560           MOVE 'Source account not found' TO WKS-RAZON-RECHAZO
032570           ADD 1 TO WKS-XFER-ACC-RECHAZADAS
032580        END-IF
032590     END-IF.
032600 VALIDAR-ACTUALIZACION-E. EXIT.
032610
032620*BUSQUEDA BINARIA DE LA CUENTA DE ORIGEN DE UNA ACCION REV/UPD,
032630*POR ACCT-ID DE LA TRANSFERENCIA (WKS-X-FROM)
032640 BUSCAR-CUENTA-POR-ID-ACCION SECTION.
032650     MOVE 'N' TO WKS-ORIGEN-OK
032660     SET WKS-CTA-IX TO 1
032670     SEARCH ALL WKS-CTA-ENTRY
032680         AT END
032690             MOVE 'N' TO WKS-ORIGEN-OK
032700         WHEN WKS-CTA-ID(WKS-CTA-IX) = WKS-X-FROM(WKS-XFER-IX)
032710             MOVE 'S' TO WKS-ORIGEN-OK
032720             MOVE WKS-CTA-IX TO WKS-IX-ORIGEN
032730     END-SEARCH.
032740 BUSCAR-CUENTA-POR-ID-ACCION-E. EXIT.
032750
032760*BUSQUEDA SECUENCIAL DE LA CUENTA DESTINO DE UN REVERSO, POR IBAN
032770*DE LA TRANSFERENCIA (WKS-X-IBAN)
032780 BUSCAR-CUENTA-POR-IBAN-ACCION SECTION.
032790     MOVE 'N' TO WKS-DESTINO-OK
032800     PERFORM COMPARA-IBAN-ACCION
032810        VARYING WKS-CTA-IX FROM 1 BY 1
032820        UNTIL WKS-CTA-IX > WKS-CTA-TOTAL OR WKS-DESTINO-ENCONTRADO.
032830 BUSCAR-CUENTA-POR-IBAN-ACCION-E. EXIT.
032840
032850 COMPARA-IBAN-ACCION SECTION.
032860     IF WKS-X-IBAN(WKS-XFER-IX) = WKS-CTA-IBAN(WKS-CTA-IX)
032870        MOVE 'S' TO WKS-DESTINO-OK
032880     MOVE WKS-CTA-IX TO WKS-IX-DESTINO
032890     END-IF.
032900 COMPARA-IBAN-ACCION-E. EXIT.
032910
032911*UBICA LA POSICION DEL ULTIMO CARACTER NO-BLANCO DE LA
032912*DESCRIPCION DE LA TRANSFERENCIA, PARA PODER SUFIJAR [REVERSED]
032913*SIN CORTAR LA DESCRIPCION EN EL PRIMER BLANCO INTERNO
032914 CALCULAR-LARGO-DESCRIPCION SECTION.
032915     MOVE 200 TO WKS-DESC-LEN
032916     PERFORM RETROCEDER-EN-DESCRIPCION
032917        UNTIL WKS-DESC-LEN = 0
032918           OR WKS-X-DESC(WKS-XFER-IX)(WKS-DESC-LEN:1) NOT = SPACE.
032919 CALCULAR-LARGO-DESCRIPCION-E. EXIT.
032920
032921 RETROCEDER-EN-DESCRIPCION SECTION.
032922     SUBTRACT 1 FROM WKS-DESC-LEN.
032923 RETROCEDER-EN-DESCRIPCION-E. EXIT.
032924
032925*BUSQUEDA BINARIA DE LA CUENTA ORIGEN POR ACCT-ID
032930 BUSCAR-CUENTA-ORIGEN SECTION.
032931     MOVE 'N' TO WKS-ORIGEN-OK
032932     SET WKS-CTA-IX TO 1
032933     SEARCH ALL WKS-CTA-ENTRY
032934         AT END
032935             MOVE 'N' TO WKS-ORIGEN-OK
032936         WHEN WKS-CTA-ID(WKS-CTA-IX) = XFER-FROM-ACCT-ID-IN
032937             MOVE 'S' TO WKS-ORIGEN-OK
032938             MOVE WKS-CTA-IX TO WKS-IX-ORIGEN
032939     END-SEARCH.
032940 BUSCAR-CUENTA-ORIGEN-E. EXIT.
032941
032942*BUSQUEDA SECUENCIAL DE LA CUENTA DESTINO POR IBAN (LA TABLA NO
033000*ESTA ORDENADA POR IBAN, SOLO POR ACCT-ID)
033100 BUSCAR-CUENTA-DESTINO SECTION.
033200     MOVE 'N' TO WKS-DESTINO-OK
033300     PERFORM COMPARA-IBAN-DESTINO
033400        VARYING WKS-CTA-IX FROM 1 BY 1
033500        UNTIL WKS-CTA-IX > WKS-CTA-TOTAL OR WKS-DESTINO-ENCONTRADO.
033600 BUSCAR-CUENTA-DESTINO-E. EXIT.
033700
033800 COMPARA-IBAN-DESTINO SECTION.
033900     IF WKS-CTA-IBAN(WKS-CTA-IX) = XFER-TO-IBAN-IN
034000        MOVE 'S' TO WKS-DESTINO-OK
034100        MOVE WKS-CTA-IX TO WKS-IX-DESTINO
034200     END-IF.
034300 COMPARA-IBAN-DESTINO-E. EXIT.
034400
034500*DETERMINACION DE TIPO DE TRANSFERENCIA POR PRIORIDAD:
034600*1) DESTINO EXISTE Y ES DEL MISMO USUARIO -> INTER_ACCOUNT
034700*2) DESTINO EXISTE (OTRO USUARIO)         -> INTERNAL
034800*3) DESTINO NO EXISTE EN EL MAESTRO        -> EXTERNAL
034900 DETERMINAR-TIPO-XFER SECTION.
035000     PERFORM BUSCAR-CUENTA-DESTINO
035100     IF WKS-DESTINO-ENCONTRADO
035200        IF WKS-CTA-USER-ID(WKS-IX-DESTINO) =
035300           WKS-CTA-USER-ID(WKS-IX-ORIGEN)
035400           MOVE 'INTER_ACCOUNT' TO XFER-TYPE-IN
035500        ELSE
035600           MOVE 'INTERNAL     ' TO XFER-TYPE-IN
035700        END-IF
035800     ELSE
035900        MOVE 'EXTERNAL     ' TO XFER-TYPE-IN
036000     END-IF.
036100 DETERMINAR-TIPO-XFER-E. EXIT.
036200
036300*COMISION ES UNA TABLA FIJA POR TIPO, NO SE CALCULA
036400 CALCULAR-COMISION-Y-TOTAL SECTION.
036500     SET WKS-COM-IX TO 1
036600     SEARCH WKS-COM-ENTRY
036700         AT END
036800             MOVE ZEROS TO XFER-FEE-IN
036900         WHEN WKS-COM-TIPO(WKS-COM-IX) = XFER-TYPE-IN
037000             MOVE WKS-COM-VALOR(WKS-COM-IX) TO XFER-FEE-IN
037100     END-SEARCH
037200     ADD XFER-AMOUNT-IN XFER-FEE-IN GIVING XFER-TOTAL-AMOUNT-IN.
037300 CALCULAR-COMISION-Y-TOTAL-E. EXIT.
037400
037500*CANWITHDRAW: SALDO >= TOTAL Y ESTADO ACTIVE
037600 VALIDAR-FONDOS SECTION.
037700     MOVE 'N' TO WKS-FONDOS-OK
037800     IF WKS-CTA-BALANCE(WKS-IX-ORIGEN) >= XFER-TOTAL-AMOUNT-IN
037900        AND WKS-CTA-STATUS(WKS-IX-ORIGEN) = 'ACTIVE   '
038000        MOVE 'S' TO WKS-FONDOS-OK
038100     END-IF.
038200 VALIDAR-FONDOS-E. EXIT.
038300
038400*POSTEO: SIEMPRE DEBITA EL ORIGEN; ACREDITA DESTINO SOLO EN
038500*INTERNAL/INTER_ACCOUNT (EXTERNAL NO TIENE CONTRAPARTIDA - EL
038600*DINERO SALE DEL BANCO)
038700 APLICAR-POSTEO SECTION.
038800     SUBTRACT XFER-TOTAL-AMOUNT-IN FROM
038900              WKS-CTA-BALANCE(WKS-IX-ORIGEN)
039000     IF XFER-TYPE-IN = 'INTERNAL     ' OR
039100        XFER-TYPE-IN = 'INTER_ACCOUNT'
039200        ADD XFER-AMOUNT-IN TO WKS-CTA-BALANCE(WKS-IX-DESTINO)
039300     END-IF.
039400 APLICAR-POSTEO-E. EXIT.
039500
039600*A PARTIR DEL REQ-01749 EL LIBRO XFERLED YA NO SE ESCRIBE EN FORMA
039610*INMEDIATA: LA TRANSFERENCIA SOLO SE AGREGA A WKS-TABLA-XFER, Y
039620*EL LIBRO COMPLETO SE REGRABA AL FINAL DESDE LA TABLA (VER
039630*GRABAR-LIBRO-TRANSFERENCIAS) PARA PERMITIR QUE UNA ACCION DE
039640*REVERSO O ACTUALIZACION LEIDA MAS ADELANTE EN LA MISMA CORRIDA
039650*PUEDA CORREGIR EL REGISTRO ANTES DE QUE QUEDE ESCRITO
039800 GRABAR-TRANSFERENCIA SECTION.
042200     ADD 1                     TO WKS-XFER-TOTAL
042300     MOVE XFER-ID-IN           TO WKS-X-ID(WKS-XFER-TOTAL)
042400     MOVE XFER-FROM-ACCT-ID-IN TO WKS-X-FROM(WKS-XFER-TOTAL)
042500     MOVE XFER-TO-IBAN-IN      TO WKS-X-IBAN(WKS-XFER-TOTAL)
042600     MOVE XFER-AMOUNT-IN       TO WKS-X-AMOUNT(WKS-XFER-TOTAL)
042700     MOVE XFER-FEE-IN          TO WKS-X-FEE(WKS-XFER-TOTAL)
042800     MOVE XFER-TOTAL-AMOUNT-IN TO WKS-X-TOTAL(WKS-XFER-TOTAL)
042900     MOVE XFER-STATUS-IN       TO WKS-X-STATUS(WKS-XFER-TOTAL)
042910     MOVE XFER-TYPE-IN         TO WKS-X-TYPE(WKS-XFER-TOTAL)
042920     MOVE XFER-DESCRIPTION-IN  TO WKS-X-DESC(WKS-XFER-TOTAL)
042930     MOVE XFER-CATEGORY-IN     TO WKS-X-CATEGORIA(WKS-XFER-TOTAL)
042940     MOVE XFER-CURRENCY-IN     TO WKS-X-CURRENCY(WKS-XFER-TOTAL)
043000     MOVE 'S'                  TO WKS-X-NUEVO(WKS-XFER-TOTAL).
043100 GRABAR-TRANSFERENCIA-E. EXIT.
043200
043700*REGRABA EL MAESTRO DE CUENTAS COMPLETO DESDE LA TABLA
043800 GRABAR-MAESTRO-CUENTAS SECTION.
043900     PERFORM ESCRIBE-UNA-CUENTA
044000        VARYING WKS-CTA-IX FROM 1 BY 1
044100        UNTIL WKS-CTA-IX > WKS-CTA-TOTAL.
044200 GRABAR-MAESTRO-CUENTAS-E. EXIT.
044300
044400 ESCRIBE-UNA-CUENTA SECTION.
044500     MOVE WKS-CTA-ID(WKS-CTA-IX)       TO ACCT-ID-OUT
044600     MOVE WKS-CTA-USER-ID(WKS-CTA-IX)  TO ACCT-USER-ID-OUT
044700     MOVE WKS-CTA-TYPE(WKS-CTA-IX)     TO ACCT-TYPE-OUT
044800     MOVE WKS-CTA-IBAN(WKS-CTA-IX)     TO ACCT-IBAN-OUT
044900     MOVE WKS-CTA-BALANCE(WKS-CTA-IX)  TO ACCT-BALANCE-OUT
045000     MOVE WKS-CTA-CURRENCY(WKS-CTA-IX) TO ACCT-CURRENCY-OUT
045100     MOVE WKS-CTA-STATUS(WKS-CTA-IX)   TO ACCT-STATUS-OUT
045200     MOVE WKS-CTA-NICKNAME(WKS-CTA-IX) TO ACCT-NICKNAME-OUT
045300     WRITE ACCT-RECORD-OUT
045400     END-WRITE
045500     IF FS-ACCTMSO NOT = 0
045600        MOVE 5          TO FS-CICLO
045700        MOVE 'WRITE'    TO ACCION
045800        MOVE 'ACCTMSO'  TO ARCHIVO
045900        MOVE  91        TO RETURN-CODE
046000        PERFORM FILE-STATUS-EXTENDED
046100        PERFORM CERRAR-ARCHIVOS
046200        STOP RUN
046300     END-IF.
046400 ESCRIBE-UNA-CUENTA-E. EXIT.
046410
046420*REGRABA EL LIBRO XFERLED COMPLETO DESDE WKS-TABLA-XFER, YA CON
046430*LOS REVERSOS Y ACTUALIZACIONES DE LA CORRIDA APLICADOS. LAS
046440*ENTRADAS ACARREADAS (WKS-X-NUEVO='N') SE REGRABAN EN LA MISMA
046450*POSICION RELATIVA EN QUE FUERON LEIDAS, Y LAS DE HOY (='S') A
046460*CONTINUACION, IGUAL QUE GRABAR-MAESTRO-CUENTAS CON LAS CUENTAS
046470 GRABAR-LIBRO-TRANSFERENCIAS SECTION.
046480     PERFORM ESCRIBE-UNA-TRANSFERENCIA
046490        VARYING WKS-XFER-IX FROM 1 BY 1
046500        UNTIL WKS-XFER-IX > WKS-XFER-TOTAL.
046510 GRABAR-LIBRO-TRANSFERENCIAS-E. EXIT.
046520
046530 ESCRIBE-UNA-TRANSFERENCIA SECTION.
046540     MOVE WKS-X-ID(WKS-XFER-IX)        TO XFER-ID-OUT
046550     MOVE WKS-X-FROM(WKS-XFER-IX)      TO XFER-FROM-ACCT-ID-OUT
046560     MOVE WKS-X-IBAN(WKS-XFER-IX)      TO XFER-TO-IBAN-OUT
046570     MOVE WKS-X-AMOUNT(WKS-XFER-IX)    TO XFER-AMOUNT-OUT
046580     MOVE WKS-X-DESC(WKS-XFER-IX)      TO XFER-DESCRIPTION-OUT
046590     MOVE WKS-X-CATEGORIA(WKS-XFER-IX) TO XFER-CATEGORY-OUT
046600     MOVE WKS-X-STATUS(WKS-XFER-IX)    TO XFER-STATUS-OUT
046610     MOVE WKS-X-FEE(WKS-XFER-IX)       TO XFER-FEE-OUT
046620     MOVE WKS-X-TOTAL(WKS-XFER-IX)     TO XFER-TOTAL-AMOUNT-OUT
046630     MOVE WKS-X-TYPE(WKS-XFER-IX)      TO XFER-TYPE-OUT
046640     MOVE WKS-X-CURRENCY(WKS-XFER-IX)  TO XFER-CURRENCY-OUT
046650     WRITE XFER-RECORD-OUT
046660     END-WRITE
046670     IF FS-XFERLED NOT = 0
046680        MOVE 6          TO FS-CICLO
046690        MOVE 'WRITE'    TO ACCION
046700        MOVE 'XFERLED'  TO ARCHIVO
046710        MOVE  91        TO RETURN-CODE
046720        PERFORM FILE-STATUS-EXTENDED
046730        PERFORM CERRAR-ARCHIVOS
046740        STOP RUN
046750     END-IF.
046760 ESCRIBE-UNA-TRANSFERENCIA-E. EXIT.
046770
046780*IMPRIME EL RESUMEN CON CORTE DE CONTROL POR TIPO, EN EL ORDEN
046790*EXTERNAL, INTERNAL, INTER_ACCOUNT, Y GRAN TOTAL AL FINAL
046800 IMPRIME-RESUMEN-TRANSFERENCIAS SECTION.
046900     MOVE 'EXTERNAL     ' TO XFER-TYPE-CORTE
047000     PERFORM IMPRIME-GRUPO-POR-TIPO
047100     MOVE 'INTERNAL     ' TO XFER-TYPE-CORTE
047200     PERFORM IMPRIME-GRUPO-POR-TIPO
047300     MOVE 'INTER_ACCOUNT' TO XFER-TYPE-CORTE
047400     PERFORM IMPRIME-GRUPO-POR-TIPO
047500     PERFORM IMPRIME-GRAN-TOTAL.
047600 IMPRIME-RESUMEN-TRANSFERENCIAS-E. EXIT.
047700
047800 IMPRIME-GRUPO-POR-TIPO SECTION.
047900     MOVE ZEROS TO WKS-SUB-CANT WKS-SUB-MONTO WKS-SUB-COMISION
048000                   WKS-SUB-TOTAL
048100     MOVE SPACES TO XFERSUM-LINEA
048200     STRING '--- TRANSFERENCIAS TIPO ' DELIMITED BY SIZE
048300            XFER-TYPE-CORTE            DELIMITED BY SIZE
048400            ' ---'                     DELIMITED BY SIZE
048500       INTO XFERSUM-LINEA
048600     END-STRING
048700     WRITE XFERSUM-LINEA
048800     END-WRITE
048900     PERFORM IMPRIME-DETALLE-XFER
049000        VARYING WKS-XFER-IX FROM 1 BY 1
049100        UNTIL WKS-XFER-IX > WKS-XFER-TOTAL
049200     PERFORM IMPRIME-SUBTOTAL-XFER.
049300 IMPRIME-GRUPO-POR-TIPO-E. EXIT.
049400
049500 IMPRIME-DETALLE-XFER SECTION.
049600     IF WKS-X-TYPE(WKS-XFER-IX) = XFER-TYPE-CORTE
049700        ADD 1                              TO WKS-SUB-CANT
049800        ADD WKS-X-AMOUNT(WKS-XFER-IX)       TO WKS-SUB-MONTO
049900        ADD WKS-X-FEE(WKS-XFER-IX)          TO WKS-SUB-COMISION
050000        ADD WKS-X-TOTAL(WKS-XFER-IX)         TO WKS-SUB-TOTAL
050100        MOVE SPACES                    TO XFERSUM-LINEA
050150        MOVE WKS-X-AMOUNT(WKS-XFER-IX) TO WKS-MASK-MONTO
050160        MOVE WKS-X-FEE(WKS-XFER-IX)    TO WKS-MASK-COMISION
050170        MOVE WKS-X-TOTAL(WKS-XFER-IX)  TO WKS-MASK-TOTAL
050300        STRING WKS-X-ID(WKS-XFER-IX)      DELIMITED BY SIZE
050400               ' DE-CTA:'                 DELIMITED BY SIZE
050500               WKS-X-FROM(WKS-XFER-IX)     DELIMITED BY SIZE
050600               ' A-IBAN:'                  DELIMITED BY SIZE
050700               WKS-X-IBAN(WKS-XFER-IX)     DELIMITED BY SIZE
050800               ' MONTO:'                   DELIMITED BY SIZE
050900               WKS-MASK-MONTO              DELIMITED BY SIZE
050910               ' COMISION:'                DELIMITED BY SIZE
050920               WKS-MASK-COMISION           DELIMITED BY SIZE
050930               ' TOTAL:'                   DELIMITED BY SIZE
050940               WKS-MASK-TOTAL              DELIMITED BY SIZE
051000               ' EST:'                     DELIMITED BY SIZE
051100               WKS-X-STATUS(WKS-XFER-IX)   DELIMITED BY SIZE
051200          INTO XFERSUM-LINEA
051300        END-STRING
051400        WRITE XFERSUM-LINEA
051500        END-WRITE
051600     END-IF.
051700 IMPRIME-DETALLE-XFER-E. EXIT.
051800
051900 IMPRIME-SUBTOTAL-XFER SECTION.
052000     MOVE SPACES TO XFERSUM-LINEA
052100     MOVE WKS-SUB-CANT     TO WKS-MASK
052200     MOVE WKS-SUB-MONTO    TO WKS-MASK-MONTO
052300     STRING 'SUBTOTAL CANT:' DELIMITED BY SIZE
052400            WKS-MASK         DELIMITED BY SIZE
052500            ' MONTO:'        DELIMITED BY SIZE
052600            WKS-MASK-MONTO   DELIMITED BY SIZE
052700       INTO XFERSUM-LINEA
052800     END-STRING
052900     WRITE XFERSUM-LINEA
053000     END-WRITE
053100     ADD WKS-SUB-CANT     TO WKS-GRAN-CANT
053200     ADD WKS-SUB-MONTO    TO WKS-GRAN-MONTO
053300     ADD WKS-SUB-COMISION TO WKS-GRAN-COMISION
053400     ADD WKS-SUB-TOTAL    TO WKS-GRAN-TOTAL.
053500 IMPRIME-SUBTOTAL-XFER-E. EXIT.
053600
053700 IMPRIME-GRAN-TOTAL SECTION.
053800     MOVE SPACES TO XFERSUM-LINEA
053900     MOVE WKS-GRAN-CANT  TO WKS-MASK
054000     MOVE WKS-GRAN-MONTO TO WKS-MASK-MONTO
054100     STRING '=== GRAN TOTAL CANT:' DELIMITED BY SIZE
054200            WKS-MASK               DELIMITED BY SIZE
054300            ' MONTO:'              DELIMITED BY SIZE
054400            WKS-MASK-MONTO         DELIMITED BY SIZE
054500       INTO XFERSUM-LINEA
054600     END-STRING
054700     WRITE XFERSUM-LINEA
054800     END-WRITE
054810
054820     MOVE SPACES TO XFERSUM-LINEA
054830     MOVE WKS-XFER-COMPLETADAS TO WKS-MASK
054840     STRING '    COMPLETADAS:' DELIMITED BY SIZE
054850            WKS-MASK           DELIMITED BY SIZE
054860       INTO XFERSUM-LINEA
054870     END-STRING
054880     WRITE XFERSUM-LINEA
054890     END-WRITE
054900
054910     MOVE SPACES TO XFERSUM-LINEA
054920     MOVE WKS-XFER-FALLIDAS TO WKS-MASK
054930     STRING '    FALLIDAS   :' DELIMITED BY SIZE
054940            WKS-MASK           DELIMITED BY SIZE
054950       INTO XFERSUM-LINEA
054960     END-STRING
054970     WRITE XFERSUM-LINEA
054980     END-WRITE.
054990 IMPRIME-GRAN-TOTAL-E. EXIT.
055000
055100 FILE-STATUS-EXTENDED SECTION.
055200     EVALUATE FS-CICLO
055300        WHEN 1
055400            IF FS-ACCTMSI NOT EQUAL 0
055500               MOVE 'ACCTMSI' TO ARCHIVO
055600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
055700                                     LLAVE, FS-ACCTMSI,
055800                                     FSE-ACCTMSI
055900               MOVE  91        TO RETURN-CODE
056000               PERFORM CERRAR-ARCHIVOS
056100               STOP RUN
056200            END-IF
056210        WHEN 2
056220            IF FS-XFERLDI NOT EQUAL 0
056230               MOVE 'XFERLDI' TO ARCHIVO
056240               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
056250                                     LLAVE, FS-XFERLDI,
056260                                     FSE-XFERLDI
056270               MOVE  91        TO RETURN-CODE
056280               PERFORM CERRAR-ARCHIVOS
056290               STOP RUN
056295            END-IF
056300        WHEN 3
056400            IF FS-XFERREQ NOT EQUAL 0
056500               MOVE 'XFERREQ' TO ARCHIVO
056600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
056700                                     LLAVE, FS-XFERREQ,
056800                                     FSE-XFERREQ
056900               MOVE  91        TO RETURN-CODE
057000               PERFORM CERRAR-ARCHIVOS
057100               STOP RUN
057200            END-IF
057210        WHEN 4
057220            IF FS-XFERACT NOT EQUAL 0
057230               MOVE 'XFERACT' TO ARCHIVO
057240               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
057250                                     LLAVE, FS-XFERACT,
057260                                     FSE-XFERACT
057270               MOVE  91        TO RETURN-CODE
057280               PERFORM CERRAR-ARCHIVOS
057290               STOP RUN
057295            END-IF
057300        WHEN 5
057400            IF FS-ACCTMSO NOT EQUAL 0
057500               MOVE 'ACCTMSO' TO ARCHIVO
057600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
057700                                     LLAVE, FS-ACCTMSO,
057800                                     FSE-ACCTMSO
057900               MOVE  91        TO RETURN-CODE
058000               PERFORM CERRAR-ARCHIVOS
058100               STOP RUN
058200            END-IF
058300        WHEN OTHER
058400            IF FS-XFERLED NOT EQUAL 0
058500               MOVE 'XFERLED' TO ARCHIVO
058600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
058700                                     LLAVE, FS-XFERLED,
058800                                     FSE-XFERLED
058900               MOVE  91        TO RETURN-CODE
059000               PERFORM CERRAR-ARCHIVOS
059100               STOP RUN
059200            END-IF
059300     END-EVALUATE.
059400 FILE-STATUS-EXTENDED-E. EXIT.
059500
059600 ESTADISTICAS SECTION.
059700     DISPLAY
059800     '**********************************************************'
059900     DISPLAY
060000     '*         E S T A D I S T I C A S   X F R P B 0 1 0       *'
060100     DISPLAY
060200     '**********************************************************'
060300
060400     MOVE ZEROS                  TO WKS-MASK
060500     MOVE WKS-XFER-PROCESADAS    TO WKS-MASK
060600     DISPLAY
060700     'TOTAL TRANSFERENCIAS PROCESADAS          : ' WKS-MASK
060800
060900     MOVE ZEROS                  TO WKS-MASK
061000     MOVE WKS-XFER-COMPLETADAS   TO WKS-MASK
061100     DISPLAY
061200     'TOTAL TRANSFERENCIAS COMPLETADAS         : ' WKS-MASK
061300
061400     MOVE ZEROS                  TO WKS-MASK
061500     MOVE WKS-XFER-FALLIDAS      TO WKS-MASK
061600     DISPLAY
061700     'TOTAL TRANSFERENCIAS FALLIDAS/RECHAZADAS : ' WKS-MASK
061710
061720     MOVE ZEROS                  TO WKS-MASK
061730     MOVE WKS-XFER-REVERSADAS    TO WKS-MASK
061740     DISPLAY
061750     'TOTAL TRANSFERENCIAS REVERSADAS          : ' WKS-MASK
061760
061770     MOVE ZEROS                  TO WKS-MASK
061780     MOVE WKS-XFER-ACTUALIZADAS  TO WKS-MASK
061790     DISPLAY
061795     'TOTAL TRANSFERENCIAS ACTUALIZADAS        : ' WKS-MASK
061796
061797     MOVE ZEROS                  TO WKS-MASK
061798     MOVE WKS-XFER-ACC-RECHAZADAS TO WKS-MASK
061799     DISPLAY
061800     'TOTAL ACCIONES DE REV/UPD RECHAZADAS     : ' WKS-MASK
061810
061900     MOVE WKS-GRAN-MONTO         TO WKS-MASK-MONTO
062000     DISPLAY
062100     'MONTO TOTAL MOVIDO                       : ' WKS-MASK-MONTO
062200
062300     MOVE WKS-GRAN-COMISION      TO WKS-MASK-MONTO
062400     DISPLAY
062500     'COMISIONES TOTALES COBRADAS              : ' WKS-MASK-MONTO
062600
062700     DISPLAY
062800     '**********************************************************'.
062900 ESTADISTICAS-E. EXIT.
063000
063100 CERRAR-ARCHIVOS SECTION.
063200     CLOSE ACCT-MASTER-IN, XFER-LEDGER-IN, XFER-REQUEST,
063210           XFER-ACTION, ACCT-MASTER-OUT,
063300           XFER-LEDGER, XFER-SUMMARY.
063400 CERRAR-ARCHIVOS-E. EXIT.
