000100******************************************************************
000200*    COPY       : XFERREC                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DE SOLICITUD/POSTEO DE TRANSFERENCIA    *
000500*                 (TRANSFER-RECORD) - ENTRADA XFERREQ, SALIDA    *
000600*                 XFERLED, LLAVE XFER-ID ASCENDENTE              *
000700*----------------------------------------------------------------*
000800* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
000900* 11/05/1997  R.CASTILLO (RCAS)      REQ-01128   VERSION INICIAL *
001000* 02/09/1999  P.DIAZ    (PDIA)       Y2K-00091   XFER-STATUS A   *
001100*             X(9) PARA ADMITIR 'CANCELLED'                      *
001200******************************************************************
001300 01  XFER-RECORD.
001400     05  XFER-ID                     PIC 9(09).
001500     05  XFER-FROM-ACCT-ID           PIC 9(09).
001600     05  XFER-TO-IBAN                PIC X(22).
001700     05  XFER-AMOUNT                 PIC S9(13)V99 COMP-3.
001800     05  XFER-CURRENCY               PIC X(03).
001900     05  XFER-DESCRIPTION            PIC X(200).
002000     05  XFER-DESCRIPTION-R REDEFINES XFER-DESCRIPTION.
002100         10  XFER-DESC-BREVE         PIC X(030).
002200         10  FILLER                  PIC X(170).
002300     05  XFER-CATEGORY               PIC X(30).
002400     05  XFER-STATUS                 PIC X(09).
002500         88  XFER-ST-PENDING             VALUE 'PENDING  '.
002600         88  XFER-ST-COMPLETED           VALUE 'COMPLETED'.
002700         88  XFER-ST-FAILED              VALUE 'FAILED   '.
002800         88  XFER-ST-CANCELLED           VALUE 'CANCELLED'.
002900     05  XFER-FEE                    PIC S9(13)V99 COMP-3.
003000     05  XFER-TOTAL-AMOUNT           PIC S9(13)V99 COMP-3.
003100     05  XFER-TYPE                   PIC X(13).
003200         88  XFER-TY-EXTERNAL            VALUE 'EXTERNAL     '.
003300         88  XFER-TY-INTERNAL            VALUE 'INTERNAL     '.
003400         88  XFER-TY-INTERACCT           VALUE 'INTER_ACCOUNT'.
003500     05  FILLER                      PIC X(021).
003600******************************************************* 340 BYTES
