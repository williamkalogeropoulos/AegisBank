000100******************************************************************
000200*    COPY       : ACCTTAB                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: TABLA EN WORKING-STORAGE DEL MAESTRO DE        *
000500*                 CUENTAS (ACCT-RECORD NO TIENE INDICE NATIVO,   *
000600*                 SE CARGA COMPLETO Y SE BUSCA POR SEARCH ALL    *
000700*                 SOBRE WKS-CTA-ID; LA BUSQUEDA POR IBAN ES      *
000800*                 SECUENCIAL SOBRE LA MISMA TABLA)               *
000900*----------------------------------------------------------------*
001000* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
001100* 11/05/1997  R.CASTILLO (RCAS)      REQ-01128   VERSION INICIAL *
001200* 08/01/1999  E.MORALES  (EMOR)      REQ-01397   SUBE TOPE DE    *
001300*             LA TABLA DE 020000 A 050000 CUENTAS                *
001400******************************************************************
001500 01  WKS-TABLA-CUENTAS.
001600     05  WKS-CTA-TOTAL               PIC 9(07) COMP.
001700     05  WKS-CTA-ENTRY OCCURS 1 TO 050000 TIMES
001800                       DEPENDING ON WKS-CTA-TOTAL
001900                       ASCENDING KEY WKS-CTA-ID
002000                       INDEXED BY WKS-CTA-IX.
002100         10  WKS-CTA-ID              PIC 9(09).
002200         10  WKS-CTA-USER-ID         PIC 9(09).
002300         10  WKS-CTA-TYPE            PIC X(07).
002400         10  WKS-CTA-IBAN            PIC X(22).
002500         10  WKS-CTA-BALANCE         PIC S9(13)V99 COMP-3.
002600         10  WKS-CTA-CURRENCY        PIC X(03).
002700         10  WKS-CTA-STATUS          PIC X(09).
002800         10  WKS-CTA-NICKNAME        PIC X(100).
002900         10  WKS-CTA-NUEVA           PIC X(01).
003000             88  WKS-CTA-ES-NUEVA        VALUE 'S'.
003100             88  WKS-CTA-ES-ORIGINAL     VALUE 'N'.
003150         10  FILLER                  PIC X(05).
