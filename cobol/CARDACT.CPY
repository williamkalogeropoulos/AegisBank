000100******************************************************************
000200*    COPY       : CARDACT                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DE SOLICITUD DE ACCION SOBRE TARJETA    *
000500*                 (CARD-ACTION-RECORD) - ARCHIVO CARDREQ, LLAVE  *
000600*                 CARD-ID ASCENDENTE. LOS DATOS DE ALTA (TIPO,   *
000700*                 CUENTA, LIMITE) SOLO APLICAN CUANDO EL CODIGO  *
000800*                 DE ACCION ES DE CREACION (CRC/CRA)             *
000900*----------------------------------------------------------------*
001000* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
001100* 04/12/1997  R.CASTILLO (RCAS)      REQ-01145   VERSION INICIAL *
001110* 26/08/2004  R.CASTILLO (RCAS)      REQ-01754   SE AGREGA  *
001120*             ACTN-CARD-MASKED-NUMBER: EL NUMERO ENMASCARADO*
001130*             DE LA TARJETA SE RECIBE EN LA SOLICITUD DE    *
001140*             ALTA (CRC/CRA) EN LUGAR DE GENERARSE, YA QUE   *
001150*             ESTE SISTEMA NO CUENTA CON UN GENERADOR DE     *
001160*             NUMEROS DE TARJETA (VER INSTRUCTIVO SECCION 9) *
001200******************************************************************
001300 01  CARD-ACTION-RECORD.
001400     05  ACTN-CARD-ID                PIC 9(09).
001500     05  ACTN-CODE                   PIC X(03).
001600         88  ACTN-IS-CREATE-CUST         VALUE 'CRC'.
001700         88  ACTN-IS-CREATE-ADMIN        VALUE 'CRA'.
001800         88  ACTN-IS-APPROVE             VALUE 'APR'.
001900         88  ACTN-IS-REJECT              VALUE 'REJ'.
002000         88  ACTN-IS-BLOCK               VALUE 'BLK'.
002100         88  ACTN-IS-CANCEL              VALUE 'CNL'.
002200     05  ACTN-CARD-USER-ID           PIC 9(09).
002300     05  ACTN-CARD-ACCT-ID           PIC 9(09).
002400     05  ACTN-CARD-TYPE              PIC X(06).
002500         88  ACTN-TY-DEBIT               VALUE 'DEBIT '.
002600         88  ACTN-TY-CREDIT              VALUE 'CREDIT'.
002700     05  ACTN-CARD-CREDIT-LIMIT      PIC S9(13)V99 COMP-3.
002750     05  ACTN-CARD-MASKED-NUMBER     PIC X(19).
002800     05  FILLER                      PIC X(005).
002900******************************************************** 068 BYTES
