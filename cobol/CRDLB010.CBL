000100******************************************************************
000200* FECHA       : 04/12/1997                                       *
000300* PROGRAMADOR : RAUL CASTILLO (RCAS)                             *
000400* APLICACION  : NUCLEO DE CUENTAS                                *
000500* PROGRAMA    : CRDLB010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE CICLO DE VIDA DE TARJETAS. LEE EL     *
000800*             : MAESTRO DE TARJETAS Y LAS SOLICITUDES DE ALTA,   *
000900*             : APROBACION, RECHAZO, BLOQUEO Y CANCELACION,      *
001000*             : VALIDA CADA SOLICITUD CONTRA EL ESTADO ACTUAL DE *
001100*             : LA TARJETA (O CONTRA EL LIMITE DE CREDITO SI ES  *
001200*             : ALTA), DERIVA LA FECHA DE VENCIMIENTO A 3 ANIOS  *
001300*             : DE LA FECHA DE PROCESO Y REGRABA EL MAESTRO      *
001400*             : ACTUALIZADO MAS EL REPORTE DE EXCEPCIONES.       *
001500*             :                                                  *
001600* ARCHIVOS    : CARDMSI=E,CARDREQ=E,CARDMSO=S,CARDXCP=S           *
001700* ACCION (ES) : CRC=ALTA CLIENTE,CRA=ALTA ADMIN,APR=APROBAR,     *
001800*             : REJ=RECHAZAR,BLK=BLOQUEAR,CNL=CANCELAR           *
001900* INSTALADO   : 10/12/1997                                       *
002000* BPM/RATIONAL: 114405                                           *
002100* NOMBRE      : MANTENIMIENTO CICLO DE VIDA DE TARJETAS          *
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400******************************************************************
002500* 04/12/1997 RCAS REQ-01145 VERSION INICIAL DEL PROGRAMA         *
002600* 15/01/1998 RCAS REQ-01145 SE AGREGA VALIDACION DE LIMITE DE    *
002700*                 CREDITO PARA TARJETAS DE CREDITO EN LA ALTA    *
002800* 09/03/1998 EMOR REQ-01167 SE AGREGA DERIVACION DE VENCIMIENTO  *
002900*                 A PARTIR DE LA FECHA DE PROCESO (3 ANIOS)      *
003000* 22/08/1998 PDIA REQ-01277 SE AGREGA REPORTE DE EXCEPCIONES     *
003100*                 CARDXCP CON RAZON DE RECHAZO                   *
003200* 17/07/1999 PDIA Y2K-00104 SE AMPLIA CARD-EXPIRY-YEAR A 4       *
003300*                 DIGITOS Y SE CAMBIA ACCEPT DE FECHA A FORMATO  *
003400*                 DE 8 DIGITOS (YYYYMMDD) EN LUGAR DE 6          *
003500* 02/09/1999 PDIA Y2K-00104 CERTIFICADO LIBRE DE RIESGO Y2K      *
003600* 18/11/1999 EMOR REQ-01389 SE SUBE TOPE DE LA TABLA DE TARJETAS *
003700*                 A 050000 POR CRECIMIENTO DE CARTERA            *
003800* 07/03/2001 EMOR REQ-01512 SE AGREGA CONTADOR DE TARJETAS POR   *
003900*                 TIPO A ESTADISTICAS                            *
004000* 25/09/2003 LGOM REQ-01699 SE AJUSTA MASCARA DE DESPLIEGUE DE   *
004100*                 LIMITE DE CREDITO A 15 POSICIONES              *
004150* 15/06/2004 PDIA REQ-01744 EL TEXTO DE RECHAZO POR FALTA DE     *
004160*                 LIMITE DE CREDITO NO COINCIDIA CON EL TEXTO    *
004170*                 EXACTO DEL INSTRUCTIVO DE POLITICAS. SE        *
004180*                 CORRIGE LA REDACCION (VER TAMBIEN REQ-01744 EN *
004190*                 LOANB010). SE AMPLIA WKS-RAZON-RECHAZO DE      *
004195*                 X(40) A X(50) PORQUE EL TEXTO EXACTO NO ENTRABA*
004196* 22/08/2004 RCAS REQ-01752 SE PROMUEVEN A NIVEL 77 LOS SWITCHES *
004197*                 WKS-RECHAZAR/WKS-BUSQUEDA-OK Y EL CAMPO         *
004198*                 WKS-RAZON-RECHAZO (VER TAMBIEN REQ-01752 EN     *
004199*                 ACCTB010)                                       *
004201* 26/08/2004 RCAS REQ-01754 CARD-MASKED-NUMBER SE GRABABA SIEMPRE *
004202*                 EN SPACES AL CREAR UNA TARJETA (OBSERVACION DE  *
004203*                 AUDITORIA). SE AGREGA ACTN-CARD-MASKED-NUMBER A *
004204*                 CARDACT PARA QUE LA SOLICITUD DE ALTA TRAIGA EL *
004205*                 NUMERO ENMASCARADO YA GENERADO POR EL CANAL, Y  *
004206*                 SE COPIA A LA TABLA EN CREAR-TARJETA-EN-TABLA   *
004207******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    CRDLB010.
004500 AUTHOR.                        RAUL CASTILLO.
004600 INSTALLATION.                  BANCO AEGIS - DEPTO. SISTEMAS.
004700 DATE-WRITTEN.                  04/12/1997.
004800 DATE-COMPILED.
004900 SECURITY.                      USO INTERNO - CONFIDENCIAL.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700******************************************************************
005800*              A R C H I V O S   D E   E N T R A D A
005900******************************************************************
006000     SELECT CARD-MASTER-IN  ASSIGN   TO CARDMSI
006100            ORGANIZATION    IS LINE SEQUENTIAL
006200            FILE STATUS     IS FS-CARDMSI
006300                               FSE-CARDMSI.
006400     SELECT CARD-REQUEST    ASSIGN   TO CARDREQ
006500            ORGANIZATION    IS LINE SEQUENTIAL
006600            FILE STATUS     IS FS-CARDREQ
006700                               FSE-CARDREQ.
006800******************************************************************
006900*              A R C H I V O S   D E   S A L I D A
007000******************************************************************
007100     SELECT CARD-MASTER-OUT ASSIGN   TO CARDMSO
007200            ORGANIZATION    IS LINE SEQUENTIAL
007300            FILE STATUS     IS FS-CARDMSO
007400                               FSE-CARDMSO.
007500     SELECT CARD-EXCEPT     ASSIGN   TO CARDXCP
007600            FILE STATUS     IS FS-CARDXCP.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*1 -->MAESTRO DE TARJETAS DE ENTRADA (SITUACION AL CIERRE ANTERIOR)
008000 FD  CARD-MASTER-IN.
008100     COPY CARDREC.
008200*2 -->SOLICITUDES DE ALTA/APROBACION/RECHAZO/BLOQUEO/CANCELACION
008300 FD  CARD-REQUEST.
008400     COPY CARDACT.
008500*3 -->MAESTRO DE TARJETAS ACTUALIZADO (SALIDA PARA EL SIGUIENTE
008600*     DIA)
008700 FD  CARD-MASTER-OUT.
008800     COPY CARDREC REPLACING
008810         CARD-RECORD             BY CARD-RECORD-OUT
008820         CARD-ID                 BY CARD-ID-OUT
008830         CARD-USER-ID            BY CARD-USER-ID-OUT
008840         CARD-ACCT-ID            BY CARD-ACCT-ID-OUT
008850         CARD-TY-DEBIT           BY CARD-TY-DEBIT-OUT
008860         CARD-TY-CREDIT          BY CARD-TY-CREDIT-OUT
008870         CARD-TYPE               BY CARD-TYPE-OUT
008880         CARD-MASKED-NUMBER-R    BY CARD-MASKED-NUMBER-R-OUT
008890         CARD-MASKED-PREFIJO     BY CARD-MASKED-PREFIJO-OUT
008900         CARD-MASKED-ULTIMOS4    BY CARD-MASKED-ULTIMOS4-OUT
008910         CARD-MASKED-NUMBER      BY CARD-MASKED-NUMBER-OUT
008920         CARD-EXPIRY-MONTH       BY CARD-EXPIRY-MONTH-OUT
008930         CARD-EXPIRY-YEAR        BY CARD-EXPIRY-YEAR-OUT
008940         CARD-ST-PENDING         BY CARD-ST-PENDING-OUT
008950         CARD-ST-ACTIVE          BY CARD-ST-ACTIVE-OUT
008960         CARD-ST-BLOCKED         BY CARD-ST-BLOCKED-OUT
008970         CARD-ST-CANCELLED       BY CARD-ST-CANCELLED-OUT
008980         CARD-STATUS             BY CARD-STATUS-OUT
008990         CARD-CREDIT-LIMIT       BY CARD-CREDIT-LIMIT-OUT.
009000*4 -->REPORTE DE EXCEPCIONES (SOLICITUDES RECHAZADAS)
009100 FD  CARD-EXCEPT.
009200 01  CARDXCP-LINEA               PIC X(080).
009300 WORKING-STORAGE SECTION.
009310******************************************************************
009320*   C A M P O S   E S T A N D A L O N E   N I V E L   7 7          *
009330******************************************************************
009340 77  WKS-RECHAZAR               PIC X(01) VALUE 'N'.
009341     88  WKS-RECHAZAR-SOLICITUD            VALUE 'S'.
009342 77  WKS-BUSQUEDA-OK            PIC X(01) VALUE 'N'.
009343     88  WKS-CRD-ENCONTRADA         VALUE 'S'.
009344 77  WKS-RAZON-RECHAZO          PIC X(50) VALUE SPACES.
009400******************************************************************
009500*               C A M P O S    D E    T R A B A J O              *
009600******************************************************************
009700 01  WKS-TABLA-TARJETAS.
009800     05  WKS-CRD-TOTAL               PIC 9(07) COMP.
009900     05  WKS-CRD-ENTRY OCCURS 1 TO 050000 TIMES
010000                       DEPENDING ON WKS-CRD-TOTAL
010100                       ASCENDING KEY WKS-CRD-ID
010200                       INDEXED BY WKS-CRD-IX.
010300         10  WKS-CRD-ID              PIC 9(09).
010400         10  WKS-CRD-USER-ID         PIC 9(09).
010500         10  WKS-CRD-ACCT-ID         PIC 9(09).
010600         10  WKS-CRD-TYPE            PIC X(06).
010700         10  WKS-CRD-MASKED-NUMBER   PIC X(19).
010800         10  WKS-CRD-EXPIRY-MONTH    PIC 9(02).
010900         10  WKS-CRD-EXPIRY-YEAR     PIC 9(04).
011000         10  WKS-CRD-STATUS          PIC X(09).
011100         10  WKS-CRD-CREDIT-LIMIT    PIC S9(13)V99 COMP-3.
011200         10  WKS-CRD-NUEVA           PIC X(01).
011300             88  WKS-CRD-ES-NUEVA        VALUE 'S'.
011400             88  WKS-CRD-ES-ORIGINAL     VALUE 'N'.
011450         10  FILLER                  PIC X(05).
011500 01  WKS-CAMPOS-DE-TRABAJO.
011600     05  WKS-PROGRAMA               PIC X(08) VALUE 'CRDLB010'.
011700     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
011800         88  WKS-END-CARDMSI                  VALUE 1.
011900         88  WKS-END-CARDREQ                  VALUE 2.
012300     05  WKS-NUEVO-CRD-ID           PIC 9(09) COMP VALUE ZEROS.
012400******************************************************************
012500*        F E C H A   D E   P R O C E S O   ( S I S T E M A )      *
012600******************************************************************
012700     05  WKS-FECHA-SISTEMA          PIC 9(08) VALUE ZEROS.
012800     05  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
012900         10  WKS-FS-ANIO            PIC 9(04).
013000         10  WKS-FS-MES             PIC 9(02).
013100         10  WKS-FS-DIA             PIC 9(02).
013200     05  WKS-ANIO-VENCIMIENTO       PIC 9(04) VALUE ZEROS.
013300******************************************************************
013400*        C O N T A D O R E S   E S T A D I S T I C A S           *
013500******************************************************************
013600     05  WKS-CRDS-PROCESADAS        PIC 9(07) COMP VALUE ZEROS.
013700     05  WKS-CRDS-ALTA-CLIENTE      PIC 9(07) COMP VALUE ZEROS.
013800     05  WKS-CRDS-ALTA-ADMIN        PIC 9(07) COMP VALUE ZEROS.
013900     05  WKS-CRDS-APROBADAS         PIC 9(07) COMP VALUE ZEROS.
014000     05  WKS-CRDS-RECHAZADAS-EST    PIC 9(07) COMP VALUE ZEROS.
014100     05  WKS-CRDS-BLOQUEADAS        PIC 9(07) COMP VALUE ZEROS.
014200     05  WKS-CRDS-CANCELADAS        PIC 9(07) COMP VALUE ZEROS.
014300     05  WKS-CRDS-DEBITO            PIC 9(07) COMP VALUE ZEROS.
014400     05  WKS-CRDS-CREDITO           PIC 9(07) COMP VALUE ZEROS.
014500     05  WKS-CRDS-RECHAZADAS        PIC 9(07) COMP VALUE ZEROS.
014600     05  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
014700     05  WKS-MASK-LIMITE            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
014800     05  WKS-MASK-LIMITE-R REDEFINES WKS-MASK-LIMITE.
014900         10  FILLER                 PIC X(18).
015000         10  WKS-MASK-LIMITE-SIGNO  PIC X(01).
015600******************************************************************
015700*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
015800******************************************************************
015900 01  FS-CARDMSI                     PIC 9(02) VALUE ZEROS.
016000 01  FS-CARDREQ                     PIC 9(02) VALUE ZEROS.
016100 01  FS-CARDMSO                     PIC 9(02) VALUE ZEROS.
016200 01  FS-CARDXCP                     PIC 9(02) VALUE ZEROS.
016300 01  FS-CICLO                       PIC 9(02) VALUE ZEROS.
016400*                VARIABLES DE FILE STATUS EXTENDED               *
016500 01  FSE-CARDMSI.
016600     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
016700     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
016800     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
016900 01  FSE-CARDREQ.
017000     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017100     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017200     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017300 01  FSE-CARDMSO.
017400     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017500     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017600     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017700* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
017800 01  PROGRAMA                       PIC X(08) VALUE SPACES.
017900 01  ARCHIVO                        PIC X(08) VALUE SPACES.
018000 01  ACCION                         PIC X(10) VALUE SPACES.
018100 01  LLAVE                          PIC X(32) VALUE SPACES.
018200******************************************************************
018300 PROCEDURE DIVISION.
018400 000-MAIN SECTION.
018500     PERFORM ABRIR-ARCHIVOS
018600     PERFORM OBTENER-FECHA-PROCESO
018700     PERFORM CARGAR-TABLA-TARJETAS UNTIL WKS-END-CARDMSI
018800     PERFORM PROCESAR-SOLICITUDES UNTIL WKS-END-CARDREQ
018900     PERFORM GRABAR-MAESTRO-TARJETAS
019000     PERFORM ESTADISTICAS
019100     PERFORM CERRAR-ARCHIVOS
019200     STOP RUN.
019300 000-MAIN-E. EXIT.
019400
019500*APERTURA Y VALIDACION FSE DE ARCHIVOS
019600 ABRIR-ARCHIVOS SECTION.
019700     OPEN INPUT  CARD-MASTER-IN, CARD-REQUEST
019800     OPEN OUTPUT CARD-MASTER-OUT, CARD-EXCEPT
019900
020000     IF FS-CARDXCP NOT = 0
020100        DISPLAY '***********************************************'
020200        DISPLAY '*      ERROR AL ABRIR ARCHIVOS PLANOS         *'
020300        DISPLAY '***********************************************'
020400        DISPLAY '* FILE STATUS DEL ARCHIVO CARDXCP : ' FS-CARDXCP
020500        DISPLAY '***********************************************'
020600        MOVE  91        TO RETURN-CODE
020700        PERFORM CERRAR-ARCHIVOS
020800        STOP RUN
020900     END-IF
021000
021100     MOVE ZEROS    TO FS-CICLO
021200     MOVE 'OPEN'   TO ACCION
021300     MOVE SPACES   TO LLAVE
021400
021500     PERFORM VALIDAR-FS-APERTURA UNTIL FS-CICLO > 3
021600
021700     MOVE ZEROS TO FS-CICLO WKS-FIN-ARCHIVOS.
021800 ABRIR-ARCHIVOS-E. EXIT.
021900
022000 VALIDAR-FS-APERTURA SECTION.
022100     ADD 1 TO FS-CICLO
022200     PERFORM FILE-STATUS-EXTENDED.
022300 VALIDAR-FS-APERTURA-E. EXIT.
022400
022500*OBTIENE LA FECHA DE PROCESO DEL SISTEMA (8 DIGITOS, YYYYMMDD)
022600*Y CALCULA EL ANIO DE VENCIMIENTO DE LAS TARJETAS NUEVAS DE ESTA
022700*CORRIDA (FECHA DE PROCESO + 3 ANIOS, POR REGLA DEL SERVICIO)
022800 OBTENER-FECHA-PROCESO SECTION.
022900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
023000     COMPUTE WKS-ANIO-VENCIMIENTO = WKS-FS-ANIO + 3.
023100 OBTENER-FECHA-PROCESO-E. EXIT.
023200
023300*CARGA COMPLETA DEL MAESTRO DE TARJETAS A LA TABLA WKS-CRD-ENTRY
023400*(CARD-MASTER NO TIENE LLAVE NATIVA - SE ORDENA POR CARD-ID EN
023500* EL PROCESO ANTERIOR Y AQUI SOLO SE CARGA A LA TABLA PARA
023600* PODER HACER SEARCH ALL DURANTE EL PROCESO DE SOLICITUDES)
023700 CARGAR-TABLA-TARJETAS SECTION.
023800     READ CARD-MASTER-IN
023900     END-READ
024000
024100     EVALUATE FS-CARDMSI
024200        WHEN 0
024300             ADD 1                    TO WKS-CRD-TOTAL
024400             MOVE CARD-ID              TO WKS-CRD-ID(WKS-CRD-TOTAL)
024500             MOVE CARD-USER-ID         TO
024600                  WKS-CRD-USER-ID(WKS-CRD-TOTAL)
024700             MOVE CARD-ACCT-ID         TO
024800                  WKS-CRD-ACCT-ID(WKS-CRD-TOTAL)
024900             MOVE CARD-TYPE            TO
025000                  WKS-CRD-TYPE(WKS-CRD-TOTAL)
025100             MOVE CARD-MASKED-NUMBER   TO
025200                  WKS-CRD-MASKED-NUMBER(WKS-CRD-TOTAL)
025300             MOVE CARD-EXPIRY-MONTH    TO
025400                  WKS-CRD-EXPIRY-MONTH(WKS-CRD-TOTAL)
025500             MOVE CARD-EXPIRY-YEAR     TO
025600                  WKS-CRD-EXPIRY-YEAR(WKS-CRD-TOTAL)
025700             MOVE CARD-STATUS          TO
025800                  WKS-CRD-STATUS(WKS-CRD-TOTAL)
025900             MOVE CARD-CREDIT-LIMIT    TO
026000                  WKS-CRD-CREDIT-LIMIT(WKS-CRD-TOTAL)
026100             MOVE 'N'                  TO
026200                  WKS-CRD-NUEVA(WKS-CRD-TOTAL)
026300             ADD 1                     TO WKS-CRDS-PROCESADAS
026400        WHEN 10
026500             MOVE 1        TO WKS-FIN-ARCHIVOS
026600        WHEN OTHER
026700             MOVE 1        TO FS-CICLO
026800             MOVE 'READ'   TO ACCION
026900             MOVE 'CARDMSI'TO ARCHIVO
027000             MOVE  91      TO RETURN-CODE
027100             PERFORM FILE-STATUS-EXTENDED
027200             PERFORM CERRAR-ARCHIVOS
027300             STOP RUN
027400     END-EVALUATE.
027500 CARGAR-TABLA-TARJETAS-E. EXIT.
027600
027700*RECORRE EL ARCHIVO DE SOLICITUDES. LAS ALTAS (CRC/CRA) NO
027800*BUSCAN TARJETA EXISTENTE; LAS DEMAS ACCIONES SI LA BUSCAN Y
027900*VALIDAN CONTRA EL ESTADO ACTUAL EN LA TABLA
028000 PROCESAR-SOLICITUDES SECTION.
028100     MOVE 'N'      TO WKS-RECHAZAR
028200     MOVE SPACES   TO WKS-RAZON-RECHAZO
028300
028400     READ CARD-REQUEST
028500     END-READ
028600
028700     EVALUATE FS-CARDREQ
028800        WHEN 0
028900             EVALUATE TRUE
029000                WHEN ACTN-IS-CREATE-CUST
029100                     PERFORM VALIDAR-Y-CREAR-TARJETA
029200                WHEN ACTN-IS-CREATE-ADMIN
029300                     PERFORM VALIDAR-Y-CREAR-TARJETA
029400                WHEN OTHER
029500                     PERFORM BUSCAR-TARJETA-POR-ID
029600                     IF WKS-CRD-ENCONTRADA
029700                        EVALUATE TRUE
029800                           WHEN ACTN-IS-APPROVE
029900                                PERFORM VALIDAR-APROBACION
030000                           WHEN ACTN-IS-REJECT
030100                                PERFORM VALIDAR-RECHAZO
030200                           WHEN ACTN-IS-BLOCK
030300                                PERFORM VALIDAR-BLOQUEO
030400                           WHEN ACTN-IS-CANCEL
030500                                PERFORM VALIDAR-CANCELACION
030600                        END-EVALUATE
030700                     ELSE
030800                        MOVE 'S' TO WKS-RECHAZAR
030900                        MOVE 'Card does not exist in the master'
031000                             TO WKS-RAZON-RECHAZO
031100                     END-IF
031200             END-EVALUATE
031300             IF WKS-RECHAZAR-SOLICITUD
031400                ADD 1 TO WKS-CRDS-RECHAZADAS
031500                PERFORM DOCUMENTA-EXCEPCION-TARJETA
031600             END-IF
031700        WHEN 10
031800             MOVE 2        TO WKS-FIN-ARCHIVOS
031900        WHEN OTHER
032000             MOVE 2        TO FS-CICLO
032100             MOVE 'READ'   TO ACCION
032200             MOVE 'CARDREQ'TO ARCHIVO
032300             MOVE  91      TO RETURN-CODE
032400             PERFORM FILE-STATUS-EXTENDED
032500             PERFORM CERRAR-ARCHIVOS
032600             STOP RUN
032700     END-EVALUATE.
032800 PROCESAR-SOLICITUDES-E. EXIT.
032900
033000*BUSQUEDA BINARIA DE LA TARJETA POR CARD-ID (LLAVE ASCENDENTE)
033100 BUSCAR-TARJETA-POR-ID SECTION.
033200     MOVE 'N' TO WKS-BUSQUEDA-OK
033300     SET WKS-CRD-IX TO 1
033400     SEARCH ALL WKS-CRD-ENTRY
033500         AT END
033600             MOVE 'N' TO WKS-BUSQUEDA-OK
033700         WHEN WKS-CRD-ID(WKS-CRD-IX) = ACTN-CARD-ID
033800             MOVE 'S' TO WKS-BUSQUEDA-OK
033900     END-SEARCH.
034000 BUSCAR-TARJETA-POR-ID-E. EXIT.
034100
034200*VALIDA EL LIMITE DE CREDITO (SOLO EXIGIDO PARA TARJETAS CREDIT)
034300*Y, SI PASA, CREA LA TARJETA NUEVA EN LA TABLA CON EL ESTADO
034400*INICIAL QUE CORRESPONDE SEGUN EL ORIGEN DE LA SOLICITUD
034500 VALIDAR-Y-CREAR-TARJETA SECTION.
034600     IF ACTN-TY-CREDIT AND
034700        (ACTN-CARD-CREDIT-LIMIT NOT > 0)
034800        MOVE 'S' TO WKS-RECHAZAR
034900        MOVE 'Credit limit is required for credit cards and must
035000-       ' be greater than 0' TO WKS-RAZON-RECHAZO
035100     ELSE
035200        PERFORM CREAR-TARJETA-EN-TABLA
035300        IF ACTN-IS-CREATE-CUST
035400           ADD 1 TO WKS-CRDS-ALTA-CLIENTE
035500        ELSE
035600           ADD 1 TO WKS-CRDS-ALTA-ADMIN
035700        END-IF
035800     END-IF.
035900 VALIDAR-Y-CREAR-TARJETA-E. EXIT.
036000
036100*DERIVA EL VENCIMIENTO (MES DE PROCESO / ANIO DE PROCESO + 3) Y
036200*AGREGA LA TARJETA NUEVA AL FINAL DE LA TABLA EN MEMORIA, PARA
036300*QUE SE REGRABE JUNTO CON EL RESTO DEL MAESTRO
036400 CREAR-TARJETA-EN-TABLA SECTION.
036500     ADD 1                        TO WKS-CRD-TOTAL
036600     MOVE ACTN-CARD-ID            TO WKS-CRD-ID(WKS-CRD-TOTAL)
036700     MOVE ACTN-CARD-USER-ID       TO WKS-CRD-USER-ID(WKS-CRD-TOTAL)
036800     MOVE ACTN-CARD-ACCT-ID       TO WKS-CRD-ACCT-ID(WKS-CRD-TOTAL)
036900     MOVE ACTN-CARD-TYPE          TO WKS-CRD-TYPE(WKS-CRD-TOTAL)
037000     MOVE ACTN-CARD-MASKED-NUMBER TO
037100          WKS-CRD-MASKED-NUMBER(WKS-CRD-TOTAL)
037200     MOVE WKS-FS-MES              TO
037300          WKS-CRD-EXPIRY-MONTH(WKS-CRD-TOTAL)
037400     MOVE WKS-ANIO-VENCIMIENTO    TO
037500          WKS-CRD-EXPIRY-YEAR(WKS-CRD-TOTAL)
037600     MOVE ACTN-CARD-CREDIT-LIMIT  TO
037700          WKS-CRD-CREDIT-LIMIT(WKS-CRD-TOTAL)
037800     IF ACTN-IS-CREATE-ADMIN
037900        MOVE 'ACTIVE   '          TO
038000             WKS-CRD-STATUS(WKS-CRD-TOTAL)
038100     ELSE
038200        MOVE 'PENDING  '          TO
038300             WKS-CRD-STATUS(WKS-CRD-TOTAL)
038400     END-IF
038500     MOVE 'S'                     TO WKS-CRD-NUEVA(WKS-CRD-TOTAL)
038600     IF ACTN-TY-CREDIT
038700        ADD 1 TO WKS-CRDS-CREDITO
038800     ELSE
038900        ADD 1 TO WKS-CRDS-DEBITO
039000     END-IF.
039100 CREAR-TARJETA-EN-TABLA-E. EXIT.
039200
039300*APROBACION: SOLO LEGAL PENDING -> ACTIVE
039400 VALIDAR-APROBACION SECTION.
039500     IF WKS-CRD-STATUS(WKS-CRD-IX) = 'PENDING  '
039600        MOVE 'ACTIVE   ' TO WKS-CRD-STATUS(WKS-CRD-IX)
039700        ADD 1 TO WKS-CRDS-APROBADAS
039800     ELSE
039900        MOVE 'S' TO WKS-RECHAZAR
040000        MOVE 'Card is not pending approval' TO
040100             WKS-RAZON-RECHAZO
040200     END-IF.
040300 VALIDAR-APROBACION-E. EXIT.
040400
040500*RECHAZO: SOLO LEGAL MIENTRAS ESTA PENDING. LA SOLICITUD
040600*RECHAZADA SE ELIMINA (NO SE ESCRIBE AL MAESTRO DE SALIDA), TAL
040700*COMO EN EL SERVICIO ORIGINAL
040800 VALIDAR-RECHAZO SECTION.
040900     IF WKS-CRD-STATUS(WKS-CRD-IX) = 'PENDING  '
041000        PERFORM ELIMINAR-TARJETA-DE-TABLA
041100        ADD 1 TO WKS-CRDS-RECHAZADAS-EST
041200     ELSE
041300        MOVE 'S' TO WKS-RECHAZAR
041400        MOVE 'Card is not pending approval' TO
041500             WKS-RAZON-RECHAZO
041600     END-IF.
041700 VALIDAR-RECHAZO-E. EXIT.
041800
041900*RECORRE LA TABLA DESDE LA POSICION DE LA TARJETA RECHAZADA HACIA
042000*ADELANTE, CERRANDO EL HUECO, Y REDUCE EL TOTAL DE LA TABLA EN 1
042100 ELIMINAR-TARJETA-DE-TABLA SECTION.
042200     PERFORM CORRER-UNA-POSICION
042300        VARYING WKS-CRD-IX FROM WKS-CRD-IX BY 1
042400        UNTIL WKS-CRD-IX >= WKS-CRD-TOTAL
042500     SUBTRACT 1 FROM WKS-CRD-TOTAL.
042600 ELIMINAR-TARJETA-DE-TABLA-E. EXIT.
042700
042750 CORRER-UNA-POSICION SECTION.
042800     MOVE WKS-CRD-ENTRY(WKS-CRD-IX + 1) TO WKS-CRD-ENTRY(WKS-CRD-IX).
042850 CORRER-UNA-POSICION-E. EXIT.
042900
043000*BLOQUEO: ILEGAL SI NO ESTA ACTIVE
043100 VALIDAR-BLOQUEO SECTION.
043200     IF WKS-CRD-STATUS(WKS-CRD-IX) = 'ACTIVE   '
043300        MOVE 'BLOCKED  ' TO WKS-CRD-STATUS(WKS-CRD-IX)
043400        ADD 1 TO WKS-CRDS-BLOQUEADAS
043500     ELSE
043600        MOVE 'S' TO WKS-RECHAZAR
043700        MOVE 'Card cannot be blocked from current status' TO
043800             WKS-RAZON-RECHAZO
043900     END-IF.
044000 VALIDAR-BLOQUEO-E. EXIT.
044100
044200*CANCELACION: ILEGAL SI YA ESTA CANCELLED
044300 VALIDAR-CANCELACION SECTION.
044400     IF WKS-CRD-STATUS(WKS-CRD-IX) NOT = 'CANCELLED'
044500        MOVE 'CANCELLED' TO WKS-CRD-STATUS(WKS-CRD-IX)
044600        ADD 1 TO WKS-CRDS-CANCELADAS
044700     ELSE
044800        MOVE 'S' TO WKS-RECHAZAR
044900        MOVE 'Card is already cancelled' TO
045000             WKS-RAZON-RECHAZO
045100     END-IF.
045200 VALIDAR-CANCELACION-E. EXIT.
045300
045400*GRABA EL REGISTRO DE EXCEPCION CON LA SOLICITUD RECHAZADA
045500 DOCUMENTA-EXCEPCION-TARJETA SECTION.
045600     MOVE SPACES TO CARDXCP-LINEA
045700     STRING ACTN-CARD-ID          DELIMITED BY SIZE
045800            '  ACCION='           DELIMITED BY SIZE
045900            ACTN-CODE             DELIMITED BY SIZE
046000            '  RAZON: '           DELIMITED BY SIZE
046100            WKS-RAZON-RECHAZO     DELIMITED BY SIZE
046200       INTO CARDXCP-LINEA
046300     END-STRING
046400     WRITE CARDXCP-LINEA
046500     END-WRITE
046600     IF FS-CARDXCP NOT = 0
046700        DISPLAY 'ERROR AL GRABAR REPORTE CARDXCP : ' FS-CARDXCP
046800        MOVE  91  TO RETURN-CODE
046900        PERFORM CERRAR-ARCHIVOS
047000        STOP RUN
047100     END-IF.
047200 DOCUMENTA-EXCEPCION-TARJETA-E. EXIT.
047300
047400*REGRABA EL MAESTRO DE TARJETAS COMPLETO DESDE LA TABLA, EN EL
047500*MISMO ORDEN ASCENDENTE DE CARD-ID EN QUE SE CARGO
047600 GRABAR-MAESTRO-TARJETAS SECTION.
047700     SET WKS-CRD-IX TO 1
047800     PERFORM ESCRIBE-UNA-TARJETA
047900        VARYING WKS-CRD-IX FROM 1 BY 1
048000        UNTIL WKS-CRD-IX > WKS-CRD-TOTAL.
048100 GRABAR-MAESTRO-TARJETAS-E. EXIT.
048200
048300 ESCRIBE-UNA-TARJETA SECTION.
048400     MOVE WKS-CRD-ID(WKS-CRD-IX)          TO CARD-ID-OUT
048500     MOVE WKS-CRD-USER-ID(WKS-CRD-IX)     TO CARD-USER-ID-OUT
048600     MOVE WKS-CRD-ACCT-ID(WKS-CRD-IX)     TO CARD-ACCT-ID-OUT
048700     MOVE WKS-CRD-TYPE(WKS-CRD-IX)        TO CARD-TYPE-OUT
048800     MOVE WKS-CRD-MASKED-NUMBER(WKS-CRD-IX) TO
048900          CARD-MASKED-NUMBER-OUT
049000     MOVE WKS-CRD-EXPIRY-MONTH(WKS-CRD-IX) TO
049100          CARD-EXPIRY-MONTH-OUT
049200     MOVE WKS-CRD-EXPIRY-YEAR(WKS-CRD-IX)  TO
049300          CARD-EXPIRY-YEAR-OUT
049400     MOVE WKS-CRD-STATUS(WKS-CRD-IX)      TO CARD-STATUS-OUT
049500     MOVE WKS-CRD-CREDIT-LIMIT(WKS-CRD-IX) TO
049600          CARD-CREDIT-LIMIT-OUT
049700     WRITE CARD-RECORD-OUT
049800     END-WRITE
049900     IF FS-CARDMSO NOT = 0
050000        MOVE 3          TO FS-CICLO
050100        MOVE 'WRITE'    TO ACCION
050200        MOVE 'CARDMSO'  TO ARCHIVO
050300        MOVE  91        TO RETURN-CODE
050400        PERFORM FILE-STATUS-EXTENDED
050500        PERFORM CERRAR-ARCHIVOS
050600        STOP RUN
050700     END-IF.
050800 ESCRIBE-UNA-TARJETA-E. EXIT.
050900
051000*RUTINA GENERICA DE FILE STATUS EXTENDIDO (VER FS-CICLO)
051100 FILE-STATUS-EXTENDED SECTION.
051200     EVALUATE FS-CICLO
051300        WHEN 1
051400            IF FS-CARDMSI NOT EQUAL 0
051500               MOVE 'CARDMSI' TO ARCHIVO
051600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
051700                                     LLAVE, FS-CARDMSI,
051800                                     FSE-CARDMSI
051900               MOVE  91        TO RETURN-CODE
052000               PERFORM CERRAR-ARCHIVOS
052100               STOP RUN
052200            END-IF
052300        WHEN 2
052400            IF FS-CARDREQ NOT EQUAL 0
052500               MOVE 'CARDREQ' TO ARCHIVO
052600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
052700                                     LLAVE, FS-CARDREQ,
052800                                     FSE-CARDREQ
052900               MOVE  91        TO RETURN-CODE
053000               PERFORM CERRAR-ARCHIVOS
053100               STOP RUN
053200            END-IF
053300        WHEN OTHER
053400            IF FS-CARDMSO NOT EQUAL 0
053500               MOVE 'CARDMSO' TO ARCHIVO
053600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
053700                                     LLAVE, FS-CARDMSO,
053800                                     FSE-CARDMSO
053900               MOVE  91        TO RETURN-CODE
054000               PERFORM CERRAR-ARCHIVOS
054100               STOP RUN
054200            END-IF
054300     END-EVALUATE.
054400 FILE-STATUS-EXTENDED-E. EXIT.
054500
054600 ESTADISTICAS SECTION.
054700     DISPLAY
054800     '**********************************************************'
054900     DISPLAY
055000     '*         E S T A D I S T I C A S   C R D L B 0 1 0       *'
055100     DISPLAY
055200     '**********************************************************'
055300
055400     MOVE ZEROS               TO WKS-MASK
055500     MOVE WKS-CRDS-PROCESADAS TO WKS-MASK
055600     DISPLAY
055700     'TOTAL TARJETAS CARGADAS AL MAESTRO       : ' WKS-MASK
055800
055900     MOVE ZEROS                 TO WKS-MASK
056000     MOVE WKS-CRDS-ALTA-CLIENTE TO WKS-MASK
056100     DISPLAY
056200     'TOTAL ALTAS POR CLIENTE                  : ' WKS-MASK
056300
056400     MOVE ZEROS                 TO WKS-MASK
056500     MOVE WKS-CRDS-ALTA-ADMIN   TO WKS-MASK
056600     DISPLAY
056700     'TOTAL ALTAS POR ADMINISTRADOR             : ' WKS-MASK
056800
056900     MOVE ZEROS                 TO WKS-MASK
057000     MOVE WKS-CRDS-APROBADAS    TO WKS-MASK
057100     DISPLAY
057200     'TOTAL TARJETAS APROBADAS                 : ' WKS-MASK
057300
057400     MOVE ZEROS                    TO WKS-MASK
057500     MOVE WKS-CRDS-RECHAZADAS-EST  TO WKS-MASK
057600     DISPLAY
057700     'TOTAL SOLICITUDES DE ALTA RECHAZADAS      : ' WKS-MASK
057800
057900     MOVE ZEROS                 TO WKS-MASK
058000     MOVE WKS-CRDS-BLOQUEADAS   TO WKS-MASK
058100     DISPLAY
058200     'TOTAL TARJETAS BLOQUEADAS                : ' WKS-MASK
058300
058400     MOVE ZEROS                 TO WKS-MASK
058500     MOVE WKS-CRDS-CANCELADAS   TO WKS-MASK
058600     DISPLAY
058700     'TOTAL TARJETAS CANCELADAS                : ' WKS-MASK
058800
058900     MOVE ZEROS                 TO WKS-MASK
059000     MOVE WKS-CRDS-DEBITO       TO WKS-MASK
059100     DISPLAY
059200     'TOTAL TARJETAS DEBITO EMITIDAS            : ' WKS-MASK
059300
059400     MOVE ZEROS                 TO WKS-MASK
059500     MOVE WKS-CRDS-CREDITO      TO WKS-MASK
059600     DISPLAY
059700     'TOTAL TARJETAS CREDITO EMITIDAS           : ' WKS-MASK
059800
059900     MOVE ZEROS                 TO WKS-MASK
060000     MOVE WKS-CRDS-RECHAZADAS   TO WKS-MASK
060100     DISPLAY
060200     'TOTAL SOLICITUDES RECHAZADAS (TODAS)     : ' WKS-MASK
060300
060400     DISPLAY
060500     '**********************************************************'.
060600 ESTADISTICAS-E. EXIT.
060700
060800 CERRAR-ARCHIVOS SECTION.
060900     CLOSE CARD-MASTER-IN, CARD-REQUEST, CARD-MASTER-OUT,
061000           CARD-EXCEPT.
061100 CERRAR-ARCHIVOS-E. EXIT.
