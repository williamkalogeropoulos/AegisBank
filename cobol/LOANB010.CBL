000100******************************************************************
000200* FECHA       : 04/12/1997                                       *
000300* PROGRAMADOR : RAUL CASTILLO (RCAS)                             *
000400* APLICACION  : NUCLEO DE CUENTAS                                *
000500* PROGRAMA    : LOANB010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE AMORTIZACION DE PRESTAMOS. LEE LAS    *
000800*             : SOLICITUDES DE PRESTAMO, VALIDA TOPES DE MONTO,  *
000900*             : TASA Y PLAZO, CALCULA LA CUOTA MENSUAL POR LA    *
001000*             : FORMULA DE ANUALIDAD, APLICA LA APROBACION       *
001100*             : (CREANDO LA CUENTA DE PRESTAMO CUANDO PROCEDE),  *
001200*             : REGRABA EL LIBRO DE PRESTAMOS, EL MAESTRO DE     *
001300*             : CUENTAS Y EL RESUMEN CON CORTE DE CONTROL POR    *
001400*             : ESTADO.                                          *
001500*             :                                                  *
001600* ARCHIVOS    : ACCTMSI=E,LOANMSI=E,LOANAPP=E,ACCTMSO=S,LOANLED=S,*
001700*             : LOANSUM=S                                        *
001800* ACCION (ES) : P=PROCESAR SOLICITUD NUEVA;A=APROBAR;R=RECHAZAR; *
001810*             : C=CANCELAR (USUARIO, SOLO SI PENDING);            *
001820*             : X=CANCELAR (ADMIN, CUALQUIER ESTADO SALVO         *
001830*             : CANCELLED);D=ELIMINAR (SOLO PENDING/REJECTED/     *
001840*             : CANCELLED). LAS ACCIONES A/R/C/X/D VAN EN LOANAPP *
001850*             : REFERENCIANDO POR LOAN-ID UN PRESTAMO YA POSTEADO *
001900* INSTALADO   : 22/12/1997                                       *
002000* BPM/RATIONAL: 114404                                           *
002100* NOMBRE      : AMORTIZACION Y RESUMEN DE PRESTAMOS              *
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400******************************************************************
002500* 04/12/1997 RCAS REQ-01145 VERSION INICIAL DEL PROGRAMA         *
002600* 15/03/1998 RCAS REQ-01145 SE AGREGA FORMULA DE ANUALIDAD PARA  *
002700*                 CALCULO DE CUOTA MENSUAL CON TASA MAYOR A CERO *
002800* 09/07/1998 EMOR REQ-01245 SE AGREGA VALIDACION DE TOPES DE     *
002900*                 MONTO, TASA Y PLAZO ANTES DE CALCULAR CUOTA    *
003000* 19/11/1998 EMOR REQ-01267 SE AGREGA CREACION DE CUENTA AL      *
003100*                 APROBAR EL PRESTAMO (TIPO LOAN, ESTADO ACTIVE) *
003200* 11/02/1999 PDIA REQ-01318 SE AGREGA RESUMEN LOANSUM CON CORTE  *
003300*                 DE CONTROL POR ESTADO Y GRAN TOTAL             *
003400* 21/06/1999 PDIA Y2K-00089 REVISION DE CAMPOS DE FECHA. NO SE   *
003500*                 ENCONTRARON FECHAS DE 2 DIGITOS EN ESTE        *
003600*                 PROGRAMA. SE DEJA CONSTANCIA PARA AUDITORIA    *
003700* 02/09/1999 PDIA Y2K-00089 CERTIFICADO LIBRE DE RIESGO Y2K      *
003800* 30/05/2000 EMOR REQ-01455 SE CORRIGE REDONDEO DE LA TASA       *
003900*                 MENSUAL A 6 DECIMALES ANTES DE APLICAR LA      *
004000*                 FORMULA DE ANUALIDAD                           *
004100* 14/08/2002 LGOM REQ-01590 SE AGREGA DERIVACION DEL APODO DE LA *
004200*                 CUENTA DE PRESTAMO A PARTIR DEL PROPOSITO      *
004210* 03/02/2004 LGOM REQ-01731 EL TOTAL DE PRINCIPAL QUE MOSTRABA   *
004220*                 ESTADISTICAS COMO "APROBADO" EN REALIDAD SUMABA*
004230*                 TODOS LOS ESTADOS (SE ARRASTRABA DEL RESUMEN   *
004240*                 LOANSUM). SE AGREGA CONTADOR PROPIO            *
004250*                 WKS-PRINCIPAL-APROBADO, ACUMULADO SOLO EN      *
004260*                 APROBAR-PRESTAMO, Y SE DEJA EL VIEJO TOTAL      *
004270*                 (TODOS LOS ESTADOS) CON SU PROPIA ETIQUETA     *
004280* 15/06/2004 PDIA REQ-01744 EL TEXTO DE RECHAZO POR TOPE MAXIMO  *
004290*                 DECIA "EUR 1,000,000" Y "100 pct" EN VEZ DEL   *
004300*                 TEXTO EXACTO DEL INSTRUCTIVO DE POLITICAS. SE  *
004310*                 GRABA EL SIMBOLO EURO TAL CUAL (LA TABLA DE    *
004320*                 CODIGO EBCDIC DE LA REGIONAL FUE ACTUALIZADA   *
004330*                 CON EL CARACTER EURO DESDE LA CONVERSION EMU)  *
004332* 15/06/2004 RCAS REQ-01745 SE ELIMINA LA SECTION               *
004334*                 ACUMULA-TOTALES-PRESTAMO, QUE QUEDO COMO       *
004336*                 CONTINUE DESDE LA VERSION INICIAL Y NO         *
004338*                 ACUMULABA NADA. LOS TOTALES DE CONTROL         *
004339*                 REALMENTE SE ARMAN EN IMPRIME-SUBTOTAL-PRESTAMO*
004340*                 AL CORTAR POR LOAN-STATUS                     *
004341* 09/08/2004 RCAS REQ-01749 SE AGREGA EL MAESTRO ACARREADO       *
004342*                 LOANMSI Y EL CODIGO DE ACCION EN LOAN-RECORD   *
004343*                 (LOANREC), PARA QUE LOANAPP TAMBIEN PUEDA      *
004344*                 TRAER APROBAR/RECHAZAR/CANCELAR (USUARIO O     *
004345*                 ADMIN)/ELIMINAR SOBRE UN PRESTAMO YA POSTEADO. *
004346*                 EL BANNER PROMETIA ESTAS ACCIONES DESDE 1997   *
004347*                 PERO NUNCA SE HABIAN IMPLEMENTADO. SE AGREGA   *
004348*                 GRABAR-LIBRO-PRESTAMOS PARA VOLCAR EL LIBRO    *
004349*                 DESDE LA TABLA EN MEMORIA AL FINAL, EN VEZ DE  *
004350*                 ESCRIBIR CADA SOLICITUD DIRECTO AL LEER        *
004352* 26/08/2004 RCAS REQ-01754 EL DETALLE DEL LOANSUM NO IMPRIMIA   *
004353*                 LA CUOTA MENSUAL, SOLO PRINCIPAL Y TASA        *
004354*                 (OBSERVACION DE AUDITORIA). SE AGREGA          *
004355*                 WKS-MASK-CUOTA Y EL SEGMENTO CUOTA A           *
004356*                 IMPRIME-DETALLE-PRESTAMO                       *
004357******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                    LOANB010.
004600 AUTHOR.                        RAUL CASTILLO.
004700 INSTALLATION.                  BANCO AEGIS - DEPTO. SISTEMAS.
004800 DATE-WRITTEN.                  04/12/1997.
004900 DATE-COMPILED.
005000 SECURITY.                      USO INTERNO - CONFIDENCIAL.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800******************************************************************
005900*              A R C H I V O S   D E   E N T R A D A
006000******************************************************************
006100     SELECT ACCT-MASTER-IN  ASSIGN   TO ACCTMSI
006200            ORGANIZATION    IS LINE SEQUENTIAL
006300            FILE STATUS     IS FS-ACCTMSI
006400                               FSE-ACCTMSI.
006410     SELECT LOAN-MASTER-IN  ASSIGN   TO LOANMSI
006420            ORGANIZATION    IS LINE SEQUENTIAL
006430            FILE STATUS     IS FS-LOANMSI
006440                               FSE-LOANMSI.
006500     SELECT LOAN-APPLICATION ASSIGN  TO LOANAPP
006600            ORGANIZATION    IS LINE SEQUENTIAL
006700            FILE STATUS     IS FS-LOANAPP
006800                               FSE-LOANAPP.
006900******************************************************************
007000*              A R C H I V O S   D E   S A L I D A
007100******************************************************************
007200     SELECT ACCT-MASTER-OUT ASSIGN   TO ACCTMSO
007300            ORGANIZATION    IS LINE SEQUENTIAL
007400            FILE STATUS     IS FS-ACCTMSO
007500                               FSE-ACCTMSO.
007600     SELECT LOAN-LEDGER     ASSIGN   TO LOANLED
007700            ORGANIZATION    IS LINE SEQUENTIAL
007800            FILE STATUS     IS FS-LOANLED
007900                               FSE-LOANLED.
008000     SELECT LOAN-SUMMARY    ASSIGN   TO LOANSUM
008100            FILE STATUS     IS FS-LOANSUM.
008200 DATA DIVISION.
008300 FILE SECTION.
008400*1 -->MAESTRO DE CUENTAS DE ENTRADA
008500 FD  ACCT-MASTER-IN.
008600     COPY ACCTREC.
008610*1B-->LIBRO DE PRESTAMOS ACARREADO DE LA CORRIDA ANTERIOR (PARA
008620*     PODER LOCALIZAR UN PRESTAMO YA EXISTENTE CUANDO LLEGA UNA
008630*     ACCION DE APROBAR/RECHAZAR/CANCELAR/ELIMINAR)
008640 FD  LOAN-MASTER-IN.
008650     COPY LOANREC REPLACING
008660         LOAN-RECORD          BY LOAN-RECORD-MST
008670         LOAN-ID              BY LOAN-ID-MST
008680         LOAN-USER-ID         BY LOAN-USER-ID-MST
008690         LOAN-PRINCIPAL       BY LOAN-PRINCIPAL-MST
008700         LOAN-INTEREST-RATE   BY LOAN-INTEREST-RATE-MST
008710         LOAN-TERM-MONTHS     BY LOAN-TERM-MONTHS-MST
008720         LOAN-ST-PENDING      BY LOAN-ST-PENDING-MST
008730         LOAN-ST-APPROVED     BY LOAN-ST-APPROVED-MST
008740         LOAN-ST-REJECTED     BY LOAN-ST-REJECTED-MST
008750         LOAN-ST-ACTIVE       BY LOAN-ST-ACTIVE-MST
008760         LOAN-ST-PAID         BY LOAN-ST-PAID-MST
008770         LOAN-ST-CANCELLED    BY LOAN-ST-CANCELLED-MST
008780         LOAN-STATUS          BY LOAN-STATUS-MST
008790         LOAN-MONTHLY-PAYMENT BY LOAN-MONTHLY-PAYMENT-MST
008800         LOAN-PURPOSE-R       BY LOAN-PURPOSE-R-MST
008810         LOAN-PURPOSE-20      BY LOAN-PURPOSE-20-MST
008820         LOAN-PURPOSE         BY LOAN-PURPOSE-MST
008830         LOAN-ADMIN-NOTES     BY LOAN-ADMIN-NOTES-MST
008840         LOAN-ACTION-CODE     BY LOAN-ACTION-CODE-MST
008850         LOAN-ACT-PROCESAR    BY LOAN-ACT-PROCESAR-MST
008860         LOAN-ACT-APROBAR     BY LOAN-ACT-APROBAR-MST
008870         LOAN-ACT-RECHAZAR    BY LOAN-ACT-RECHAZAR-MST
008880         LOAN-ACT-CANCELAR    BY LOAN-ACT-CANCELAR-MST
008890         LOAN-ACT-CANCELAR-ADMIN BY LOAN-ACT-CANCELAR-ADMIN-MST
008900         LOAN-ACT-ELIMINAR    BY LOAN-ACT-ELIMINAR-MST
008910         LOAN-CANCEL-REASON   BY LOAN-CANCEL-REASON-MST.
008920*2 -->SOLICITUDES DE PRESTAMO DEL DIA, O ACCIONES SOBRE UN
008930*     PRESTAMO YA EXISTENTE (VER LOAN-ACTION-CODE-IN)
008940 FD  LOAN-APPLICATION.
008950     COPY LOANREC REPLACING
008960         LOAN-RECORD          BY LOAN-RECORD-IN
009010         LOAN-ID              BY LOAN-ID-IN
009020         LOAN-USER-ID         BY LOAN-USER-ID-IN
009030         LOAN-PRINCIPAL       BY LOAN-PRINCIPAL-IN
009040         LOAN-INTEREST-RATE   BY LOAN-INTEREST-RATE-IN
009050         LOAN-TERM-MONTHS     BY LOAN-TERM-MONTHS-IN
009060         LOAN-ST-PENDING      BY LOAN-ST-PENDING-IN
009070         LOAN-ST-APPROVED     BY LOAN-ST-APPROVED-IN
009080         LOAN-ST-REJECTED     BY LOAN-ST-REJECTED-IN
009090         LOAN-ST-ACTIVE       BY LOAN-ST-ACTIVE-IN
009100         LOAN-ST-PAID         BY LOAN-ST-PAID-IN
009110         LOAN-ST-CANCELLED    BY LOAN-ST-CANCELLED-IN
009120         LOAN-STATUS          BY LOAN-STATUS-IN
009130         LOAN-MONTHLY-PAYMENT BY LOAN-MONTHLY-PAYMENT-IN
009140         LOAN-PURPOSE-R       BY LOAN-PURPOSE-R-IN
009150         LOAN-PURPOSE-20      BY LOAN-PURPOSE-20-IN
009160         LOAN-PURPOSE         BY LOAN-PURPOSE-IN
009170         LOAN-ADMIN-NOTES     BY LOAN-ADMIN-NOTES-IN
009171         LOAN-ACTION-CODE     BY LOAN-ACTION-CODE-IN
009172         LOAN-ACT-PROCESAR    BY LOAN-ACT-PROCESAR-IN
009173         LOAN-ACT-APROBAR     BY LOAN-ACT-APROBAR-IN
009174         LOAN-ACT-RECHAZAR    BY LOAN-ACT-RECHAZAR-IN
009175         LOAN-ACT-CANCELAR    BY LOAN-ACT-CANCELAR-IN
009176         LOAN-ACT-CANCELAR-ADMIN BY LOAN-ACT-CANCELAR-ADMIN-IN
009177         LOAN-ACT-ELIMINAR    BY LOAN-ACT-ELIMINAR-IN
009178         LOAN-CANCEL-REASON   BY LOAN-CANCEL-REASON-IN.
009180*3 -->MAESTRO DE CUENTAS ACTUALIZADO (INCLUYE CUENTAS DE PRESTAMO
009190*     NUEVAS CREADAS AL APROBAR)
009200 FD  ACCT-MASTER-OUT.
009210     COPY ACCTREC REPLACING
009220         ACCT-RECORD        BY ACCT-RECORD-OUT
009230         ACCT-ID            BY ACCT-ID-OUT
009240         ACCT-USER-ID       BY ACCT-USER-ID-OUT
009250         ACCT-TYPE-CHECKING BY ACCT-TYPE-CHECKING-OUT
009260         ACCT-TYPE-SAVINGS  BY ACCT-TYPE-SAVINGS-OUT
009270         ACCT-TYPE-LOAN     BY ACCT-TYPE-LOAN-OUT
009280         ACCT-TYPE          BY ACCT-TYPE-OUT
009290         ACCT-IBAN-R        BY ACCT-IBAN-R-OUT
009300         ACCT-IBAN-PAIS     BY ACCT-IBAN-PAIS-OUT
009310         ACCT-IBAN-DIGCTRL  BY ACCT-IBAN-DIGCTRL-OUT
009320         ACCT-IBAN-BANCO    BY ACCT-IBAN-BANCO-OUT
009330         ACCT-IBAN-NUMERO   BY ACCT-IBAN-NUMERO-OUT
009340         ACCT-IBAN          BY ACCT-IBAN-OUT
009350         ACCT-BALANCE       BY ACCT-BALANCE-OUT
009360         ACCT-CURRENCY      BY ACCT-CURRENCY-OUT
009370         ACCT-ST-PENDING    BY ACCT-ST-PENDING-OUT
009380         ACCT-ST-ACTIVE     BY ACCT-ST-ACTIVE-OUT
009390         ACCT-ST-FROZEN     BY ACCT-ST-FROZEN-OUT
009400         ACCT-ST-CANCELLED  BY ACCT-ST-CANCELLED-OUT
009410         ACCT-STATUS        BY ACCT-STATUS-OUT
009420         ACCT-NICKNAME      BY ACCT-NICKNAME-OUT.
009430*4 -->LIBRO DE PRESTAMOS ACTUALIZADO (MISMO ORDEN DE ENTRADA)
009440 FD  LOAN-LEDGER.
009450     COPY LOANREC REPLACING
009460         LOAN-RECORD          BY LOAN-RECORD-OUT
009470         LOAN-ID              BY LOAN-ID-OUT
009480         LOAN-USER-ID         BY LOAN-USER-ID-OUT
009490         LOAN-PRINCIPAL       BY LOAN-PRINCIPAL-OUT
009500         LOAN-INTEREST-RATE   BY LOAN-INTEREST-RATE-OUT
009510         LOAN-TERM-MONTHS     BY LOAN-TERM-MONTHS-OUT
009520         LOAN-ST-PENDING      BY LOAN-ST-PENDING-OUT
009530         LOAN-ST-APPROVED     BY LOAN-ST-APPROVED-OUT
009540         LOAN-ST-REJECTED     BY LOAN-ST-REJECTED-OUT
009550         LOAN-ST-ACTIVE       BY LOAN-ST-ACTIVE-OUT
009560         LOAN-ST-PAID         BY LOAN-ST-PAID-OUT
009570         LOAN-ST-CANCELLED    BY LOAN-ST-CANCELLED-OUT
009580         LOAN-STATUS          BY LOAN-STATUS-OUT
009590         LOAN-MONTHLY-PAYMENT BY LOAN-MONTHLY-PAYMENT-OUT
009600         LOAN-PURPOSE-R       BY LOAN-PURPOSE-R-OUT
009610         LOAN-PURPOSE-20      BY LOAN-PURPOSE-20-OUT
009620         LOAN-PURPOSE         BY LOAN-PURPOSE-OUT
009621         LOAN-ADMIN-NOTES     BY LOAN-ADMIN-NOTES-OUT
009622         LOAN-ACTION-CODE     BY LOAN-ACTION-CODE-OUT
009623         LOAN-ACT-PROCESAR    BY LOAN-ACT-PROCESAR-OUT
009624         LOAN-ACT-APROBAR     BY LOAN-ACT-APROBAR-OUT
009625         LOAN-ACT-RECHAZAR    BY LOAN-ACT-RECHAZAR-OUT
009626         LOAN-ACT-CANCELAR    BY LOAN-ACT-CANCELAR-OUT
009627         LOAN-ACT-CANCELAR-ADMIN BY LOAN-ACT-CANCELAR-ADMIN-OUT
009628         LOAN-ACT-ELIMINAR    BY LOAN-ACT-ELIMINAR-OUT
009629         LOAN-CANCEL-REASON   BY LOAN-CANCEL-REASON-OUT.
009640*5 -->RESUMEN DE AMORTIZACION CON CORTE DE CONTROL POR ESTADO
009650 FD  LOAN-SUMMARY.
009660 01  LOANSUM-LINEA               PIC X(120).
009670 WORKING-STORAGE SECTION.
009671******************************************************************
009672*   C A M P O S   E S T A N D A L O N E   N I V E L   7 7          *
009673******************************************************************
009674 77  WKS-IX-LETRA               PIC 9(03) COMP VALUE ZEROS.
009675 77  WKS-IX-CUENTA-NUEVA        PIC 9(07) COMP VALUE ZEROS.
009676 77  WKS-NOTA-LEN               PIC 9(04) COMP VALUE ZEROS.
009680******************************************************************
009690*               C A M P O S    D E    T R A B A J O              *
009700******************************************************************
009710     COPY ACCTTAB.
009720 01  WKS-CAMPOS-DE-TRABAJO.
009730     05  WKS-PROGRAMA               PIC X(08) VALUE 'LOANB010'.
009740     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
009750         88  WKS-END-ACCTMSI                  VALUE 1.
009755         88  WKS-END-LOANMSI                  VALUE 2.
009760         88  WKS-END-LOANAPP                  VALUE 3.
009761     05  WKS-ACCION-ENCONTRADA      PIC X(01) VALUE 'N'.
009762         88  WKS-PMO-FUE-ENCONTRADO           VALUE 'S'.
009770     05  WKS-RECHAZAR               PIC X(01) VALUE 'N'.
009780         88  WKS-RECHAZAR-SOLICITUD            VALUE 'S'.
009790     05  WKS-RAZON-RECHAZO          PIC X(50) VALUE SPACES.
009800******************************************************************
009810*        C A M P O S   D E   L A   F O R M U L A   D E           *
009820*        A N U A L I D A D  (VER PARRAFO CALCULAR-CUOTA)         *
009830******************************************************************
009840     05  WKS-TASA-MENSUAL           PIC S9V9(6) COMP-3
009850                                            VALUE ZEROS.
009860     05  WKS-FACTOR-UNO-MAS-R       PIC S9V9(6) COMP-3
009870                                            VALUE ZEROS.
009880     05  WKS-FACTOR-POTENCIA        PIC S9(4)V9(10) COMP-3
009890                                            VALUE ZEROS.
009900     05  WKS-CONTADOR-POTENCIA      PIC 9(03) COMP VALUE ZEROS.
009910     05  WKS-DENOMINADOR            PIC S9(4)V9(10) COMP-3
009920                                            VALUE ZEROS.
009930     05  WKS-NUMERADOR              PIC S9(15)V99 COMP-3
009940                                            VALUE ZEROS.
009941     05  WKS-CUOTA-CALCULADA        PIC S9(13)V99 COMP-3
009942                                            VALUE ZEROS.
009950******************************************************************
009960*      CAMPOS PARA DERIVAR EL APODO DE LA CUENTA DE PRESTAMO     *
009970******************************************************************
009980     05  WKS-NUEVO-ACCT-ID          PIC 9(09) VALUE ZEROS.
009990     05  WKS-APODO-CRUDO            PIC X(020) VALUE SPACES.
010000     05  WKS-APODO-FINAL            PIC X(100) VALUE SPACES.
010010     05  WKS-PRIMERA-LETRA          PIC X(001) VALUE SPACES.
010020     05  WKS-LOAN-ID-EDIT           PIC Z(8)9  VALUE ZEROS.
010050******************************************************************
010060*        C O N T A D O R E S   E S T A D I S T I C A S           *
010070******************************************************************
010080     05  WKS-PRESTAMOS-PROCESADOS   PIC 9(07) COMP VALUE ZEROS.
010090     05  WKS-PRESTAMOS-APROBADOS    PIC 9(07) COMP VALUE ZEROS.
010100     05  WKS-PRESTAMOS-RECHAZADOS   PIC 9(07) COMP VALUE ZEROS.
010105     05  WKS-PRINCIPAL-APROBADO     PIC S9(13)V99 COMP-3
010106                                            VALUE ZEROS.
010107     05  WKS-PRESTAMOS-CANCELADOS   PIC 9(07) COMP VALUE ZEROS.
010108     05  WKS-PRESTAMOS-ELIMINADOS   PIC 9(07) COMP VALUE ZEROS.
010109     05  WKS-PRESTAMOS-ACC-RECHAZO  PIC 9(07) COMP VALUE ZEROS.
010110     05  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
010120     05  WKS-MASK-MONTO             PIC Z,ZZZ,ZZZ,ZZ9.99-.
010130     05  WKS-MASK-TASA              PIC Z.9(4).
010135     05  WKS-MASK-CUOTA             PIC Z,ZZZ,ZZZ,ZZ9.99-.
010140******************************************************************
010150*      CAMPOS DEL CORTE DE CONTROL DEL RESUMEN POR ESTADO        *
010160******************************************************************
010170     05  LOAN-STATUS-CORTE          PIC X(09) VALUE SPACES.
010171******************************************************************
010172*     TABLA EN MEMORIA DE PRESTAMOS YA GRABADOS (PARA PODER      *
010173*     IMPRIMIR EL RESUMEN CON CORTE DE CONTROL POR ESTADO SIN    *
010174*     ALTERAR EL ORDEN DE ESCRITURA DEL LIBRO LOANLED)           *
010175******************************************************************
010176     05  WKS-TABLA-PRESTAMO.
010177         10  WKS-PMO-TOTAL          PIC 9(07) COMP VALUE ZEROS.
010178         10  WKS-PMO-ENTRY OCCURS 1 TO 050000 TIMES
010179                          DEPENDING ON WKS-PMO-TOTAL
010180                          ASCENDING KEY IS WKS-PMO-ID
010181                          INDEXED BY WKS-PMO-IX.
010182             15  WKS-PMO-ID         PIC 9(09).
010183             15  WKS-PMO-USER-ID    PIC 9(09).
010184             15  WKS-PMO-PRINCIPAL  PIC S9(13)V99 COMP-3.
010185             15  WKS-PMO-TASA       PIC S9(1)V9(4) COMP-3.
010186             15  WKS-PMO-PLAZO      PIC 9(03).
010187             15  WKS-PMO-CUOTA      PIC S9(13)V99 COMP-3.
010188             15  WKS-PMO-ESTADO     PIC X(09).
010189             15  WKS-PMO-PROPOSITO  PIC X(500).
010190             15  WKS-PMO-NOTAS      PIC X(1000).
010191             15  WKS-PMO-NUEVO      PIC X(01).
010192                 88  WKS-PMO-ES-NUEVO   VALUE 'S'.
010193             15  FILLER             PIC X(05).
010194     05  WKS-SUB-CANT               PIC 9(07) COMP VALUE ZEROS.
010195     05  WKS-SUB-PRINCIPAL          PIC S9(13)V99 COMP-3
010196                                            VALUE ZEROS.
010197     05  WKS-SUB-CUOTA              PIC S9(13)V99 COMP-3
010198                                            VALUE ZEROS.
010199     05  WKS-GRAN-CANT              PIC 9(07) COMP VALUE ZEROS.
010200     05  WKS-GRAN-PRINCIPAL         PIC S9(13)V99 COMP-3
010201                                            VALUE ZEROS.
010202     05  WKS-GRAN-CUOTA             PIC S9(13)V99 COMP-3
010203                                            VALUE ZEROS.
010204******************************************************************
010290*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
010300******************************************************************
010310 01  FS-ACCTMSI                     PIC 9(02) VALUE ZEROS.
010311 01  FS-LOANMSI                     PIC 9(02) VALUE ZEROS.
010320 01  FS-LOANAPP                     PIC 9(02) VALUE ZEROS.
010330 01  FS-ACCTMSO                     PIC 9(02) VALUE ZEROS.
010340 01  FS-LOANLED                     PIC 9(02) VALUE ZEROS.
010350 01  FS-LOANSUM                     PIC 9(02) VALUE ZEROS.
010360 01  FS-CICLO                       PIC 9(02) VALUE ZEROS.
010370 01  FSE-ACCTMSI.
010380     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010390     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010400     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010401 01  FSE-LOANMSI.
010402     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010403     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010404     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010410 01  FSE-LOANAPP.
010420     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010430     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010440     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010450 01  FSE-ACCTMSO.
010460     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010470     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010480     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010490 01  FSE-LOANLED.
010500     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010510     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010520     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010530* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
010540 01  PROGRAMA                       PIC X(08) VALUE SPACES.
010550 01  ARCHIVO                        PIC X(08) VALUE SPACES.
010560 01  ACCION                         PIC X(10) VALUE SPACES.
010570 01  LLAVE                          PIC X(32) VALUE SPACES.
010580******************************************************************
010590 PROCEDURE DIVISION.
010600 000-MAIN SECTION.
010610     PERFORM ABRIR-ARCHIVOS
010615     PERFORM CARGAR-TABLA-CUENTAS UNTIL WKS-END-ACCTMSI
010618     PERFORM CARGAR-TABLA-PRESTAMOS-MASTER UNTIL WKS-END-LOANMSI
010630     PERFORM PROCESAR-SOLICITUDES-PRESTAMO UNTIL WKS-END-LOANAPP
010635     PERFORM GRABAR-MAESTRO-CUENTAS
010638     PERFORM GRABAR-LIBRO-PRESTAMOS
010650     PERFORM IMPRIME-RESUMEN-PRESTAMOS
010660     PERFORM ESTADISTICAS
010670     PERFORM CERRAR-ARCHIVOS
010680     STOP RUN.
010690 000-MAIN-E. EXIT.
010700
010710 ABRIR-ARCHIVOS SECTION.
010720     OPEN INPUT  ACCT-MASTER-IN, LOAN-MASTER-IN, LOAN-APPLICATION
010730     OPEN OUTPUT ACCT-MASTER-OUT, LOAN-LEDGER, LOAN-SUMMARY
010740
010750     IF FS-LOANSUM NOT = 0
010760        DISPLAY '***********************************************'
010770        DISPLAY '*      ERROR AL ABRIR ARCHIVOS PLANOS         *'
010780        DISPLAY '***********************************************'
010790        DISPLAY '* FILE STATUS DEL ARCHIVO LOANSUM : ' FS-LOANSUM
010800        DISPLAY '***********************************************'
010810        MOVE  91        TO RETURN-CODE
010820        PERFORM CERRAR-ARCHIVOS
010830        STOP RUN
010840     END-IF
010850
010860     MOVE ZEROS    TO FS-CICLO
010870     MOVE 'OPEN'   TO ACCION
010880     MOVE SPACES   TO LLAVE
010890     PERFORM VALIDAR-FS-APERTURA UNTIL FS-CICLO > 5
010900     MOVE ZEROS TO FS-CICLO WKS-FIN-ARCHIVOS.
010910 ABRIR-ARCHIVOS-E. EXIT.
010920
010930 VALIDAR-FS-APERTURA SECTION.
010940     ADD 1 TO FS-CICLO
010950     PERFORM FILE-STATUS-EXTENDED.
010960 VALIDAR-FS-APERTURA-E. EXIT.
010970
010980 CARGAR-TABLA-CUENTAS SECTION.
010990     READ ACCT-MASTER-IN
011000     END-READ
011010
011020     EVALUATE FS-ACCTMSI
011030        WHEN 0
011040             ADD 1                    TO WKS-CTA-TOTAL
011050             MOVE ACCT-ID              TO WKS-CTA-ID(WKS-CTA-TOTAL)
011060             MOVE ACCT-USER-ID         TO
011070                  WKS-CTA-USER-ID(WKS-CTA-TOTAL)
011080             MOVE ACCT-TYPE            TO
011090                  WKS-CTA-TYPE(WKS-CTA-TOTAL)
011100             MOVE ACCT-IBAN            TO
011110                  WKS-CTA-IBAN(WKS-CTA-TOTAL)
011120             MOVE ACCT-BALANCE         TO
011130                  WKS-CTA-BALANCE(WKS-CTA-TOTAL)
011140             MOVE ACCT-CURRENCY        TO
011150                  WKS-CTA-CURRENCY(WKS-CTA-TOTAL)
011160             MOVE ACCT-STATUS          TO
011170                  WKS-CTA-STATUS(WKS-CTA-TOTAL)
011180             MOVE ACCT-NICKNAME        TO
011190                  WKS-CTA-NICKNAME(WKS-CTA-TOTAL)
011200             MOVE 'N'                  TO
011210                  WKS-CTA-NUEVA(WKS-CTA-TOTAL)
011220        WHEN 10
011230             MOVE 1        TO WKS-FIN-ARCHIVOS
011240        WHEN OTHER
011250             MOVE 1        TO FS-CICLO
011260             MOVE 'READ'   TO ACCION
011270             MOVE 'ACCTMSI'TO ARCHIVO
011280             MOVE  91      TO RETURN-CODE
011290             PERFORM FILE-STATUS-EXTENDED
011300             PERFORM CERRAR-ARCHIVOS
011310             STOP RUN
011320     END-EVALUATE.
011330 CARGAR-TABLA-CUENTAS-E. EXIT.
011331
011332*CARGA EN MEMORIA EL LIBRO DE PRESTAMOS ACARREADO DE LA CORRIDA
011333*ANTERIOR, PARA QUE LAS ACCIONES DE APROBAR/RECHAZAR/CANCELAR/
011334*ELIMINAR PUEDAN LOCALIZAR UN PRESTAMO YA EXISTENTE POR SU LLAVE
011335 CARGAR-TABLA-PRESTAMOS-MASTER SECTION.
011336     READ LOAN-MASTER-IN
011337     END-READ
011338
011339     EVALUATE FS-LOANMSI
011340        WHEN 0
011341             ADD 1                     TO WKS-PMO-TOTAL
011342             MOVE LOAN-ID-MST          TO WKS-PMO-ID(WKS-PMO-TOTAL)
011343             MOVE LOAN-USER-ID-MST     TO
011344                  WKS-PMO-USER-ID(WKS-PMO-TOTAL)
011345             MOVE LOAN-PRINCIPAL-MST   TO
011346                  WKS-PMO-PRINCIPAL(WKS-PMO-TOTAL)
011347             MOVE LOAN-INTEREST-RATE-MST TO
011348                  WKS-PMO-TASA(WKS-PMO-TOTAL)
011349             MOVE LOAN-TERM-MONTHS-MST TO
011350                  WKS-PMO-PLAZO(WKS-PMO-TOTAL)
011351             MOVE LOAN-MONTHLY-PAYMENT-MST TO
011352                  WKS-PMO-CUOTA(WKS-PMO-TOTAL)
011353             MOVE LOAN-STATUS-MST      TO
011354                  WKS-PMO-ESTADO(WKS-PMO-TOTAL)
011355             MOVE LOAN-PURPOSE-MST     TO
011356                  WKS-PMO-PROPOSITO(WKS-PMO-TOTAL)
011357             MOVE LOAN-ADMIN-NOTES-MST TO
011358                  WKS-PMO-NOTAS(WKS-PMO-TOTAL)
011359             MOVE 'N'                  TO
011360                  WKS-PMO-NUEVO(WKS-PMO-TOTAL)
011361        WHEN 10
011362             MOVE 2        TO WKS-FIN-ARCHIVOS
011363        WHEN OTHER
011364             MOVE 2        TO FS-CICLO
011365             MOVE 'READ'   TO ACCION
011366             MOVE 'LOANMSI'TO ARCHIVO
011367             MOVE  91      TO RETURN-CODE
011368             PERFORM FILE-STATUS-EXTENDED
011369             PERFORM CERRAR-ARCHIVOS
011370             STOP RUN
011371     END-EVALUATE.
011372 CARGAR-TABLA-PRESTAMOS-MASTER-E. EXIT.
011373
111350*PROCESA UN REGISTRO DE LOANAPP: SI LA ACCION ES P (PROCESAR) ES
111351*UNA SOLICITUD NUEVA; CUALQUIER OTRA ACCION (A/R/C/X/D) OPERA
111352*SOBRE UN PRESTAMO YA EXISTENTE, LOCALIZADO POR LOAN-ID-IN EN LA
111353*TABLA WKS-TABLA-PRESTAMO (CARGADA DESDE EL LIBRO ACARREADO)
111370 PROCESAR-SOLICITUDES-PRESTAMO SECTION.
111380     READ LOAN-APPLICATION
111390     END-READ
111400
111410     EVALUATE FS-LOANAPP
111420        WHEN 0
111421             EVALUATE TRUE
111422                WHEN LOAN-ACT-PROCESAR-IN
111423                     PERFORM PROCESAR-NUEVA-SOLICITUD
111424                WHEN OTHER
111425                     PERFORM PROCESAR-ACCION-SOBRE-PRESTAMO
111426             END-EVALUATE
111610        WHEN 10
111620             MOVE 3        TO WKS-FIN-ARCHIVOS
111630        WHEN OTHER
111640             MOVE 3        TO FS-CICLO
111650             MOVE 'READ'   TO ACCION
111660             MOVE 'LOANAPP'TO ARCHIVO
111670             MOVE  91      TO RETURN-CODE
111680             PERFORM FILE-STATUS-EXTENDED
111690             PERFORM CERRAR-ARCHIVOS
111700             STOP RUN
111710     END-EVALUATE.
111720 PROCESAR-SOLICITUDES-PRESTAMO-E. EXIT.
111721
111722*SOLICITUD NUEVA (ACCION P): VALIDA TOPES, CALCULA CUOTA, Y SI EL
111723*ESTADO YA VIENE EN APPROVED CREA DE UNA VEZ LA CUENTA DE PRESTAMO
111724 PROCESAR-NUEVA-SOLICITUD SECTION.
111725     ADD 1 TO WKS-PRESTAMOS-PROCESADOS
111726     MOVE 'N'    TO WKS-RECHAZAR
111727     MOVE SPACES TO WKS-RAZON-RECHAZO
111728     PERFORM VALIDAR-TOPES-PRESTAMO
111729     IF NOT WKS-RECHAZAR-SOLICITUD
111730        PERFORM CALCULAR-CUOTA-MENSUAL
111731        MOVE WKS-CUOTA-CALCULADA TO
111732             LOAN-MONTHLY-PAYMENT-IN
111733        IF LOAN-ST-APPROVED-IN
111734           PERFORM APROBAR-PRESTAMO
111735           ADD 1 TO WKS-PRESTAMOS-APROBADOS
111736        END-IF
111737     ELSE
111738        MOVE ZEROS TO LOAN-MONTHLY-PAYMENT-IN
111739        ADD 1 TO WKS-PRESTAMOS-RECHAZADOS
111740     END-IF
111741     PERFORM GRABAR-PRESTAMO.
111742 PROCESAR-NUEVA-SOLICITUD-E. EXIT.
111743
111744*ACCION SOBRE UN PRESTAMO YA EXISTENTE (A/R/C/X/D). SI NO SE
111745*ENCUENTRA EL PRESTAMO EN LA TABLA SE RECHAZA LA ACCION
111746 PROCESAR-ACCION-SOBRE-PRESTAMO SECTION.
111747     PERFORM BUSCAR-PRESTAMO-POR-ID
111748     IF WKS-PMO-FUE-ENCONTRADO
111749        EVALUATE TRUE
111750           WHEN LOAN-ACT-APROBAR-IN
111751                PERFORM VALIDAR-APROBACION-PRESTAMO
111752           WHEN LOAN-ACT-RECHAZAR-IN
111753                PERFORM VALIDAR-RECHAZO-PRESTAMO
111754           WHEN LOAN-ACT-CANCELAR-IN
111755                PERFORM VALIDAR-CANCELACION-USUARIO
111756           WHEN LOAN-ACT-CANCELAR-ADMIN-IN
111757                PERFORM VALIDAR-CANCELACION-ADMIN
111758           WHEN LOAN-ACT-ELIMINAR-IN
111759                PERFORM VALIDAR-ELIMINACION-PRESTAMO
111760        END-EVALUATE
111761     ELSE
111762        ADD 1 TO WKS-PRESTAMOS-ACC-RECHAZO
111763     END-IF.
111764 PROCESAR-ACCION-SOBRE-PRESTAMO-E. EXIT.
111765
111766*LOCALIZA EN LA TABLA EN MEMORIA EL PRESTAMO REFERENCIADO POR
111767*LOAN-ID-IN (SEARCH ALL, LA TABLA ESTA EN ORDEN ASCENDENTE)
111768 BUSCAR-PRESTAMO-POR-ID SECTION.
111769     MOVE 'N' TO WKS-ACCION-ENCONTRADA
111770     SET WKS-PMO-IX TO 1
111771     SEARCH ALL WKS-PMO-ENTRY
111772        AT END
111773           MOVE 'N' TO WKS-ACCION-ENCONTRADA
111774        WHEN WKS-PMO-ID(WKS-PMO-IX) = LOAN-ID-IN
111775           MOVE 'S' TO WKS-ACCION-ENCONTRADA
111776     END-SEARCH.
111777 BUSCAR-PRESTAMO-POR-ID-E. EXIT.
111778
111779*APROBACION (ACCION A): SIEMPRE LEGAL, CUALQUIERA SEA EL ESTADO
111780*ACTUAL. RECALCULA LA CUOTA CON LOS DATOS DE LA TABLA Y CREA LA
111781*CUENTA DE PRESTAMO
111782 VALIDAR-APROBACION-PRESTAMO SECTION.
111783     MOVE WKS-PMO-USER-ID(WKS-PMO-IX)  TO LOAN-USER-ID-IN
111784     MOVE WKS-PMO-PRINCIPAL(WKS-PMO-IX) TO LOAN-PRINCIPAL-IN
111785     MOVE WKS-PMO-TASA(WKS-PMO-IX)      TO LOAN-INTEREST-RATE-IN
111786     MOVE WKS-PMO-PLAZO(WKS-PMO-IX)     TO LOAN-TERM-MONTHS-IN
111787     MOVE WKS-PMO-PROPOSITO(WKS-PMO-IX) TO LOAN-PURPOSE-IN
111788     PERFORM APROBAR-PRESTAMO
111789     MOVE 'APPROVED ' TO WKS-PMO-ESTADO(WKS-PMO-IX)
111790     MOVE LOAN-MONTHLY-PAYMENT-IN TO WKS-PMO-CUOTA(WKS-PMO-IX)
111791     ADD 1 TO WKS-PRESTAMOS-APROBADOS.
111792 VALIDAR-APROBACION-PRESTAMO-E. EXIT.
111793
111794*RECHAZO (ACCION R): SIEMPRE LEGAL, CUALQUIERA SEA EL ESTADO ACTUAL
111795 VALIDAR-RECHAZO-PRESTAMO SECTION.
111796     MOVE 'REJECTED ' TO WKS-PMO-ESTADO(WKS-PMO-IX)
111797     ADD 1 TO WKS-PRESTAMOS-RECHAZADOS.
111798 VALIDAR-RECHAZO-PRESTAMO-E. EXIT.
111799
111800*CANCELACION POR EL PROPIO USUARIO (ACCION C): SOLO LEGAL SOBRE UN
111801*PRESTAMO PENDING, Y LO DEJA EN REJECTED (NO EN CANCELLED)
111802 VALIDAR-CANCELACION-USUARIO SECTION.
111803     IF WKS-PMO-ESTADO(WKS-PMO-IX) = 'PENDING  '
111804        MOVE 'REJECTED ' TO WKS-PMO-ESTADO(WKS-PMO-IX)
111805        STRING WKS-PMO-NOTAS(WKS-PMO-IX)(1:960) DELIMITED BY SIZE
111806               ' Cancelled by user'          DELIMITED BY SIZE
111807          INTO WKS-PMO-NOTAS(WKS-PMO-IX)
111808        END-STRING
111809        ADD 1 TO WKS-PRESTAMOS-CANCELADOS
111810     ELSE
111811        ADD 1 TO WKS-PRESTAMOS-ACC-RECHAZO
111812     END-IF.
111813 VALIDAR-CANCELACION-USUARIO-E. EXIT.
111814
111815*CANCELACION POR EL ADMINISTRADOR (ACCION X): LEGAL SOBRE
111816*CUALQUIER PRESTAMO QUE NO ESTE YA CANCELLED. EL MOTIVO SE TOMA
111817*DE LOAN-CANCEL-REASON-IN, O 'CANCELLED BY ADMIN' SI VIENE VACIO
111818 VALIDAR-CANCELACION-ADMIN SECTION.
111819     IF WKS-PMO-ESTADO(WKS-PMO-IX) NOT = 'CANCELLED'
111820        MOVE 'CANCELLED' TO WKS-PMO-ESTADO(WKS-PMO-IX)
111821        IF LOAN-CANCEL-REASON-IN = SPACES
111822           STRING WKS-PMO-NOTAS(WKS-PMO-IX)(1:960) DELIMITED BY
111823                  SIZE
111824                  ' Cancelled by admin'      DELIMITED BY SIZE
111825             INTO WKS-PMO-NOTAS(WKS-PMO-IX)
111826           END-STRING
111827        ELSE
111828           STRING WKS-PMO-NOTAS(WKS-PMO-IX)(1:940) DELIMITED BY
111829                  SIZE
111830                  ' '                        DELIMITED BY SIZE
111831                  LOAN-CANCEL-REASON-IN       DELIMITED BY SIZE
111832             INTO WKS-PMO-NOTAS(WKS-PMO-IX)
111833           END-STRING
111834        END-IF
111835        ADD 1 TO WKS-PRESTAMOS-CANCELADOS
111836     ELSE
111837        ADD 1 TO WKS-PRESTAMOS-ACC-RECHAZO
111838     END-IF.
111839 VALIDAR-CANCELACION-ADMIN-E. EXIT.
111840
111841*ELIMINACION (ACCION D): SOLO LEGAL SI EL PRESTAMO ESTA PENDING,
111842*REJECTED O CANCELLED. SE QUITA DE LA TABLA Y NO SE VUELCA AL
111843*LIBRO LOANLED
111844 VALIDAR-ELIMINACION-PRESTAMO SECTION.
111845     IF WKS-PMO-ESTADO(WKS-PMO-IX) = 'PENDING  '
111846        OR WKS-PMO-ESTADO(WKS-PMO-IX) = 'REJECTED '
111847        OR WKS-PMO-ESTADO(WKS-PMO-IX) = 'CANCELLED'
111848        PERFORM ELIMINAR-PRESTAMO-DE-TABLA
111849        ADD 1 TO WKS-PRESTAMOS-ELIMINADOS
111850     ELSE
111851        ADD 1 TO WKS-PRESTAMOS-ACC-RECHAZO
111852     END-IF.
111853 VALIDAR-ELIMINACION-PRESTAMO-E. EXIT.
111854
111855*RECORRE LA TABLA DESDE LA POSICION DEL PRESTAMO ELIMINADO HACIA
111856*ADELANTE, CERRANDO EL HUECO, Y REDUCE EL TOTAL DE LA TABLA EN 1
111857 ELIMINAR-PRESTAMO-DE-TABLA SECTION.
111858     PERFORM CORRER-UNA-POSICION-PRESTAMO
111859        VARYING WKS-PMO-IX FROM WKS-PMO-IX BY 1
111860        UNTIL WKS-PMO-IX >= WKS-PMO-TOTAL
111861     SUBTRACT 1 FROM WKS-PMO-TOTAL.
111862 ELIMINAR-PRESTAMO-DE-TABLA-E. EXIT.
111863
111864 CORRER-UNA-POSICION-PRESTAMO SECTION.
111865     MOVE WKS-PMO-ENTRY(WKS-PMO-IX + 1) TO WKS-PMO-ENTRY(WKS-PMO-IX).
111866 CORRER-UNA-POSICION-PRESTAMO-E. EXIT.
111867
111940*TOPES: PRINCIPAL 100.00-1,000,000.00; TASA 0-1.0000; PLAZO 1-360
111950 VALIDAR-TOPES-PRESTAMO SECTION.
111960     IF LOAN-PRINCIPAL-IN < 100.00
111970        MOVE 'S' TO WKS-RECHAZAR
111980        MOVE 'Minimum loan amount is 100.00' TO WKS-RAZON-RECHAZO
111990     END-IF
112000     IF LOAN-PRINCIPAL-IN > 1000000.00
112010        MOVE 'S' TO WKS-RECHAZAR
112020        MOVE 'Maximum loan amount is €1,000,000' TO
112030             WKS-RAZON-RECHAZO
112040     END-IF
112050     IF LOAN-INTEREST-RATE-IN > 1.0000
112060        MOVE 'S' TO WKS-RECHAZAR
112070        MOVE 'Maximum interest rate is 100%' TO
112080             WKS-RAZON-RECHAZO
112090     END-IF
112100     IF LOAN-TERM-MONTHS-IN < 1
112110        MOVE 'S' TO WKS-RECHAZAR
112120        MOVE 'Minimum loan term is 1 month' TO WKS-RAZON-RECHAZO
112130     END-IF
112140     IF LOAN-TERM-MONTHS-IN > 360
112150        MOVE 'S' TO WKS-RECHAZAR
112160        MOVE 'Maximum loan term is 360 months (30 years)' TO
112170             WKS-RAZON-RECHAZO
112180     END-IF.
112190 VALIDAR-TOPES-PRESTAMO-E. EXIT.
112200
112210*FORMULA DE ANUALIDAD: R=0 -> CUOTA=P/N; R>0 -> TASA MENSUAL A 6
112220*DECIMALES, POTENCIA (1+R)**-N POR MULTIPLICACION SUCESIVA
112230 CALCULAR-CUOTA-MENSUAL SECTION.
112240     IF LOAN-INTEREST-RATE-IN = 0
112250        DIVIDE LOAN-PRINCIPAL-IN BY LOAN-TERM-MONTHS-IN
112260             GIVING WKS-CUOTA-CALCULADA ROUNDED
112270     ELSE
112280        DIVIDE LOAN-INTEREST-RATE-IN BY 12
112290             GIVING WKS-TASA-MENSUAL ROUNDED
112300        ADD 1 TO WKS-TASA-MENSUAL GIVING WKS-FACTOR-UNO-MAS-R
112310        MOVE 1 TO WKS-FACTOR-POTENCIA
112320        PERFORM ELEVAR-A-LA-N
112330           VARYING WKS-CONTADOR-POTENCIA FROM 1 BY 1
112340           UNTIL WKS-CONTADOR-POTENCIA > LOAN-TERM-MONTHS-IN
112350        DIVIDE 1 BY WKS-FACTOR-POTENCIA GIVING WKS-DENOMINADOR
112360        SUBTRACT WKS-DENOMINADOR FROM 1 GIVING WKS-DENOMINADOR
112370        MULTIPLY LOAN-PRINCIPAL-IN BY WKS-TASA-MENSUAL
112380             GIVING WKS-NUMERADOR
112390        DIVIDE WKS-NUMERADOR BY WKS-DENOMINADOR
112400             GIVING WKS-CUOTA-CALCULADA ROUNDED
112410     END-IF.
112420 CALCULAR-CUOTA-MENSUAL-E. EXIT.
112430
112440*ACUMULA (1+R) ELEVADO A LA N POR MULTIPLICACION SUCESIVA (NO SE
112450*USA ** POR SER FUNCION INTRINSECA, PROHIBIDA EN ESTE TALLER)
112460 ELEVAR-A-LA-N SECTION.
112470     MULTIPLY WKS-FACTOR-UNO-MAS-R BY WKS-FACTOR-POTENCIA.
112480 ELEVAR-A-LA-N-E. EXIT.
112490
112500*APROBACION: RECALCULA LA CUOTA (SIEMPRE, AUN SI YA ESTABA
112510*CALCULADA) Y CREA LA CUENTA DE PRESTAMO NUEVA
112520 APROBAR-PRESTAMO SECTION.
112530     PERFORM CALCULAR-CUOTA-MENSUAL
112540     MOVE WKS-CUOTA-CALCULADA TO LOAN-MONTHLY-PAYMENT-IN
112545     ADD LOAN-PRINCIPAL-IN TO WKS-PRINCIPAL-APROBADO
112550     PERFORM CREAR-CUENTA-PRESTAMO.
112560 APROBAR-PRESTAMO-E. EXIT.
112570
112580*DERIVA EL APODO: PRIMERA LETRA MAYUSCULA, RESTO MINUSCULA,
112590*TRUNCADO A 20, MAS ' Loan'; SI EL PROPOSITO ESTA EN BLANCO SE
112600*USA 'Personal Loan #' + LOAN-ID
112610 CREAR-CUENTA-PRESTAMO SECTION.
112620     IF LOAN-PURPOSE-IN = SPACES
112630        MOVE LOAN-ID-IN TO WKS-LOAN-ID-EDIT
112640        STRING 'Personal Loan #' DELIMITED BY SIZE
112650               WKS-LOAN-ID-EDIT  DELIMITED BY SIZE
112660          INTO WKS-APODO-FINAL
112670        END-STRING
112680     ELSE
112690        MOVE LOAN-PURPOSE-20-IN TO WKS-APODO-CRUDO
112700        INSPECT WKS-APODO-CRUDO CONVERTING
112710           'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
112720           'abcdefghijklmnopqrstuvwxyz'
112730        MOVE WKS-APODO-CRUDO(1:1) TO WKS-PRIMERA-LETRA
112740        INSPECT WKS-PRIMERA-LETRA CONVERTING
112750           'abcdefghijklmnopqrstuvwxyz' TO
112760           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
112770        MOVE WKS-PRIMERA-LETRA TO WKS-APODO-CRUDO(1:1)
112780        STRING WKS-APODO-CRUDO DELIMITED BY SPACE
112790               ' Loan'         DELIMITED BY SIZE
112800          INTO WKS-APODO-FINAL
112810        END-STRING
112820     END-IF
112830
112840     ADD 1 TO WKS-CTA-TOTAL GIVING WKS-IX-CUENTA-NUEVA
112850     ADD 1 TO WKS-CTA-TOTAL
112860     ADD 900000000 TO LOAN-ID-IN GIVING WKS-NUEVO-ACCT-ID
112870     MOVE WKS-NUEVO-ACCT-ID     TO WKS-CTA-ID(WKS-IX-CUENTA-NUEVA)
112880     MOVE LOAN-USER-ID-IN       TO
112890          WKS-CTA-USER-ID(WKS-IX-CUENTA-NUEVA)
112900     MOVE 'LOAN   '             TO
112910          WKS-CTA-TYPE(WKS-IX-CUENTA-NUEVA)
112920     MOVE SPACES                TO
112930          WKS-CTA-IBAN(WKS-IX-CUENTA-NUEVA)
112940     MOVE LOAN-PRINCIPAL-IN     TO
112950          WKS-CTA-BALANCE(WKS-IX-CUENTA-NUEVA)
112960     MOVE 'EUR'                 TO
112970          WKS-CTA-CURRENCY(WKS-IX-CUENTA-NUEVA)
112980     MOVE 'ACTIVE   '           TO
112990          WKS-CTA-STATUS(WKS-IX-CUENTA-NUEVA)
113000     MOVE WKS-APODO-FINAL       TO
113010          WKS-CTA-NICKNAME(WKS-IX-CUENTA-NUEVA)
113020     MOVE 'S'                   TO
113030          WKS-CTA-NUEVA(WKS-IX-CUENTA-NUEVA).
113040 CREAR-CUENTA-PRESTAMO-E. EXIT.
113050
113060*NO ESCRIBE DIRECTO AL LIBRO: SOLO AGREGA LA SOLICITUD NUEVA A LA
113070*TABLA EN MEMORIA (COMO LAS CUENTAS). EL VOLCADO AL LIBRO LOANLED
113075*OCURRE AL FINAL, EN GRABAR-LIBRO-PRESTAMOS
113080 GRABAR-PRESTAMO SECTION.
113180     IF WKS-RECHAZAR-SOLICITUD
113190        STRING LOAN-ADMIN-NOTES-IN(1:960) DELIMITED BY SIZE
113200               ' RECHAZADO: '             DELIMITED BY SIZE
113210               WKS-RAZON-RECHAZO          DELIMITED BY SIZE
113220          INTO LOAN-ADMIN-NOTES-IN
113230        END-STRING
113240     END-IF
113360
113370     ADD 1                        TO WKS-PMO-TOTAL
113380     MOVE LOAN-ID-IN              TO WKS-PMO-ID(WKS-PMO-TOTAL)
113390     MOVE LOAN-USER-ID-IN         TO WKS-PMO-USER-ID(WKS-PMO-TOTAL)
113400     MOVE LOAN-PRINCIPAL-IN       TO WKS-PMO-PRINCIPAL(WKS-PMO-TOTAL)
113410     MOVE LOAN-INTEREST-RATE-IN   TO WKS-PMO-TASA(WKS-PMO-TOTAL)
113420     MOVE LOAN-TERM-MONTHS-IN     TO WKS-PMO-PLAZO(WKS-PMO-TOTAL)
113430     MOVE LOAN-MONTHLY-PAYMENT-IN TO WKS-PMO-CUOTA(WKS-PMO-TOTAL)
113435     MOVE LOAN-PURPOSE-IN         TO WKS-PMO-PROPOSITO(WKS-PMO-TOTAL)
113436     MOVE LOAN-ADMIN-NOTES-IN     TO WKS-PMO-NOTAS(WKS-PMO-TOTAL)
113437     MOVE 'S'                     TO WKS-PMO-NUEVO(WKS-PMO-TOTAL)
113440     MOVE LOAN-STATUS-IN          TO WKS-PMO-ESTADO(WKS-PMO-TOTAL).
113450 GRABAR-PRESTAMO-E. EXIT.
113453
113455*VUELCA AL LIBRO LOANLED TODA LA TABLA WKS-TABLA-PRESTAMO: LOS
113456*PRESTAMOS ACARREADOS QUE SIGUEN VIVOS Y LAS SOLICITUDES NUEVAS DE
113457*ESTA CORRIDA. LOS ELIMINADOS (ACCION D) YA NO ESTAN EN LA TABLA
113458 GRABAR-LIBRO-PRESTAMOS SECTION.
113459     PERFORM ESCRIBE-UN-PRESTAMO
113460        VARYING WKS-PMO-IX FROM 1 BY 1
113461        UNTIL WKS-PMO-IX > WKS-PMO-TOTAL.
113462 GRABAR-LIBRO-PRESTAMOS-E. EXIT.
113463
113464 ESCRIBE-UN-PRESTAMO SECTION.
113465     MOVE WKS-PMO-ID(WKS-PMO-IX)         TO LOAN-ID-OUT
113466     MOVE WKS-PMO-USER-ID(WKS-PMO-IX)    TO LOAN-USER-ID-OUT
113467     MOVE WKS-PMO-PRINCIPAL(WKS-PMO-IX)  TO LOAN-PRINCIPAL-OUT
113468     MOVE WKS-PMO-TASA(WKS-PMO-IX)       TO LOAN-INTEREST-RATE-OUT
113469     MOVE WKS-PMO-PLAZO(WKS-PMO-IX)      TO LOAN-TERM-MONTHS-OUT
113470     MOVE WKS-PMO-ESTADO(WKS-PMO-IX)     TO LOAN-STATUS-OUT
113471     MOVE WKS-PMO-CUOTA(WKS-PMO-IX)      TO LOAN-MONTHLY-PAYMENT-OUT
113472     MOVE WKS-PMO-PROPOSITO(WKS-PMO-IX)  TO LOAN-PURPOSE-OUT
113473     MOVE WKS-PMO-NOTAS(WKS-PMO-IX)      TO LOAN-ADMIN-NOTES-OUT
113474     MOVE SPACES                         TO LOAN-ACTION-CODE-OUT
113475     MOVE SPACES                         TO LOAN-CANCEL-REASON-OUT
113476     WRITE LOAN-RECORD-OUT
113477     END-WRITE
113478     IF FS-LOANLED NOT = 0
113479        MOVE 5          TO FS-CICLO
113480        MOVE 'WRITE'    TO ACCION
113481        MOVE 'LOANLED'  TO ARCHIVO
113482        MOVE  91        TO RETURN-CODE
113483        PERFORM FILE-STATUS-EXTENDED
113484        PERFORM CERRAR-ARCHIVOS
113485        STOP RUN
113486     END-IF.
113487 ESCRIBE-UN-PRESTAMO-E. EXIT.
113488
113490*REGRABA EL MAESTRO DE CUENTAS COMPLETO, INCLUYENDO LAS CUENTAS
113491*DE PRESTAMO NUEVAS QUE SE FUERON AGREGANDO AL FINAL DE LA TABLA
113492 GRABAR-MAESTRO-CUENTAS SECTION.
113493     PERFORM ESCRIBE-UNA-CUENTA
113494        VARYING WKS-CTA-IX FROM 1 BY 1
113495        UNTIL WKS-CTA-IX > WKS-CTA-TOTAL.
113496 GRABAR-MAESTRO-CUENTAS-E. EXIT.
113497
113500 ESCRIBE-UNA-CUENTA SECTION.
113510     MOVE WKS-CTA-ID(WKS-CTA-IX)       TO ACCT-ID-OUT
113520     MOVE WKS-CTA-USER-ID(WKS-CTA-IX)  TO ACCT-USER-ID-OUT
113530     MOVE WKS-CTA-TYPE(WKS-CTA-IX)     TO ACCT-TYPE-OUT
113540     MOVE WKS-CTA-IBAN(WKS-CTA-IX)     TO ACCT-IBAN-OUT
113550     MOVE WKS-CTA-BALANCE(WKS-CTA-IX)  TO ACCT-BALANCE-OUT
113560     MOVE WKS-CTA-CURRENCY(WKS-CTA-IX) TO ACCT-CURRENCY-OUT
113570     MOVE WKS-CTA-STATUS(WKS-CTA-IX)   TO ACCT-STATUS-OUT
113580     MOVE WKS-CTA-NICKNAME(WKS-CTA-IX) TO ACCT-NICKNAME-OUT
113590     WRITE ACCT-RECORD-OUT
113600     END-WRITE
113610     IF FS-ACCTMSO NOT = 0
113620        MOVE 4          TO FS-CICLO
113630        MOVE 'WRITE'    TO ACCION
113640        MOVE 'ACCTMSO'  TO ARCHIVO
113650        MOVE  91        TO RETURN-CODE
113660        PERFORM FILE-STATUS-EXTENDED
113670        PERFORM CERRAR-ARCHIVOS
113680        STOP RUN
113690     END-IF.
113700 ESCRIBE-UNA-CUENTA-E. EXIT.
113710
113720*IMPRIME EL RESUMEN CON CORTE DE CONTROL POR ESTADO, EN EL ORDEN
113730*DEL DOMINIO, Y GRAN TOTAL AL FINAL. RELEE EL LIBRO DE PRESTAMOS
113740*YA GRABADO PARA PODER AGRUPAR SIN ALTERAR EL ORDEN DE ESCRITURA
113750 IMPRIME-RESUMEN-PRESTAMOS SECTION.
113760     MOVE 'PENDING  ' TO LOAN-STATUS-CORTE
113770     PERFORM IMPRIME-GRUPO-POR-ESTADO
113780     MOVE 'APPROVED ' TO LOAN-STATUS-CORTE
113790     PERFORM IMPRIME-GRUPO-POR-ESTADO
113800     MOVE 'REJECTED ' TO LOAN-STATUS-CORTE
113810     PERFORM IMPRIME-GRUPO-POR-ESTADO
113820     MOVE 'ACTIVE   ' TO LOAN-STATUS-CORTE
113830     PERFORM IMPRIME-GRUPO-POR-ESTADO
113840     MOVE 'PAID     ' TO LOAN-STATUS-CORTE
113850     PERFORM IMPRIME-GRUPO-POR-ESTADO
113860     MOVE 'CANCELLED' TO LOAN-STATUS-CORTE
113870     PERFORM IMPRIME-GRUPO-POR-ESTADO
113880     PERFORM IMPRIME-GRAN-TOTAL-PRESTAMO.
113890 IMPRIME-RESUMEN-PRESTAMOS-E. EXIT.
113900
113910*RECORRE LA TABLA EN MEMORIA DE PRESTAMOS YA GRABADOS PARA
113920*IMPRIMIR EL DETALLE Y SUBTOTAL DE UN ESTADO SIN ALTERAR EL
113930*ORDEN DE ESCRITURA DEL LIBRO LOANLED
113940 IMPRIME-GRUPO-POR-ESTADO SECTION.
113950     MOVE ZEROS TO WKS-SUB-CANT WKS-SUB-PRINCIPAL WKS-SUB-CUOTA
113960     MOVE SPACES TO LOANSUM-LINEA
113970     STRING '--- PRESTAMOS ESTADO ' DELIMITED BY SIZE
113980            LOAN-STATUS-CORTE       DELIMITED BY SIZE
113990            ' ---'                  DELIMITED BY SIZE
114000       INTO LOANSUM-LINEA
114010     END-STRING
114020     WRITE LOANSUM-LINEA
114030     END-WRITE
114040
114050     PERFORM IMPRIME-DETALLE-PRESTAMO
114060        VARYING WKS-PMO-IX FROM 1 BY 1
114070        UNTIL WKS-PMO-IX > WKS-PMO-TOTAL
114080
114090     PERFORM IMPRIME-SUBTOTAL-PRESTAMO.
114100 IMPRIME-GRUPO-POR-ESTADO-E. EXIT.
114110
114120 IMPRIME-DETALLE-PRESTAMO SECTION.
114130     IF WKS-PMO-ESTADO(WKS-PMO-IX) = LOAN-STATUS-CORTE
114140        ADD 1                             TO WKS-SUB-CANT
114150        ADD WKS-PMO-PRINCIPAL(WKS-PMO-IX) TO WKS-SUB-PRINCIPAL
114160        ADD WKS-PMO-CUOTA(WKS-PMO-IX)     TO WKS-SUB-CUOTA
114170        MOVE SPACES                       TO LOANSUM-LINEA
114180        MOVE WKS-PMO-PRINCIPAL(WKS-PMO-IX) TO WKS-MASK-MONTO
114190        MOVE WKS-PMO-TASA(WKS-PMO-IX)      TO WKS-MASK-TASA
114195        MOVE WKS-PMO-CUOTA(WKS-PMO-IX)      TO WKS-MASK-CUOTA
114200        STRING WKS-PMO-ID(WKS-PMO-IX)      DELIMITED BY SIZE
114210               ' USR:'                     DELIMITED BY SIZE
114220               WKS-PMO-USER-ID(WKS-PMO-IX) DELIMITED BY SIZE
114230               ' PRINC:'                   DELIMITED BY SIZE
114240               WKS-MASK-MONTO              DELIMITED BY SIZE
114250               ' TASA:'                    DELIMITED BY SIZE
114260               WKS-MASK-TASA               DELIMITED BY SIZE
114270               ' PLAZO:'                   DELIMITED BY SIZE
114280               WKS-PMO-PLAZO(WKS-PMO-IX)   DELIMITED BY SIZE
114285               ' CUOTA:'                   DELIMITED BY SIZE
114287               WKS-MASK-CUOTA              DELIMITED BY SIZE
114290          INTO LOANSUM-LINEA
114300        END-STRING
114310        WRITE LOANSUM-LINEA
114320        END-WRITE
114330     END-IF.
114340 IMPRIME-DETALLE-PRESTAMO-E. EXIT.
114450
114460 IMPRIME-SUBTOTAL-PRESTAMO SECTION.
114470     MOVE SPACES TO LOANSUM-LINEA
114480     MOVE WKS-SUB-CANT      TO WKS-MASK
114490     MOVE WKS-SUB-PRINCIPAL TO WKS-MASK-MONTO
114500     STRING 'SUBTOTAL CANT:' DELIMITED BY SIZE
114510            WKS-MASK         DELIMITED BY SIZE
114520            ' PRINCIPAL:'    DELIMITED BY SIZE
114530            WKS-MASK-MONTO   DELIMITED BY SIZE
114540       INTO LOANSUM-LINEA
114550     END-STRING
114560     WRITE LOANSUM-LINEA
114570     END-WRITE
114580     ADD WKS-SUB-CANT      TO WKS-GRAN-CANT
114590     ADD WKS-SUB-PRINCIPAL TO WKS-GRAN-PRINCIPAL
114600     ADD WKS-SUB-CUOTA     TO WKS-GRAN-CUOTA.
114610 IMPRIME-SUBTOTAL-PRESTAMO-E. EXIT.
114620
114630 IMPRIME-GRAN-TOTAL-PRESTAMO SECTION.
114640     MOVE SPACES TO LOANSUM-LINEA
114650     MOVE WKS-GRAN-CANT      TO WKS-MASK
114660     MOVE WKS-GRAN-PRINCIPAL TO WKS-MASK-MONTO
114670     STRING '=== GRAN TOTAL CANT:' DELIMITED BY SIZE
114680            WKS-MASK               DELIMITED BY SIZE
114690            ' PRINCIPAL:'          DELIMITED BY SIZE
114700            WKS-MASK-MONTO         DELIMITED BY SIZE
114710       INTO LOANSUM-LINEA
114720     END-STRING
114730     WRITE LOANSUM-LINEA
114740     END-WRITE
114750     MOVE SPACES TO LOANSUM-LINEA
114760     MOVE WKS-GRAN-CUOTA TO WKS-MASK-MONTO
114770     STRING '    CUOTA MENSUAL TOTAL:' DELIMITED BY SIZE
114780            WKS-MASK-MONTO             DELIMITED BY SIZE
114790       INTO LOANSUM-LINEA
114800     END-STRING
114810     WRITE LOANSUM-LINEA
114820     END-WRITE.
114830 IMPRIME-GRAN-TOTAL-PRESTAMO-E. EXIT.
114840
114850 FILE-STATUS-EXTENDED SECTION.
114860     EVALUATE FS-CICLO
114870        WHEN 1
114880            IF FS-ACCTMSI NOT EQUAL 0
114890               MOVE 'ACCTMSI' TO ARCHIVO
114900               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
114910                                     LLAVE, FS-ACCTMSI,
114920                                     FSE-ACCTMSI
114930               MOVE  91        TO RETURN-CODE
114940               PERFORM CERRAR-ARCHIVOS
114950               STOP RUN
114960            END-IF
114970        WHEN 2
114975            IF FS-LOANMSI NOT EQUAL 0
114976               MOVE 'LOANMSI' TO ARCHIVO
114977               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
114978                                     LLAVE, FS-LOANMSI,
114979                                     FSE-LOANMSI
114980               MOVE  91        TO RETURN-CODE
114981               PERFORM CERRAR-ARCHIVOS
114982               STOP RUN
114983            END-IF
114984        WHEN 3
114985            IF FS-LOANAPP NOT EQUAL 0
114986               MOVE 'LOANAPP' TO ARCHIVO
114987               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
114988                                     LLAVE, FS-LOANAPP,
114989                                     FSE-LOANAPP
114990               MOVE  91        TO RETURN-CODE
114991               PERFORM CERRAR-ARCHIVOS
114992               STOP RUN
114993            END-IF
115070        WHEN 4
115080            IF FS-ACCTMSO NOT EQUAL 0
115090               MOVE 'ACCTMSO' TO ARCHIVO
115100               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
115110                                     LLAVE, FS-ACCTMSO,
115120                                     FSE-ACCTMSO
115130               MOVE  91        TO RETURN-CODE
115140               PERFORM CERRAR-ARCHIVOS
115150               STOP RUN
115160            END-IF
115170        WHEN OTHER
115180            IF FS-LOANLED NOT EQUAL 0
115190               MOVE 'LOANLED' TO ARCHIVO
115200               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
115210                                     LLAVE, FS-LOANLED,
115220                                     FSE-LOANLED
115230               MOVE  91        TO RETURN-CODE
115240               PERFORM CERRAR-ARCHIVOS
115250               STOP RUN
115260            END-IF
115270     END-EVALUATE.
115280 FILE-STATUS-EXTENDED-E. EXIT.
115290
115300 ESTADISTICAS SECTION.
115310     DISPLAY
115320     '**********************************************************'
115330     DISPLAY
115340     '*         E S T A D I S T I C A S   L O A N B 0 1 0       *'
115350     DISPLAY
115360     '**********************************************************'
115370
115380     MOVE ZEROS                    TO WKS-MASK
115390     MOVE WKS-PRESTAMOS-PROCESADOS TO WKS-MASK
115400     DISPLAY
115410     'TOTAL PRESTAMOS PROCESADOS               : ' WKS-MASK
115420
115430     MOVE ZEROS                   TO WKS-MASK
115440     MOVE WKS-PRESTAMOS-APROBADOS TO WKS-MASK
115450     DISPLAY
115460     'TOTAL PRESTAMOS APROBADOS                : ' WKS-MASK
115470
115480     MOVE ZEROS                    TO WKS-MASK
115490     MOVE WKS-PRESTAMOS-RECHAZADOS TO WKS-MASK
115500     DISPLAY
115510     'TOTAL PRESTAMOS RECHAZADOS POR TOPES      : ' WKS-MASK
115520
115521     MOVE WKS-GRAN-PRINCIPAL TO WKS-MASK-MONTO
115522     DISPLAY
115523     'PRINCIPAL TOTAL DE TODOS LOS PRESTAMOS   : ' WKS-MASK-MONTO
115524
115530     MOVE WKS-PRINCIPAL-APROBADO TO WKS-MASK-MONTO
115540     DISPLAY
115550     'PRINCIPAL TOTAL APROBADO                 : ' WKS-MASK-MONTO
115560
115570     MOVE WKS-GRAN-CUOTA TO WKS-MASK-MONTO
115580     DISPLAY
115590     'CUOTA MENSUAL TOTAL COMPROMETIDA         : ' WKS-MASK-MONTO
115600
115601     MOVE ZEROS                    TO WKS-MASK
115602     MOVE WKS-PRESTAMOS-CANCELADOS TO WKS-MASK
115603     DISPLAY
115604     'TOTAL PRESTAMOS CANCELADOS (USUARIO O ADMIN): ' WKS-MASK
115605
115606     MOVE ZEROS                    TO WKS-MASK
115607     MOVE WKS-PRESTAMOS-ELIMINADOS TO WKS-MASK
115608     DISPLAY
115609     'TOTAL PRESTAMOS ELIMINADOS               : ' WKS-MASK
115610
115611     MOVE ZEROS                     TO WKS-MASK
115612     MOVE WKS-PRESTAMOS-ACC-RECHAZO TO WKS-MASK
115613     DISPLAY
115614     'TOTAL ACCIONES RECHAZADAS POR ESTADO     : ' WKS-MASK
115615
115616     DISPLAY
115620     '**********************************************************'.
115630 ESTADISTICAS-E. EXIT.
115640
115650 CERRAR-ARCHIVOS SECTION.
115660     CLOSE ACCT-MASTER-IN, LOAN-MASTER-IN, LOAN-APPLICATION,
115670           ACCT-MASTER-OUT, LOAN-LEDGER, LOAN-SUMMARY.
115680 CERRAR-ARCHIVOS-E. EXIT.
