000100******************************************************************
000200*    COPY       : CARDREC                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DE SOLICITUD/MAESTRO DE TARJETA         *
000500*                 (CARD-RECORD) - ENTRADA CARDREQ, SALIDA        *
000600*                 CARDMST, LLAVE CARD-ID ASCENDENTE              *
000700*----------------------------------------------------------------*
000800* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
000900* 04/12/1997  R.CASTILLO (RCAS)      REQ-01145   VERSION INICIAL *
001000* 17/07/1999  P.DIAZ    (PDIA)       Y2K-00104   CARD-EXPIRY-YEAR*
001100*             SE AMPLIA A 9(4), YA NO SE TRUNCA A 2 DIGITOS      *
001150* 22/03/2000  E.MORALES (EMOR)       REQ-01455   SE AGREGA       *
001160*             REDEFINES DE CARD-MASKED-NUMBER PARA AISLAR LOS    *
001170*             ULTIMOS 4 DIGITOS USADOS EN EL REPORTE DE EXCEPCION*
001200******************************************************************
001300 01  CARD-RECORD.
001400     05  CARD-ID                     PIC 9(09).
001500     05  CARD-USER-ID                PIC 9(09).
001600     05  CARD-ACCT-ID                PIC 9(09).
001700     05  CARD-TYPE                   PIC X(06).
001800         88  CARD-TY-DEBIT               VALUE 'DEBIT '.
001900         88  CARD-TY-CREDIT              VALUE 'CREDIT'.
002000     05  CARD-MASKED-NUMBER          PIC X(19).
002010     05  CARD-MASKED-NUMBER-R REDEFINES CARD-MASKED-NUMBER.
002020         10  CARD-MASKED-PREFIJO     PIC X(15).
002030         10  CARD-MASKED-ULTIMOS4    PIC X(04).
002100     05  CARD-EXPIRY-MONTH           PIC 9(02).
002200     05  CARD-EXPIRY-YEAR            PIC 9(04).
002300     05  CARD-STATUS                 PIC X(09).
002400         88  CARD-ST-PENDING             VALUE 'PENDING  '.
002500         88  CARD-ST-ACTIVE              VALUE 'ACTIVE   '.
002600         88  CARD-ST-BLOCKED             VALUE 'BLOCKED  '.
002700         88  CARD-ST-CANCELLED           VALUE 'CANCELLED'.
002800     05  CARD-CREDIT-LIMIT           PIC S9(13)V99 COMP-3.
002900     05  FILLER                      PIC X(025).
003000******************************************************** 100 BYTES
