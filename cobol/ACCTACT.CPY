000100******************************************************************
000200*    COPY       : ACCTACT                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DE SOLICITUD DE ACCION SOBRE CUENTA     *
000500*                 (ACCT-ACTION-RECORD) - ARCHIVO ACCTREQ, LLAVE  *
000600*                 ACCT-ID ASCENDENTE. UNA CUENTA PUEDE TRAER     *
000700*                 VARIAS SOLICITUDES EN LA MISMA CORRIDA.        *
000800*----------------------------------------------------------------*
000900* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
001000* 03/02/1997  R.CASTILLO (RCAS)      REQ-01123   VERSION INICIAL *
001100******************************************************************
001200 01  ACCT-ACTION-RECORD.
001300     05  ACTN-ACCT-ID                PIC 9(09).
001400     05  ACTN-CODE                   PIC X(03).
001500         88  ACTN-IS-APPROVE             VALUE 'APR'.
001600         88  ACTN-IS-FREEZE              VALUE 'FRZ'.
001700         88  ACTN-IS-UNFREEZE            VALUE 'UNF'.
001800         88  ACTN-IS-BALANCE-UPDATE      VALUE 'BAL'.
001900     05  ACTN-NEW-BALANCE            PIC S9(13)V99 COMP-3.
002000     05  FILLER                      PIC X(035).
002100******************************************************** 056 BYTES
