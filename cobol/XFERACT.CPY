000100******************************************************************
000200*    COPY       : XFERACT                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DE SOLICITUD DE ACCION SOBRE UNA         *
000500*                 TRANSFERENCIA YA POSTEADA (XFER-ACTION-RECORD) -*
000600*                 ARCHIVO XFERACT, LLAVE ACTN-XFER-ID. LA         *
000700*                 TRANSFERENCIA REFERENCIADA DEBE EXISTIR EN EL   *
000800*                 LIBRO ACARREADO (XFER-LEDGER-IN) O HABER SIDO   *
000900*                 POSTEADA EN LA MISMA CORRIDA.                   *
001000*----------------------------------------------------------------*
001100* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
001200* 09/08/2004  R.CASTILLO (RCAS)      REQ-01749   VERSION INICIAL,*
001300*                 REVERSO Y ACTUALIZACION DE MONTO DE UNA        *
001400*                 TRANSFERENCIA PENDIENTE                        *
001500******************************************************************
001600 01  XFER-ACTION-RECORD.
001700     05  ACTN-XFER-ID                PIC 9(09).
001800     05  ACTN-CODE                   PIC X(03).
001900         88  ACTN-IS-REVERSE             VALUE 'REV'.
002000         88  ACTN-IS-UPDATE              VALUE 'UPD'.
002100     05  ACTN-NEW-AMOUNT             PIC S9(13)V99 COMP-3.
002200     05  FILLER                      PIC X(035).
002300******************************************************** 056 BYTES
