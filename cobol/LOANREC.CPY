000100******************************************************************
000200*    COPY       : LOANREC                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DE SOLICITUD/LIBRO DE PRESTAMO          *
000500*                 (LOAN-RECORD) - ENTRADA LOANAPP, SALIDA        *
000600*                 LOANLED, LLAVE LOAN-ID ASCENDENTE              *
000700*----------------------------------------------------------------*
000800* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
000900* 19/08/1997  R.CASTILLO (RCAS)      REQ-01131   VERSION INICIAL *
001000* 30/03/1999  E.MORALES  (EMOR)      REQ-01402   AMPLIA PURPOSE  *
001100*             Y ADMIN-NOTES A X(500)/X(1000) POR REQ. LEGAL      *
001110* 09/08/2004  R.CASTILLO (RCAS)      REQ-01749   SE TALLA EN EL  *
001120*             FILLER FINAL EL CODIGO DE ACCION SOBRE UNA         *
001130*             SOLICITUD YA EXISTENTE (APROBAR/RECHAZAR/CANCELAR  *
001140*             POR USUARIO O ADMIN/ELIMINAR) Y EL MOTIVO DE       *
001150*             CANCELACION DEL ADMINISTRADOR                      *
001200******************************************************************
001300 01  LOAN-RECORD.
001400     05  LOAN-ID                     PIC 9(09).
001500     05  LOAN-USER-ID                PIC 9(09).
001600     05  LOAN-PRINCIPAL              PIC S9(13)V99 COMP-3.
001700     05  LOAN-INTEREST-RATE          PIC S9(1)V9(4) COMP-3.
001800     05  LOAN-TERM-MONTHS            PIC 9(03).
001900     05  LOAN-STATUS                 PIC X(09).
002000         88  LOAN-ST-PENDING             VALUE 'PENDING  '.
002100         88  LOAN-ST-APPROVED            VALUE 'APPROVED '.
002200         88  LOAN-ST-REJECTED            VALUE 'REJECTED '.
002300         88  LOAN-ST-ACTIVE              VALUE 'ACTIVE   '.
002400         88  LOAN-ST-PAID                VALUE 'PAID     '.
002500         88  LOAN-ST-CANCELLED           VALUE 'CANCELLED'.
002600     05  LOAN-MONTHLY-PAYMENT        PIC S9(13)V99 COMP-3.
002700     05  LOAN-PURPOSE                PIC X(500).
002800     05  LOAN-PURPOSE-R REDEFINES LOAN-PURPOSE.
002900         10  LOAN-PURPOSE-20         PIC X(020).
003000         10  FILLER                  PIC X(480).
003100     05  LOAN-ADMIN-NOTES            PIC X(1000).
003110     05  LOAN-ACTION-CODE            PIC X(01).
003120         88  LOAN-ACT-PROCESAR           VALUE 'P'.
003130         88  LOAN-ACT-APROBAR            VALUE 'A'.
003140         88  LOAN-ACT-RECHAZAR           VALUE 'R'.
003150         88  LOAN-ACT-CANCELAR           VALUE 'C'.
003160         88  LOAN-ACT-CANCELAR-ADMIN     VALUE 'X'.
003170         88  LOAN-ACT-ELIMINAR           VALUE 'D'.
003180     05  LOAN-CANCEL-REASON          PIC X(20).
003190     05  FILLER                      PIC X(010).
003300******************************************************* 1580 BYTES
