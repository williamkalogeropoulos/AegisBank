000100******************************************************************
000200*    COPY       : ACCTREC                                        *
000300*    APLICACION : NUCLEO DE CUENTAS                              *
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE CUENTAS (ACCOUNT-MASTER) *
000500*                 UNA CUENTA POR REGISTRO, ORGANIZACION LINEAL   *
000600*                 SECUENCIAL, LLAVE ACCT-ID (NO TIENE INDICE     *
000700*                 NATIVO - SE CARGA A TABLA EN WORKING-STORAGE)  *
000800*----------------------------------------------------------------*
000900* FECHA       PROGRAMADOR            TICKET      DESCRIPCION     *
001000* 03/02/1997  R.CASTILLO (RCAS)      REQ-01123   VERSION INICIAL *
001100* 14/11/1998  E.MORALES  (EMOR)      REQ-01340   AMPLIA NICKNAME *
001200*             A X(100) PARA ROTULOS DE PRESTAMO                  *
001300* 21/06/1999  P.DIAZ    (PDIA)       Y2K-00087   ACCT-STATUS SE  *
001400*             DEJA EN X(9), NO SE ALMACENAN FECHAS DE 2 DIGITOS  *
001500******************************************************************
001600 01  ACCT-RECORD.
001700     05  ACCT-ID                     PIC 9(09).
001800     05  ACCT-USER-ID                PIC 9(09).
001900     05  ACCT-TYPE                   PIC X(07).
002000         88  ACCT-TYPE-CHECKING          VALUE 'CHECKIN'.
002100         88  ACCT-TYPE-SAVINGS           VALUE 'SAVINGS'.
002200         88  ACCT-TYPE-LOAN              VALUE 'LOAN   '.
002300     05  ACCT-IBAN                   PIC X(22).
002400     05  ACCT-IBAN-R  REDEFINES ACCT-IBAN.
002500         10  ACCT-IBAN-PAIS          PIC X(02).
002600         10  ACCT-IBAN-DIGCTRL       PIC 9(02).
002700         10  ACCT-IBAN-BANCO         PIC 9(04).
002800         10  ACCT-IBAN-NUMERO        PIC X(14).
002900     05  ACCT-BALANCE                PIC S9(13)V99 COMP-3.
003000     05  ACCT-CURRENCY               PIC X(03).
003100     05  ACCT-STATUS                 PIC X(09).
003200         88  ACCT-ST-PENDING             VALUE 'PENDING  '.
003300         88  ACCT-ST-ACTIVE              VALUE 'ACTIVE   '.
003400         88  ACCT-ST-FROZEN              VALUE 'FROZEN   '.
003500         88  ACCT-ST-CANCELLED           VALUE 'CANCELLED'.
003600     05  ACCT-NICKNAME               PIC X(100).
003700     05  FILLER                      PIC X(031).
003800******************************************************* 200 BYTES
