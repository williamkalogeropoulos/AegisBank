000100******************************************************************
000200* FECHA       : 11/05/1997                                       *
000300* PROGRAMADOR : RAUL CASTILLO (RCAS)                             *
000400* APLICACION  : NUCLEO DE CUENTAS                                *
000500* PROGRAMA    : ACCTB010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE POSTEO DE CUENTAS. LEE EL MAESTRO DE  *
000800*             : CUENTAS Y LAS SOLICITUDES DE APROBACION,         *
000900*             : CONGELAMIENTO/DESCONGELAMIENTO Y ACTUALIZACION   *
001000*             : DE SALDO (POSTEADAS POR LA CORRIDA DE            *
001100*             : TRANSFERENCIAS XFRPB010), VALIDA CADA SOLICITUD  *
001200*             : CONTRA EL ESTADO ACTUAL DE LA CUENTA Y REGRABA   *
001300*             : EL MAESTRO ACTUALIZADO MAS EL REPORTE DE         *
001400*             : EXCEPCIONES.                                     *
001500*             :                                                  *
001600* ARCHIVOS    : ACCTMSI=E,ACCTREQ=E,ACCTMSO=S,ACCTXCP=S           *
001700* ACCION (ES) : A=APROBAR,F=CONGELAR,D=DESCONGELAR,B=SALDO       *
001800* INSTALADO   : 20/05/1997                                       *
001900* BPM/RATIONAL: 114402                                           *
002000* NOMBRE      : MANTENIMIENTO CICLO DE VIDA DE CUENTAS           *
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300******************************************************************
002400* 11/05/1997 RCAS REQ-01123 VERSION INICIAL DEL PROGRAMA         *
002500* 02/06/1997 RCAS REQ-01123 SE AGREGA VALIDACION DE ESTADO       *
002600*                 PENDING ANTES DE APROBAR                       *
002700* 19/09/1997 RCAS REQ-01159 SE AGREGA CONGELAMIENTO Y            *
002800*                 DESCONGELAMIENTO DE CUENTAS                    *
002900* 14/01/1998 EMOR REQ-01201 SE AGREGA POSTEO DE ACTUALIZACION DE *
003000*                 SALDO DESDE LA CORRIDA DE TRANSFERENCIAS       *
003100* 08/04/1998 EMOR REQ-01218 SE CORRIGE ORDEN DE LECTURA DE       *
003200*                 SOLICITUDES CONTRA EL MAESTRO CARGADO          *
003300* 30/07/1998 PDIA REQ-01277 SE AGREGA REPORTE DE EXCEPCIONES     *
003400*                 ACCTXCP CON RAZON DE RECHAZO                   *
003500* 21/06/1999 PDIA Y2K-00087 REVISION DE CAMPOS DE FECHA. NO SE   *
003600*                 ENCONTRARON FECHAS DE 2 DIGITOS EN ESTE        *
003700*                 PROGRAMA. SE DEJA CONSTANCIA PARA AUDITORIA    *
003800* 02/09/1999 PDIA Y2K-00087 CERTIFICADO LIBRE DE RIESGO Y2K      *
003900* 18/11/1999 EMOR REQ-01389 SE SUBE TOPE DE LA TABLA DE CUENTAS  *
004000*                 A 050000 (COPY ACCTTAB) POR CRECIMIENTO DE     *
004100*                 CARTERA                                        *
004200* 07/03/2001 EMOR REQ-01512 SE AGREGA CONTADOR DE SALDO FINAL    *
004300*                 ACUMULADO A ESTADISTICAS                       *
004400* 25/09/2003 LGOM REQ-01699 SE AJUSTA MASCARA DE DESPLIEGUE DE   *
004500*                 SALDOS A 15 POSICIONES                         *
004510* 22/08/2004 RCAS REQ-01752 SE PROMUEVEN A NIVEL 77 LOS SWITCHES *
004520*                 WKS-RECHAZAR/WKS-BUSQUEDA-OK Y EL CAMPO         *
004530*                 WKS-RAZON-RECHAZO, QUE ESTABAN SUELTOS DENTRO   *
004540*                 DE GRUPOS 01 SIN RELACION LOGICA CON EL RESTO   *
004550*                 DE LOS CAMPOS DEL GRUPO                         *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    ACCTB010.
004900 AUTHOR.                        RAUL CASTILLO.
005000 INSTALLATION.                  BANCO AEGIS - DEPTO. SISTEMAS.
005100 DATE-WRITTEN.                  11/05/1997.
005200 DATE-COMPILED.
005300 SECURITY.                      USO INTERNO - CONFIDENCIAL.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A
006300******************************************************************
006400     SELECT ACCT-MASTER-IN  ASSIGN   TO ACCTMSI
006500            ORGANIZATION    IS LINE SEQUENTIAL
006600            FILE STATUS     IS FS-ACCTMSI
006700                               FSE-ACCTMSI.
006800     SELECT ACCT-REQUEST    ASSIGN   TO ACCTREQ
006900            ORGANIZATION    IS LINE SEQUENTIAL
007000            FILE STATUS     IS FS-ACCTREQ
007100                               FSE-ACCTREQ.
007200******************************************************************
007300*              A R C H I V O S   D E   S A L I D A
007400******************************************************************
007500     SELECT ACCT-MASTER-OUT ASSIGN   TO ACCTMSO
007600            ORGANIZATION    IS LINE SEQUENTIAL
007700            FILE STATUS     IS FS-ACCTMSO
007800                               FSE-ACCTMSO.
007900     SELECT ACCT-EXCEPT     ASSIGN   TO ACCTXCP
008000            FILE STATUS     IS FS-ACCTXCP.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*1 -->MAESTRO DE CUENTAS DE ENTRADA (SITUACION AL CIERRE ANTERIOR)
008400 FD  ACCT-MASTER-IN.
008500     COPY ACCTREC.
008600*2 -->SOLICITUDES DE APROBACION/CONGELAMIENTO/SALDO DEL DIA
008700 FD  ACCT-REQUEST.
008800     COPY ACCTACT.
008900*3 -->MAESTRO DE CUENTAS ACTUALIZADO (SALIDA PARA EL SIGUIENTE DIA)
009000 FD  ACCT-MASTER-OUT.
009100     COPY ACCTREC REPLACING
009110         ACCT-RECORD        BY ACCT-RECORD-OUT
009120         ACCT-ID            BY ACCT-ID-OUT
009130         ACCT-USER-ID       BY ACCT-USER-ID-OUT
009140         ACCT-TYPE-CHECKING BY ACCT-TYPE-CHECKING-OUT
009150         ACCT-TYPE-SAVINGS  BY ACCT-TYPE-SAVINGS-OUT
009160         ACCT-TYPE-LOAN     BY ACCT-TYPE-LOAN-OUT
009170         ACCT-TYPE          BY ACCT-TYPE-OUT
009180         ACCT-IBAN-R        BY ACCT-IBAN-R-OUT
009190         ACCT-IBAN-PAIS     BY ACCT-IBAN-PAIS-OUT
009200         ACCT-IBAN-DIGCTRL  BY ACCT-IBAN-DIGCTRL-OUT
009210         ACCT-IBAN-BANCO    BY ACCT-IBAN-BANCO-OUT
009220         ACCT-IBAN-NUMERO   BY ACCT-IBAN-NUMERO-OUT
009230         ACCT-IBAN          BY ACCT-IBAN-OUT
009240         ACCT-BALANCE       BY ACCT-BALANCE-OUT
009250         ACCT-CURRENCY      BY ACCT-CURRENCY-OUT
009260         ACCT-ST-PENDING    BY ACCT-ST-PENDING-OUT
009270         ACCT-ST-ACTIVE     BY ACCT-ST-ACTIVE-OUT
009280         ACCT-ST-FROZEN     BY ACCT-ST-FROZEN-OUT
009290         ACCT-ST-CANCELLED  BY ACCT-ST-CANCELLED-OUT
009300         ACCT-STATUS        BY ACCT-STATUS-OUT
009310         ACCT-NICKNAME      BY ACCT-NICKNAME-OUT.
009320*4 -->REPORTE DE EXCEPCIONES (SOLICITUDES RECHAZADAS)
009330 FD  ACCT-EXCEPT.
009340 01  ACCTXCP-LINEA               PIC X(080).
009350 WORKING-STORAGE SECTION.
009360******************************************************************
009370*   C A M P O S   E S T A N D A L O N E   N I V E L   7 7          *
009380******************************************************************
009390 77  WKS-RECHAZAR               PIC X(01) VALUE 'N'.
009391     88  WKS-RECHAZAR-SOLICITUD            VALUE 'S'.
009392 77  WKS-BUSQUEDA-OK            PIC X(01) VALUE 'N'.
009393     88  WKS-CTA-ENCONTRADA         VALUE 'S'.
009394 77  WKS-RAZON-RECHAZO          PIC X(40) VALUE SPACES.
009600******************************************************************
009700*               C A M P O S    D E    T R A B A J O              *
009800******************************************************************
009900     COPY ACCTTAB.
010000 01  WKS-CAMPOS-DE-TRABAJO.
010100     05  WKS-PROGRAMA               PIC X(08) VALUE 'ACCTB010'.
010200     05  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
010300         88  WKS-END-ACCTMSI                  VALUE 1.
010400         88  WKS-END-ACCTREQ                  VALUE 2.
010800******************************************************************
010900*        C O N T A D O R E S   E S T A D I S T I C A S           *
011000******************************************************************
011100     05  WKS-CTAS-PROCESADAS        PIC 9(07) COMP VALUE ZEROS.
011200     05  WKS-CTAS-APROBADAS         PIC 9(07) COMP VALUE ZEROS.
011300     05  WKS-CTAS-CONGELADAS        PIC 9(07) COMP VALUE ZEROS.
011400     05  WKS-CTAS-DESCONGELADAS     PIC 9(07) COMP VALUE ZEROS.
011500     05  WKS-CTAS-SALDO-ACTUALIZADO PIC 9(07) COMP VALUE ZEROS.
011600     05  WKS-CTAS-RECHAZADAS        PIC 9(07) COMP VALUE ZEROS.
011700     05  WKS-SALDO-FINAL-TOTAL      PIC S9(15)V99 COMP-3
011800                                              VALUE ZEROS.
011900     05  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
012000     05  WKS-MASK-SALDO             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
012100     05  WKS-MASK-SALDO-R REDEFINES WKS-MASK-SALDO.
012200         10  FILLER                 PIC X(18).
012300         10  WKS-MASK-SALDO-SIGNO   PIC X(01).
012900******************************************************************
013000*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
013100******************************************************************
013200 01  FS-ACCTMSI                     PIC 9(02) VALUE ZEROS.
013300 01  FS-ACCTREQ                     PIC 9(02) VALUE ZEROS.
013400 01  FS-ACCTMSO                     PIC 9(02) VALUE ZEROS.
013500 01  FS-ACCTXCP                     PIC 9(02) VALUE ZEROS.
013600 01  FS-CICLO                       PIC 9(02) VALUE ZEROS.
013700*                VARIABLES DE FILE STATUS EXTENDED               *
013800 01  FSE-ACCTMSI.
013900     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
014000     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
014100     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
014200 01  FSE-ACCTREQ.
014300     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
014400     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
014500     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
014600 01  FSE-ACCTMSO.
014700     05  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
014800     05  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
014900     05  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
015000* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
015100 01  PROGRAMA                       PIC X(08) VALUE SPACES.
015200 01  ARCHIVO                        PIC X(08) VALUE SPACES.
015300 01  ACCION                         PIC X(10) VALUE SPACES.
015400 01  LLAVE                          PIC X(32) VALUE SPACES.
015500******************************************************************
015600 PROCEDURE DIVISION.
015700 000-MAIN SECTION.
015800     PERFORM ABRIR-ARCHIVOS
015900     PERFORM CARGAR-TABLA-CUENTAS UNTIL WKS-END-ACCTMSI
016000     PERFORM PROCESAR-SOLICITUDES UNTIL WKS-END-ACCTREQ
016100     PERFORM GRABAR-MAESTRO-CUENTAS
016200     PERFORM ESTADISTICAS
016300     PERFORM CERRAR-ARCHIVOS
016400     STOP RUN.
016500 000-MAIN-E. EXIT.
016600
016700*APERTURA Y VALIDACION FSE DE ARCHIVOS
016800 ABRIR-ARCHIVOS SECTION.
016900     OPEN INPUT  ACCT-MASTER-IN, ACCT-REQUEST
017000     OPEN OUTPUT ACCT-MASTER-OUT, ACCT-EXCEPT
017100
017200     IF FS-ACCTXCP NOT = 0
017300        DISPLAY '***********************************************'
017400        DISPLAY '*      ERROR AL ABRIR ARCHIVOS PLANOS         *'
017500        DISPLAY '***********************************************'
017600        DISPLAY '* FILE STATUS DEL ARCHIVO ACCTXCP : ' FS-ACCTXCP
017700        DISPLAY '***********************************************'
017800        MOVE  91        TO RETURN-CODE
017900        PERFORM CERRAR-ARCHIVOS
018000        STOP RUN
018100     END-IF
018200
018300     MOVE ZEROS    TO FS-CICLO
018400     MOVE 'OPEN'   TO ACCION
018500     MOVE SPACES   TO LLAVE
018600
018700     PERFORM VALIDAR-FS-APERTURA UNTIL FS-CICLO > 3
018800
018900     MOVE ZEROS TO FS-CICLO WKS-FIN-ARCHIVOS.
019000 ABRIR-ARCHIVOS-E. EXIT.
019100
019200 VALIDAR-FS-APERTURA SECTION.
019300     ADD 1 TO FS-CICLO
019400     PERFORM FILE-STATUS-EXTENDED.
019500 VALIDAR-FS-APERTURA-E. EXIT.
019600
019700*CARGA COMPLETA DEL MAESTRO DE CUENTAS A LA TABLA WKS-CTA-ENTRY
019800*(ACCT-MASTER NO TIENE LLAVE NATIVA - SE ORDENA POR ACCT-ID EN
019900* EL PROCESO ANTERIOR Y AQUI SOLO SE CARGA A LA TABLA PARA
020000* PODER HACER SEARCH ALL DURANTE EL PROCESO DE SOLICITUDES)
020100 CARGAR-TABLA-CUENTAS SECTION.
020200     READ ACCT-MASTER-IN
020300     END-READ
020400
020500     EVALUATE FS-ACCTMSI
020600        WHEN 0
020700             ADD 1                    TO WKS-CTA-TOTAL
020800             MOVE ACCT-ID              TO WKS-CTA-ID(WKS-CTA-TOTAL)
020900             MOVE ACCT-USER-ID         TO
021000                  WKS-CTA-USER-ID(WKS-CTA-TOTAL)
021100             MOVE ACCT-TYPE            TO
021200                  WKS-CTA-TYPE(WKS-CTA-TOTAL)
021300             MOVE ACCT-IBAN            TO
021400                  WKS-CTA-IBAN(WKS-CTA-TOTAL)
021500             MOVE ACCT-BALANCE         TO
021600                  WKS-CTA-BALANCE(WKS-CTA-TOTAL)
021700             MOVE ACCT-CURRENCY        TO
021800                  WKS-CTA-CURRENCY(WKS-CTA-TOTAL)
021900             MOVE ACCT-STATUS          TO
022000                  WKS-CTA-STATUS(WKS-CTA-TOTAL)
022100             MOVE ACCT-NICKNAME        TO
022200                  WKS-CTA-NICKNAME(WKS-CTA-TOTAL)
022300             MOVE 'N'                  TO
022400                  WKS-CTA-NUEVA(WKS-CTA-TOTAL)
022500             ADD 1                     TO WKS-CTAS-PROCESADAS
022600        WHEN 10
022700             MOVE 1        TO WKS-FIN-ARCHIVOS
022800        WHEN OTHER
022900             MOVE 1        TO FS-CICLO
023000             MOVE 'READ'   TO ACCION
023100             MOVE 'ACCTMSI'TO ARCHIVO
023200             MOVE  91      TO RETURN-CODE
023300             PERFORM FILE-STATUS-EXTENDED
023400             PERFORM CERRAR-ARCHIVOS
023500             STOP RUN
023600     END-EVALUATE.
023700 CARGAR-TABLA-CUENTAS-E. EXIT.
023800
023900*RECORRE EL ARCHIVO DE SOLICITUDES Y APLICA CADA UNA CONTRA LA
024000*CUENTA CORRESPONDIENTE EN LA TABLA (SEARCH ALL POR ACCT-ID)
024100 PROCESAR-SOLICITUDES SECTION.
024200     MOVE 'N'      TO WKS-RECHAZAR
024300     MOVE SPACES   TO WKS-RAZON-RECHAZO
024400
024500     READ ACCT-REQUEST
024600     END-READ
024700
024800     EVALUATE FS-ACCTREQ
024900        WHEN 0
025000             PERFORM BUSCAR-CUENTA-POR-ID
025100             IF WKS-CTA-ENCONTRADA
026000                EVALUATE TRUE
026100                   WHEN ACTN-IS-APPROVE
026200                        PERFORM VALIDAR-APROBACION
026300                   WHEN ACTN-IS-FREEZE
026400                        PERFORM VALIDAR-CONGELAMIENTO
026500                   WHEN ACTN-IS-UNFREEZE
026600                        PERFORM VALIDAR-DESCONGELAMIENTO
026700                   WHEN ACTN-IS-BALANCE-UPDATE
026800                        PERFORM APLICAR-ACTUALIZA-SALDO
026900                END-EVALUATE
027000             ELSE
027100                MOVE 'S' TO WKS-RECHAZAR
027200                MOVE 'Cuenta no existe en el maestro' TO
027300                     WKS-RAZON-RECHAZO
027400             END-IF
027500             IF WKS-RECHAZAR-SOLICITUD
027600                ADD 1 TO WKS-CTAS-RECHAZADAS
027700                PERFORM DOCUMENTA-EXCEPCION
027800             END-IF
027900        WHEN 10
028000             MOVE 2        TO WKS-FIN-ARCHIVOS
028100        WHEN OTHER
028200             MOVE 2        TO FS-CICLO
028300             MOVE 'READ'   TO ACCION
028400             MOVE 'ACCTREQ'TO ARCHIVO
028500             MOVE  91      TO RETURN-CODE
028600             PERFORM FILE-STATUS-EXTENDED
028700             PERFORM CERRAR-ARCHIVOS
028800             STOP RUN
028900     END-EVALUATE.
029000 PROCESAR-SOLICITUDES-E. EXIT.
029100
029200*BUSQUEDA BINARIA DE LA CUENTA POR ACCT-ID (LLAVE ASCENDENTE)
029300 BUSCAR-CUENTA-POR-ID SECTION.
029400     MOVE 'N' TO WKS-BUSQUEDA-OK
029500     SET WKS-CTA-IX TO 1
029600     SEARCH ALL WKS-CTA-ENTRY
029700         AT END
029800             MOVE 'N' TO WKS-BUSQUEDA-OK
029900         WHEN WKS-CTA-ID(WKS-CTA-IX) = ACTN-ACCT-ID
030000             MOVE 'S' TO WKS-BUSQUEDA-OK
030100     END-SEARCH.
030200 BUSCAR-CUENTA-POR-ID-E. EXIT.
030300
030400*APROBACION: SOLO LEGAL PENDING -> ACTIVE
030500 VALIDAR-APROBACION SECTION.
030600     IF WKS-CTA-STATUS(WKS-CTA-IX) = 'PENDING  '
030700        MOVE 'ACTIVE   ' TO WKS-CTA-STATUS(WKS-CTA-IX)
030800        ADD 1 TO WKS-CTAS-APROBADAS
030900     ELSE
031000        MOVE 'S' TO WKS-RECHAZAR
031100        MOVE 'Account is not pending approval' TO
031200             WKS-RAZON-RECHAZO
031300     END-IF.
031400 VALIDAR-APROBACION-E. EXIT.
031500
031600*CONGELAMIENTO: ILEGAL SI YA ESTA FROZEN
031700 VALIDAR-CONGELAMIENTO SECTION.
031800     IF WKS-CTA-STATUS(WKS-CTA-IX) = 'ACTIVE   '
031900        MOVE 'FROZEN   ' TO WKS-CTA-STATUS(WKS-CTA-IX)
032000        ADD 1 TO WKS-CTAS-CONGELADAS
032100     ELSE
032200        MOVE 'S' TO WKS-RECHAZAR
032300        MOVE 'Account cannot be frozen from current status' TO
032400             WKS-RAZON-RECHAZO
032500     END-IF.
032600 VALIDAR-CONGELAMIENTO-E. EXIT.
032700
032800*DESCONGELAMIENTO: ILEGAL SI NO ESTA FROZEN
032900 VALIDAR-DESCONGELAMIENTO SECTION.
033000     IF WKS-CTA-STATUS(WKS-CTA-IX) = 'FROZEN   '
033100        MOVE 'ACTIVE   ' TO WKS-CTA-STATUS(WKS-CTA-IX)
033200        ADD 1 TO WKS-CTAS-DESCONGELADAS
033300     ELSE
033400        MOVE 'S' TO WKS-RECHAZAR
033500        MOVE 'Account cannot be unfrozen from current status'
033600             TO WKS-RAZON-RECHAZO
033700     END-IF.
033800 VALIDAR-DESCONGELAMIENTO-E. EXIT.
033900
034000*ACTUALIZACION DE SALDO POSTEADA DESDE LA CORRIDA DE
034100*TRANSFERENCIAS (XFRPB010) - SOBRESCRIBE EL SALDO SIN VALIDAR
034200*ESTADO, TAL COMO LO HACE EL SERVICIO ORIGINAL
034300 APLICAR-ACTUALIZA-SALDO SECTION.
034400     MOVE ACTN-NEW-BALANCE TO WKS-CTA-BALANCE(WKS-CTA-IX)
034500     ADD 1 TO WKS-CTAS-SALDO-ACTUALIZADO.
034600 APLICAR-ACTUALIZA-SALDO-E. EXIT.
034700
034800*GRABA EL REGISTRO DE EXCEPCION CON LA SOLICITUD RECHAZADA
034900 DOCUMENTA-EXCEPCION SECTION.
035000     MOVE SPACES TO ACCTXCP-LINEA
035100     STRING ACTN-ACCT-ID          DELIMITED BY SIZE
035200            '  ACCION='           DELIMITED BY SIZE
035300            ACTN-CODE             DELIMITED BY SIZE
035400            '  RAZON: '           DELIMITED BY SIZE
035500            WKS-RAZON-RECHAZO     DELIMITED BY SIZE
035600       INTO ACCTXCP-LINEA
035700     END-STRING
035800     WRITE ACCTXCP-LINEA
035900     END-WRITE
036000     IF FS-ACCTXCP NOT = 0
036100        DISPLAY 'ERROR AL GRABAR REPORTE ACCTXCP : ' FS-ACCTXCP
036200        MOVE  91  TO RETURN-CODE
036300        PERFORM CERRAR-ARCHIVOS
036400        STOP RUN
036500     END-IF.
036600 DOCUMENTA-EXCEPCION-E. EXIT.
036700
036800*REGRABA EL MAESTRO DE CUENTAS COMPLETO DESDE LA TABLA, EN EL
036900*MISMO ORDEN ASCENDENTE DE ACCT-ID EN QUE SE CARGO
037000 GRABAR-MAESTRO-CUENTAS SECTION.
037100     SET WKS-CTA-IX TO 1
037200     PERFORM ESCRIBE-UNA-CUENTA
037300        VARYING WKS-CTA-IX FROM 1 BY 1
037400        UNTIL WKS-CTA-IX > WKS-CTA-TOTAL.
037500 GRABAR-MAESTRO-CUENTAS-E. EXIT.
037600
037700 ESCRIBE-UNA-CUENTA SECTION.
037800     MOVE WKS-CTA-ID(WKS-CTA-IX)       TO ACCT-ID-OUT
037900     MOVE WKS-CTA-USER-ID(WKS-CTA-IX)  TO ACCT-USER-ID-OUT
038000     MOVE WKS-CTA-TYPE(WKS-CTA-IX)     TO ACCT-TYPE-OUT
038100     MOVE WKS-CTA-IBAN(WKS-CTA-IX)     TO ACCT-IBAN-OUT
038200     MOVE WKS-CTA-BALANCE(WKS-CTA-IX)  TO ACCT-BALANCE-OUT
038300     MOVE WKS-CTA-CURRENCY(WKS-CTA-IX) TO ACCT-CURRENCY-OUT
038400     MOVE WKS-CTA-STATUS(WKS-CTA-IX)   TO ACCT-STATUS-OUT
038500     MOVE WKS-CTA-NICKNAME(WKS-CTA-IX) TO ACCT-NICKNAME-OUT
038600     ADD WKS-CTA-BALANCE(WKS-CTA-IX)   TO WKS-SALDO-FINAL-TOTAL
038700     WRITE ACCT-RECORD-OUT
038800     END-WRITE
038900     IF FS-ACCTMSO NOT = 0
039000        MOVE 3          TO FS-CICLO
039100        MOVE 'WRITE'    TO ACCION
039200        MOVE 'ACCTMSO'  TO ARCHIVO
039300        MOVE  91        TO RETURN-CODE
039400        PERFORM FILE-STATUS-EXTENDED
039500        PERFORM CERRAR-ARCHIVOS
039600        STOP RUN
039700     END-IF.
039800 ESCRIBE-UNA-CUENTA-E. EXIT.
039900
040000*RUTINA GENERICA DE FILE STATUS EXTENDIDO (VER FS-CICLO)
040100 FILE-STATUS-EXTENDED SECTION.
040200     EVALUATE FS-CICLO
040300        WHEN 1
040400            IF FS-ACCTMSI NOT EQUAL 0
040500               MOVE 'ACCTMSI' TO ARCHIVO
040600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
040700                                     LLAVE, FS-ACCTMSI,
040800                                     FSE-ACCTMSI
040900               MOVE  91        TO RETURN-CODE
041000               PERFORM CERRAR-ARCHIVOS
041100               STOP RUN
041200            END-IF
041300        WHEN 2
041400            IF FS-ACCTREQ NOT EQUAL 0
041500               MOVE 'ACCTREQ' TO ARCHIVO
041600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041700                                     LLAVE, FS-ACCTREQ,
041800                                     FSE-ACCTREQ
041900               MOVE  91        TO RETURN-CODE
042000               PERFORM CERRAR-ARCHIVOS
042100               STOP RUN
042200            END-IF
042300        WHEN OTHER
042400            IF FS-ACCTMSO NOT EQUAL 0
042500               MOVE 'ACCTMSO' TO ARCHIVO
042600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042700                                     LLAVE, FS-ACCTMSO,
042800                                     FSE-ACCTMSO
042900               MOVE  91        TO RETURN-CODE
043000               PERFORM CERRAR-ARCHIVOS
043100               STOP RUN
043200            END-IF
043300     END-EVALUATE.
043400 FILE-STATUS-EXTENDED-E. EXIT.
043500
043600 ESTADISTICAS SECTION.
043700     DISPLAY
043800     '**********************************************************'
043900     DISPLAY
044000     '*         E S T A D I S T I C A S   A C C T B 0 1 0       *'
044100     DISPLAY
044200     '**********************************************************'
044300
044400     MOVE ZEROS               TO WKS-MASK
044500     MOVE WKS-CTAS-PROCESADAS TO WKS-MASK
044600     DISPLAY
044700     'TOTAL CUENTAS CARGADAS AL MAESTRO        : ' WKS-MASK
044800
044900     MOVE ZEROS                 TO WKS-MASK
045000     MOVE WKS-CTAS-APROBADAS    TO WKS-MASK
045100     DISPLAY
045200     'TOTAL CUENTAS APROBADAS                  : ' WKS-MASK
045300
045400     MOVE ZEROS                 TO WKS-MASK
045500     MOVE WKS-CTAS-CONGELADAS   TO WKS-MASK
045600     DISPLAY
045700     'TOTAL CUENTAS CONGELADAS                 : ' WKS-MASK
045800
045900     MOVE ZEROS                    TO WKS-MASK
046000     MOVE WKS-CTAS-DESCONGELADAS   TO WKS-MASK
046100     DISPLAY
046200     'TOTAL CUENTAS DESCONGELADAS              : ' WKS-MASK
046300
046400     MOVE ZEROS                       TO WKS-MASK
046500     MOVE WKS-CTAS-SALDO-ACTUALIZADO  TO WKS-MASK
046600     DISPLAY
046700     'TOTAL CUENTAS CON SALDO ACTUALIZADO      : ' WKS-MASK
046800
046900     MOVE ZEROS                 TO WKS-MASK
047000     MOVE WKS-CTAS-RECHAZADAS   TO WKS-MASK
047100     DISPLAY
047200     'TOTAL SOLICITUDES RECHAZADAS             : ' WKS-MASK
047300
047400     MOVE WKS-SALDO-FINAL-TOTAL TO WKS-MASK-SALDO
047500     DISPLAY
047600     'SALDO FINAL ACUMULADO DE TODAS LAS CTAS  : ' WKS-MASK-SALDO
047700
047800     DISPLAY
047900     '**********************************************************'.
048000 ESTADISTICAS-E. EXIT.
048100
048200 CERRAR-ARCHIVOS SECTION.
048300     CLOSE ACCT-MASTER-IN, ACCT-REQUEST, ACCT-MASTER-OUT,
048400           ACCT-EXCEPT.
048500 CERRAR-ARCHIVOS-E. EXIT.
